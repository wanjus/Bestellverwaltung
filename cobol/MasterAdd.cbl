000010******************************************************************
000020* This program is to maintain the customer, supplier and product
000030*    master files - adding new master records and searching the
000040*    customer and product files by name - USING a menu Screen
000050*    Section for the add forms and the old sequential-conversion
000060*    program's read-to-EOF habits for the two name searches.
000070*
000080* Used File
000090*    - Customer Master File (Indexed): CUSTFILE
000100*    - Supplier Master File (Indexed): SUPPFILE
000110*    - Product Master File (Indexed): PRODMAST
000120*    - Stock Master File (Indexed): STOCKMST
000130******************************************************************
000140 IDENTIFICATION              DIVISION.
000150*-----------------------------------------------------------------
000160 PROGRAM-ID.                 MASTER-ADD.
000170 AUTHOR.                     M. STRAUSS.
000180 INSTALLATION.               CARRICK TRADING CO - DATA PROCESSING.
000190 DATE-WRITTEN.               JANUARY 10, 1990.
000200 DATE-COMPILED.
000210 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000220*-----------------------------------------------------------------
000230* CHANGE LOG
000240*-----------------------------------------------------------------
000250* DATE        BY    REQUEST   DESCRIPTION
000260* ----------  ----  --------  -------------------------------
000270* 01/10/1990  MS    CR-0338   ORIGINAL CODING - REPLACED THE OLD  MASTRADD
000280*                             CARD-IMAGE NEW-ACCOUNT FORM.        MASTRADD
000290* 06/21/1993  RH    CR-0601   PRODUCT ADD NOW CREATES THE INITIAL MASTRADD
000300*                             STOCK RECORD IN THE SAME RUN.       MASTRADD
000310* 02/15/1995  DO    CR-0688   NAME SEARCH ADDED FOR BOTH CUSTOMER MASTRADD
000320*                             AND PRODUCT FILES, CASE-INSENSITIVE,MASTRADD
000330*                             PER THE SALES DESK'S REQUEST.       MASTRADD
000340* 09/30/1996  JE    CR-0741   SUPPLIER LEAD TIME AND STOCK COUNTS MASTRADD
000350*                             THAT WILL NOT EDIT NUMERIC NOW      MASTRADD
000360*                             DEFAULT INSTEAD OF ABENDING THE RUN.MASTRADD
000370* 11/13/1998  PV    CR-0902   Y2K REVIEW - NO DATE FIELDS IN THIS MASTRADD
000380*                             PROGRAM, NO CHANGE REQUIRED.        MASTRADD
000390* 08/23/1999  JE    CR-0973   STANDARDS REVIEW - EACH ADD-CUSTOMERMASTRADD
000400*                             /SUPPLIER/PRODUCT PARAGRAPH NOW A   MASTRADD
000410*                             PERFORM .. THRU RANGE WITH A GO TO  MASTRADD
000420*                             ON THE REJECT PATH, PER SHOP CODING MASTRADD
000430*                             STANDARD.                           MASTRADD
000440* 02/09/2001  DO    CR-0992   AUDIT OF THE ONLINE SUITE FOUND     MASTRADD
000450*                             THESE FORMS WERE NEVER COLOR-CODED  MASTRADD
000460*                             LIKE ONLINE-UPDATE - ADDED THE SAME MASTRADD
000470*                             BLUE FORM / BLACK TITLE / YELLOW    MASTRADD
000480*                             FIELD AND RED ERROR-LINE SCHEME.    MASTRADD
000490******************************************************************
000500 ENVIRONMENT                 DIVISION.
000510*-----------------------------------------------------------------
000520 CONFIGURATION               SECTION.
000530 SOURCE-COMPUTER.            IBM-4381.
000540 OBJECT-COMPUTER.            IBM-4381.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     CLASS DIGIT-CHARS   IS "0" THRU "9"
000580     UPSI-0 ON  STATUS IS RERUN-REQUESTED
000590            OFF STATUS IS NORMAL-RUN.
000600*-----------------------------------------------------------------
000610 INPUT-OUTPUT                SECTION.
000620 FILE-CONTROL.
000630     SELECT  CUSTOMER-FILE
000640             ASSIGN TO "CUSTFILE"
000650             ORGANIZATION IS INDEXED
000660             ACCESS MODE IS DYNAMIC
000670             RECORD KEY IS CUST-ID
000680             FILE STATUS IS CUSTOMER-FILE-STAT.
000690
000700     SELECT  SUPPLIER-FILE
000710             ASSIGN TO "SUPPFILE"
000720             ORGANIZATION IS INDEXED
000730             ACCESS MODE IS DYNAMIC
000740             RECORD KEY IS SUPP-ID
000750             FILE STATUS IS SUPPLIER-FILE-STAT.
000760
000770     SELECT  PRODUCT-FILE
000780             ASSIGN TO "PRODMAST"
000790             ORGANIZATION IS INDEXED
000800             ACCESS MODE IS DYNAMIC
000810             RECORD KEY IS PROD-ID
000820             FILE STATUS IS PRODUCT-FILE-STAT.
000830
000840     SELECT  STOCK-FILE
000850             ASSIGN TO "STOCKMST"
000860             ORGANIZATION IS INDEXED
000870             ACCESS MODE IS DYNAMIC
000880             RECORD KEY IS STK-PROD-ID
000890             FILE STATUS IS STOCK-FILE-STAT.
000900
000910******************************************************************
000920 DATA                        DIVISION.
000930*-----------------------------------------------------------------
000940 FILE                        SECTION.
000950 FD  CUSTOMER-FILE
000960     RECORD CONTAINS 80 CHARACTERS.
000970 COPY "Copybooks/CustomerRecord.cpy".
000980
000990 FD  SUPPLIER-FILE
001000     RECORD CONTAINS 80 CHARACTERS.
001010 COPY "Copybooks/SupplierRecord.cpy".
001020
001030 FD  PRODUCT-FILE
001040     RECORD CONTAINS 80 CHARACTERS.
001050 COPY "Copybooks/ProductRecord.cpy".
001060
001070 FD  STOCK-FILE
001080     RECORD CONTAINS 80 CHARACTERS.
001090 COPY "Copybooks/StockRecord.cpy".
001100*-----------------------------------------------------------------
001110 WORKING-STORAGE             SECTION.
001120*-----------------------------------------------------------------
001130 01  SWITCHES-AND-COUNTERS.
001140     05  MASTER-EOF-SW       PIC X(01)      VALUE "N".
001150         88  AT-END-OF-MASTER           VALUE "Y".
001160     05  NAME-VALID-SW       PIC X(01)      VALUE "N".
001170         88  NAME-IS-VALID               VALUE "Y".
001180     05  SUPPLIER-ON-FILE-SW PIC X(01)      VALUE "N".
001190         88  SUPPLIER-FOUND              VALUE "Y".
001200     05  MATCH-FOUND-SW      PIC X(01)      VALUE "N".
001210         88  NAME-MATCHES                VALUE "Y".
001220     05  STOCK-INPUT-OK-SW   PIC X(01)      VALUE "Y".
001230         88  STOCK-INPUTS-VALID          VALUE "Y".
001240     05  MENU-CHOICE-SW      PIC X(01)      VALUE SPACES.
001250         88  MENU-CHOICE-OK              VALUE "1" "2" "3" "4"
001260                                               "5" "X" "x".
001270         88  MENU-IS-DONE                VALUE "X" "x".
001280
001290 01  SCREEN-COLORS.
001300     05  SC-BLACK            PIC S9(4)      COMP-5  VALUE 0.
001310     05  SC-BLUE             PIC S9(4)      COMP-5  VALUE 1.
001320     05  SC-RED              PIC S9(4)      COMP-5  VALUE 4.
001330     05  SC-YELLOW           PIC S9(4)      COMP-5  VALUE 6.
001340     05  SC-WHITE            PIC S9(4)      COMP-5  VALUE 7.
001350
001360 01  FILE-STATUSES.
001370     05  CUSTOMER-FILE-STAT  PIC X(02).
001380     05  SUPPLIER-FILE-STAT  PIC X(02).
001390     05  PRODUCT-FILE-STAT   PIC X(02).
001400     05  STOCK-FILE-STAT     PIC X(02).
001410
001420 01  RUN-COUNTERS.
001430     05  WS-NEXT-ID          PIC 9(05)      COMP.
001440     05  WS-MATCH-COUNT      PIC 9(05)      COMP.
001450     05  WS-SEARCH-LEN       PIC 9(02)      COMP.
001460     05  WS-SCAN-POS         PIC 9(02)      COMP.
001470     05  WS-LAST-START       PIC 9(02)      COMP.
001480
001490 01  LINK-PARAMETERS.
001500     05  LS-RAW-TEXT         PIC X(15).
001510     05  LS-RESULT           PIC S9(07)V99.
001520     05  LS-VALID-SW         PIC X(01).
001530     05  FILLER              PIC X(05).
001540
001550 01  WORK-FIELDS.
001560     05  WS-CUST-NAME        PIC X(30).
001570     05  WS-CUST-ADDRESS     PIC X(40).
001580     05  WS-SUPP-NAME        PIC X(30).
001590     05  WS-SUPP-CONTACT     PIC X(30).
001600     05  WS-SUPP-LEADTIME    PIC X(03).
001610     05  WS-PROD-NAME        PIC X(30).
001620     05  WS-PROD-PRICE-TEXT  PIC X(15).
001630     05  WS-STOCK-QTY-TEXT   PIC X(05).
001640     05  WS-STOCK-MIN-TEXT   PIC X(05).
001650     05  WS-STOCK-SUPP-TEXT  PIC X(05).
001660     05  WS-NEW-PROD-ID      PIC 9(05).
001670     05  WS-SEARCH-TEXT      PIC X(30).
001680
001690*    The two name searches are run case-insensitive; these two
001700*    are always the upper-cased copies the comparison works from.
001710 01  WS-SEARCH-UPPER         PIC X(30).
001720 01  WS-NAME-UPPER           PIC X(30).
001730
001740*    Leftover trace area carried over from the old conversion
001750*    program - not wired to anything business-significant, left
001760*    in for whoever next has to step through an add in the
001770*    debugger.
001780 01  WS-TRACE-AREA           PIC X(11)      VALUE ZEROS.
001790 01  WS-TRACE-NUMERIC        REDEFINES WS-TRACE-AREA
001800                             PIC S9(09)V99.
001810 01  WS-TRACE-BYTE-TABLE     REDEFINES WS-TRACE-AREA.
001820     05  WS-TRACE-BYTE       PIC X(01)      OCCURS 11 TIMES.
001830 01  WS-TRACE-SPLIT          REDEFINES WS-TRACE-AREA.
001840     05  WS-TRACE-HI         PIC X(06).
001850     05  WS-TRACE-LO         PIC X(05).
001860
001870 01  CUSTOMER-MATCH-LINE-O.
001880     05  FILLER              PIC X(03)      VALUE "ID ".
001890     05  CML-CUST-ID         PIC ZZZZ9.
001900     05  FILLER              PIC X(02)      VALUE "  ".
001910     05  CML-CUST-NAME       PIC X(30).
001920     05  FILLER              PIC X(02)      VALUE "  ".
001930     05  CML-CUST-ADDRESS    PIC X(40).
001940
001950 01  PRODUCT-MATCH-LINE-O.
001960     05  FILLER              PIC X(03)      VALUE "ID ".
001970     05  PML-PROD-ID         PIC ZZZZ9.
001980     05  FILLER              PIC X(02)      VALUE "  ".
001990     05  PML-PROD-NAME       PIC X(30).
002000     05  FILLER              PIC X(02)      VALUE "  ".
002010     05  PML-PROD-PRICE      PIC ZZZZ9.99.
002020     05  FILLER              PIC X(02)      VALUE "  ".
002030     05  PML-ON-HAND         PIC ZZZZ9.
002040*-----------------------------------------------------------------
002050 SCREEN                      SECTION.
002060*-----------------------------------------------------------------
002070 01  MAIN-MENU-SCREEN.
002080     05  BLANK SCREEN BACKGROUND-COLOR SC-BLUE
002090         FOREGROUND-COLOR SC-WHITE.
002100     05  LINE  2 COLUMN 20   VALUE "MASTER FILE MAINTENANCE"
002110         BACKGROUND-COLOR SC-BLACK FOREGROUND-COLOR SC-YELLOW.
002120     05  LINE  4 COLUMN  7   VALUE "1 - ADD CUSTOMER".
002130     05  LINE  5 COLUMN  7   VALUE "2 - ADD SUPPLIER".
002140     05  LINE  6 COLUMN  7   VALUE "3 - ADD PRODUCT".
002150     05  LINE  7 COLUMN  7   VALUE "4 - SEARCH CUSTOMERS BY NAME".
002160     05  LINE  8 COLUMN  7   VALUE "5 - SEARCH PRODUCTS BY NAME".
002170     05  LINE  9 COLUMN  7   VALUE "X - END RUN".
002180     05  LINE 11 COLUMN  7   VALUE "CHOICE:".
002190     05  SS-MENU-CHOICE      PIC X(01)  USING MENU-CHOICE-SW
002200         LINE 11 COLUMN 15   FOREGROUND-COLOR SC-YELLOW
002210         REVERSE-VIDEO AUTO.
002220
002230 01  BAD-CHOICE-SCREEN.
002240     05  LINE 13 COLUMN  7   VALUE "NOT A VALID CHOICE."
002250         BACKGROUND-COLOR SC-RED FOREGROUND-COLOR SC-YELLOW.
002260
002270 01  CUSTOMER-FORM-SCREEN.
002280     05  BLANK SCREEN BACKGROUND-COLOR SC-BLUE
002290         FOREGROUND-COLOR SC-WHITE.
002300     05  LINE  2 COLUMN 20   VALUE "ADD CUSTOMER"
002310         BACKGROUND-COLOR SC-BLACK FOREGROUND-COLOR SC-YELLOW.
002320     05  LINE  4 COLUMN  7   VALUE "CUSTOMER NAME:".
002330     05  SS-CUST-NAME        PIC X(30) USING WS-CUST-NAME
002340         LINE  4 COLUMN 23   FOREGROUND-COLOR SC-YELLOW
002350         REVERSE-VIDEO AUTO.
002360     05  LINE  6 COLUMN  7   VALUE "CUSTOMER ADDRESS:".
002370     05  SS-CUST-ADDR        PIC X(40) USING WS-CUST-ADDRESS
002380         LINE  6 COLUMN 26   FOREGROUND-COLOR SC-YELLOW
002390         REVERSE-VIDEO AUTO.
002400
002410 01  CUSTOMER-REJECT-SCREEN.
002420     05  LINE  8 COLUMN  7   BACKGROUND-COLOR SC-RED
002430         FOREGROUND-COLOR SC-YELLOW   VALUE
002440                 "NAME AND ADDRESS ARE BOTH REQUIRED.".
002450
002460 01  CUSTOMER-ADDED-SCREEN.
002470     05  LINE  8 COLUMN  7   VALUE "CUSTOMER ADDED, ID".
002480     05  SS-NEW-CUST-ID      PIC ZZZZ9  FROM CUST-ID
002490         LINE  8 COLUMN 27.
002500
002510 01  SUPPLIER-FORM-SCREEN.
002520     05  BLANK SCREEN BACKGROUND-COLOR SC-BLUE
002530         FOREGROUND-COLOR SC-WHITE.
002540     05  LINE  2 COLUMN 20   VALUE "ADD SUPPLIER"
002550         BACKGROUND-COLOR SC-BLACK FOREGROUND-COLOR SC-YELLOW.
002560     05  LINE  4 COLUMN  7   VALUE "SUPPLIER NAME:".
002570     05  SS-SUPP-NAME        PIC X(30) USING WS-SUPP-NAME
002580         LINE  4 COLUMN 23   FOREGROUND-COLOR SC-YELLOW
002590         REVERSE-VIDEO AUTO.
002600     05  LINE  6 COLUMN  7   VALUE "SUPPLIER CONTACT:".
002610     05  SS-SUPP-CONTACT     PIC X(30) USING WS-SUPP-CONTACT
002620         LINE  6 COLUMN 26   FOREGROUND-COLOR SC-YELLOW
002630         REVERSE-VIDEO AUTO.
002640     05  LINE  8 COLUMN  7   VALUE "LEAD TIME IN DAYS:".
002650     05  SS-SUPP-LEADTIME    PIC X(03) USING WS-SUPP-LEADTIME
002660         LINE  8 COLUMN 27   FOREGROUND-COLOR SC-YELLOW
002670         REVERSE-VIDEO AUTO.
002680
002690 01  SUPPLIER-REJECT-SCREEN.
002700     05  LINE 10 COLUMN  7   BACKGROUND-COLOR SC-RED
002710         FOREGROUND-COLOR SC-YELLOW   VALUE
002720                 "NAME AND CONTACT ARE BOTH REQUIRED.".
002730
002740 01  SUPPLIER-LEADTIME-WARN-SCREEN.
002750     05  LINE 11 COLUMN  7   BACKGROUND-COLOR SC-RED
002760         FOREGROUND-COLOR SC-YELLOW   VALUE
002770                 "LEAD TIME DID NOT EDIT NUMERIC - DEFAULTED TO 0.".
002780
002790 01  SUPPLIER-ADDED-SCREEN.
002800     05  LINE 12 COLUMN  7   VALUE "SUPPLIER ADDED, ID".
002810     05  SS-NEW-SUPP-ID      PIC ZZZZ9  FROM SUPP-ID
002820         LINE 12 COLUMN 27.
002830
002840 01  PRODUCT-FORM-SCREEN.
002850     05  BLANK SCREEN BACKGROUND-COLOR SC-BLUE
002860         FOREGROUND-COLOR SC-WHITE.
002870     05  LINE  2 COLUMN 20   VALUE "ADD PRODUCT"
002880         BACKGROUND-COLOR SC-BLACK FOREGROUND-COLOR SC-YELLOW.
002890     05  LINE  4 COLUMN  7   VALUE "PRODUCT NAME:".
002900     05  SS-PROD-NAME        PIC X(30) USING WS-PROD-NAME
002910         LINE  4 COLUMN 22   FOREGROUND-COLOR SC-YELLOW
002920         REVERSE-VIDEO AUTO.
002930     05  LINE  6 COLUMN  7   VALUE "UNIT PRICE:".
002940     05  SS-PROD-PRICE       PIC X(15) USING WS-PROD-PRICE-TEXT
002950         LINE  6 COLUMN 20   FOREGROUND-COLOR SC-YELLOW
002960         REVERSE-VIDEO AUTO.
002970
002980 01  PRODUCT-REJECT-SCREEN.
002990     05  LINE  8 COLUMN  7   BACKGROUND-COLOR SC-RED
003000         FOREGROUND-COLOR SC-YELLOW   VALUE
003010                 "NAME REQUIRED, PRICE MUST BE A NUMBER NOT LESS".
003020     05  LINE  9 COLUMN  7   BACKGROUND-COLOR SC-RED
003030         FOREGROUND-COLOR SC-YELLOW   VALUE
003040                 "THAN ZERO - PRODUCT NOT ADDED.".
003050
003060 01  PRODUCT-ADDED-SCREEN.
003070     05  LINE  8 COLUMN  7   VALUE "PRODUCT ADDED, ID".
003080     05  SS-NEW-PROD-ID      PIC ZZZZ9  FROM PROD-ID
003090         LINE  8 COLUMN 26.
003100
003110 01  STOCK-FORM-SCREEN.
003120     05  LINE 10 COLUMN  7   VALUE "INITIAL QUANTITY ON HAND:".
003130     05  SS-STOCK-QTY        PIC X(05) USING WS-STOCK-QTY-TEXT
003140         LINE 10 COLUMN 33   FOREGROUND-COLOR SC-YELLOW
003150         REVERSE-VIDEO AUTO.
003160     05  LINE 11 COLUMN  7   VALUE "MINIMUM STOCK LEVEL:".
003170     05  SS-STOCK-MIN        PIC X(05) USING WS-STOCK-MIN-TEXT
003180         LINE 11 COLUMN 28   FOREGROUND-COLOR SC-YELLOW
003190         REVERSE-VIDEO AUTO.
003200     05  LINE 12 COLUMN  7   VALUE "SUPPLIER ID:".
003210     05  SS-STOCK-SUPP       PIC X(05) USING WS-STOCK-SUPP-TEXT
003220         LINE 12 COLUMN 20   FOREGROUND-COLOR SC-YELLOW
003230         REVERSE-VIDEO AUTO.
003240
003250 01  NO-SUPPLIERS-SCREEN.
003260     05  LINE 14 COLUMN  7   BACKGROUND-COLOR SC-RED
003270         FOREGROUND-COLOR SC-YELLOW   VALUE
003280                 "NO SUPPLIERS ON FILE - STOCK RECORD NOT CREATED.".
003290
003300 01  STOCK-REJECT-SCREEN.
003310     05  LINE 14 COLUMN  7   BACKGROUND-COLOR SC-RED
003320         FOREGROUND-COLOR SC-YELLOW   VALUE
003330                 "STOCK INPUTS DID NOT EDIT - PRODUCT KEPT, NO".
003340     05  LINE 15 COLUMN  7   VALUE "STOCK RECORD CREATED.".
003350
003360 01  STOCK-ADDED-SCREEN.
003370     05  LINE 14 COLUMN  7   VALUE "STOCK RECORD CREATED.".
003380
003390 01  SEARCH-FORM-SCREEN.
003400     05  BLANK SCREEN BACKGROUND-COLOR SC-BLUE
003410         FOREGROUND-COLOR SC-WHITE.
003420     05  LINE  2 COLUMN 20   VALUE "NAME SEARCH"
003430         BACKGROUND-COLOR SC-BLACK FOREGROUND-COLOR SC-YELLOW.
003440     05  LINE  4 COLUMN  7   VALUE "SEARCH TEXT:".
003450     05  SS-SEARCH-TEXT      PIC X(30) USING WS-SEARCH-TEXT
003460         LINE  4 COLUMN 21   FOREGROUND-COLOR SC-YELLOW
003470         REVERSE-VIDEO AUTO.
003480
003490 01  NONE-FOUND-SCREEN.
003500     05  LINE 16 COLUMN  7   VALUE "NONE FOUND."
003510         BACKGROUND-COLOR SC-RED FOREGROUND-COLOR SC-YELLOW.
003520
003530 01  MATCH-COUNT-SCREEN.
003540     05  LINE 16 COLUMN  7   VALUE "MATCHES FOUND:".
003550     05  SS-MATCH-COUNT      PIC ZZZZ9  FROM WS-MATCH-COUNT
003560         LINE 16 COLUMN 23.
003570******************************************************************
003580 PROCEDURE                   DIVISION.
003590*-----------------------------------------------------------------
003600* Main procedure
003610*-----------------------------------------------------------------
003620 100-MAINTAIN-MASTER-DATA.
003630     PERFORM 200-OPEN-MASTER-FILES.
003640     PERFORM 200-PROCESS-ONE-MENU-CHOICE
003650             UNTIL MENU-IS-DONE.
003660     PERFORM 200-CLOSE-MASTER-FILES.
003670
003680     STOP RUN.
003690
003700******************************************************************
003710 200-OPEN-MASTER-FILES.
003720     OPEN    I-O     CUSTOMER-FILE
003730             I-O     SUPPLIER-FILE
003740             I-O     PRODUCT-FILE
003750             I-O     STOCK-FILE.
003760
003770*-----------------------------------------------------------------
003780 200-PROCESS-ONE-MENU-CHOICE.
003790     DISPLAY MAIN-MENU-SCREEN.
003800     ACCEPT  MAIN-MENU-SCREEN.
003810     IF  NOT MENU-CHOICE-OK
003820         DISPLAY BAD-CHOICE-SCREEN
003830     ELSE
003840         EVALUATE MENU-CHOICE-SW
003850             WHEN "1"    PERFORM 300-ADD-CUSTOMER
003860                                 THRU 300-ADD-CUSTOMER-EXIT
003870             WHEN "2"    PERFORM 300-ADD-SUPPLIER
003880                                 THRU 300-ADD-SUPPLIER-EXIT
003890             WHEN "3"    PERFORM 300-ADD-PRODUCT
003900                                 THRU 300-ADD-PRODUCT-EXIT
003910             WHEN "4"    PERFORM 300-SEARCH-CUSTOMERS
003920             WHEN "5"    PERFORM 300-SEARCH-PRODUCTS
003930             WHEN OTHER  CONTINUE
003940         END-EVALUATE
003950     END-IF.
003960
003970*-----------------------------------------------------------------
003980 200-CLOSE-MASTER-FILES.
003990     CLOSE   CUSTOMER-FILE
004000             SUPPLIER-FILE
004010             PRODUCT-FILE
004020             STOCK-FILE.
004030     DISPLAY "MASTER FILE MAINTENANCE FINISHED.".
004040
004050******************************************************************
004060* Name and address both required - the screen comes back blank
004070* on CTRL when nothing was typed, same test used for all three
004080* required-field edits in this program.
004090*-----------------------------------------------------------------
004100 300-ADD-CUSTOMER.
004110     DISPLAY CUSTOMER-FORM-SCREEN.
004120     ACCEPT  CUSTOMER-FORM-SCREEN.
004130     IF  WS-CUST-NAME = SPACES OR WS-CUST-ADDRESS = SPACES
004140         DISPLAY CUSTOMER-REJECT-SCREEN
004150         GO TO   300-ADD-CUSTOMER-EXIT
004160     END-IF.
004170     PERFORM 400-FIND-NEXT-CUSTOMER-ID.
004180     MOVE    WS-NEXT-ID      TO  CUST-ID.
004190     MOVE    WS-CUST-NAME    TO  CUST-NAME.
004200     MOVE    WS-CUST-ADDRESS TO  CUST-ADDRESS.
004210     WRITE   CUSTOMER-RECORD.
004220     DISPLAY CUSTOMER-ADDED-SCREEN.
004230 300-ADD-CUSTOMER-EXIT.
004240     EXIT.
004250
004260*-----------------------------------------------------------------
004270* Lead time must edit numeric or it defaults to zero with a
004280* warning, per the '96 change - it no longer stops the add.
004290*-----------------------------------------------------------------
004300 300-ADD-SUPPLIER.
004310     DISPLAY SUPPLIER-FORM-SCREEN.
004320     ACCEPT  SUPPLIER-FORM-SCREEN.
004330     IF  WS-SUPP-NAME = SPACES OR WS-SUPP-CONTACT = SPACES
004340         DISPLAY SUPPLIER-REJECT-SCREEN
004350         GO TO   300-ADD-SUPPLIER-EXIT
004360     END-IF.
004370     PERFORM 400-FIND-NEXT-SUPPLIER-ID.
004380     MOVE    WS-NEXT-ID      TO  SUPP-ID.
004390     MOVE    WS-SUPP-NAME    TO  SUPP-NAME.
004400     MOVE    WS-SUPP-CONTACT TO  SUPP-CONTACT.
004410     IF  WS-SUPP-LEADTIME IS NUMERIC
004420         MOVE    WS-SUPP-LEADTIME TO  SUPP-LEADTIME
004430     ELSE
004440         MOVE    0           TO  SUPP-LEADTIME
004450         DISPLAY SUPPLIER-LEADTIME-WARN-SCREEN
004460     END-IF.
004470     WRITE   SUPPLIER-RECORD.
004480     DISPLAY SUPPLIER-ADDED-SCREEN.
004490 300-ADD-SUPPLIER-EXIT.
004500     EXIT.
004510
004520*-----------------------------------------------------------------
004530* Price is run through the same edit subroutine the nightly price
004540* cleanse uses, so a comma decimal typed here is accepted the
004550* same way a comma decimal is accepted off the terminal feed.
004560*-----------------------------------------------------------------
004570 300-ADD-PRODUCT.
004580     DISPLAY PRODUCT-FORM-SCREEN.
004590     ACCEPT  PRODUCT-FORM-SCREEN.
004600     MOVE    WS-PROD-PRICE-TEXT  TO  LS-RAW-TEXT.
004610     CALL    "PARSE-PRICE"       USING LINK-PARAMETERS.
004620     IF  WS-PROD-NAME = SPACES
004630             OR LS-VALID-SW NOT = "Y"
004640             OR LS-RESULT < 0
004650         DISPLAY PRODUCT-REJECT-SCREEN
004660         GO TO   300-ADD-PRODUCT-EXIT
004670     END-IF.
004680     PERFORM 400-FIND-NEXT-PRODUCT-ID.
004690     MOVE    WS-NEXT-ID      TO  PROD-ID WS-NEW-PROD-ID.
004700     MOVE    WS-PROD-NAME    TO  PROD-NAME.
004710     MOVE    LS-RESULT       TO  PROD-PRICE.
004720     WRITE   PRODUCT-RECORD.
004730     DISPLAY PRODUCT-ADDED-SCREEN.
004740     PERFORM 400-ADD-INITIAL-STOCK-RECORD.
004750 300-ADD-PRODUCT-EXIT.
004760     EXIT.
004770
004780*-----------------------------------------------------------------
004790* Read every customer once, show the ones whose name contains
004800* the search text, and report the count or "none found".
004810*-----------------------------------------------------------------
004820 300-SEARCH-CUSTOMERS.
004830     DISPLAY SEARCH-FORM-SCREEN.
004840     ACCEPT  SEARCH-FORM-SCREEN.
004850     PERFORM 400-UPPERCASE-SEARCH-TEXT.
004860     MOVE    0                   TO  WS-MATCH-COUNT.
004870     MOVE    "N"                 TO  MASTER-EOF-SW.
004880     PERFORM 400-READ-NEXT-CUSTOMER.
004890     PERFORM 400-CHECK-ONE-CUSTOMER
004900             UNTIL AT-END-OF-MASTER.
004910     IF  WS-MATCH-COUNT = 0
004920         DISPLAY NONE-FOUND-SCREEN
004930     ELSE
004940         DISPLAY MATCH-COUNT-SCREEN
004950     END-IF.
004960
004970*-----------------------------------------------------------------
004980* Same search, product file, also shows price and on-hand stock.
004990*-----------------------------------------------------------------
005000 300-SEARCH-PRODUCTS.
005010     DISPLAY SEARCH-FORM-SCREEN.
005020     ACCEPT  SEARCH-FORM-SCREEN.
005030     PERFORM 400-UPPERCASE-SEARCH-TEXT.
005040     MOVE    0                   TO  WS-MATCH-COUNT.
005050     MOVE    "N"                 TO  MASTER-EOF-SW.
005060     PERFORM 400-READ-NEXT-PRODUCT.
005070     PERFORM 400-CHECK-ONE-PRODUCT
005080             UNTIL AT-END-OF-MASTER.
005090     IF  WS-MATCH-COUNT = 0
005100         DISPLAY NONE-FOUND-SCREEN
005110     ELSE
005120         DISPLAY MATCH-COUNT-SCREEN
005130     END-IF.
005140
005150******************************************************************
005160* No auto-increment on an indexed key - read the whole file once
005170* to find the highest id on file and hand back one more than it.
005180*-----------------------------------------------------------------
005190 400-FIND-NEXT-CUSTOMER-ID.
005200     MOVE    0                   TO  WS-NEXT-ID.
005210     MOVE    "N"                 TO  MASTER-EOF-SW.
005220     PERFORM 500-READ-NEXT-CUSTOMER-SEQ
005230             UNTIL AT-END-OF-MASTER.
005240     ADD     1                   TO  WS-NEXT-ID.
005250
005260*-----------------------------------------------------------------
005270 400-FIND-NEXT-SUPPLIER-ID.
005280     MOVE    0                   TO  WS-NEXT-ID.
005290     MOVE    "N"                 TO  MASTER-EOF-SW.
005300     PERFORM 500-READ-NEXT-SUPPLIER-SEQ
005310             UNTIL AT-END-OF-MASTER.
005320     ADD     1                   TO  WS-NEXT-ID.
005330
005340*-----------------------------------------------------------------
005350 400-FIND-NEXT-PRODUCT-ID.
005360     MOVE    0                   TO  WS-NEXT-ID.
005370     MOVE    "N"                 TO  MASTER-EOF-SW.
005380     PERFORM 500-READ-NEXT-PRODUCT-SEQ
005390             UNTIL AT-END-OF-MASTER.
005400     ADD     1                   TO  WS-NEXT-ID.
005410
005420*-----------------------------------------------------------------
005430* No supplier on file at all aborts the stock record outright;
005440* an id that does not match one on file aborts it the same way.
005450* Any input that will not edit numeric does too, with a warning.
005460*-----------------------------------------------------------------
005470 400-ADD-INITIAL-STOCK-RECORD.
005480     MOVE    0                   TO  WS-NEXT-ID.
005490     MOVE    "N"                 TO  MASTER-EOF-SW.
005500     PERFORM 500-COUNT-ONE-SUPPLIER
005510             UNTIL AT-END-OF-MASTER.
005520     IF  WS-NEXT-ID = 0
005530         DISPLAY NO-SUPPLIERS-SCREEN
005540     ELSE
005550         DISPLAY STOCK-FORM-SCREEN
005560         ACCEPT  STOCK-FORM-SCREEN
005570         PERFORM 400-VALIDATE-STOCK-INPUTS
005580         IF  STOCK-INPUTS-VALID
005590             MOVE    WS-NEW-PROD-ID  TO  STK-PROD-ID
005600             MOVE    WS-STOCK-QTY-TEXT  TO  STK-QTY
005610             MOVE    WS-STOCK-MIN-TEXT  TO  STK-MIN
005620             MOVE    WS-STOCK-SUPP-TEXT TO  STK-SUPP-ID
005630             WRITE   STOCK-RECORD
005640             DISPLAY STOCK-ADDED-SCREEN
005650         ELSE
005660             DISPLAY STOCK-REJECT-SCREEN
005670         END-IF
005680     END-IF.
005690
005700*-----------------------------------------------------------------
005710 400-UPPERCASE-SEARCH-TEXT.
005720     MOVE    WS-SEARCH-TEXT      TO  WS-SEARCH-UPPER.
005730     INSPECT WS-SEARCH-UPPER     CONVERTING
005740             "abcdefghijklmnopqrstuvwxyz"
005750             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005760     MOVE    0                   TO  WS-SEARCH-LEN.
005770     PERFORM 500-MEASURE-ONE-CHARACTER
005780             VARYING WS-SCAN-POS FROM 1 BY 1 UNTIL WS-SCAN-POS > 30.
005790
005800*-----------------------------------------------------------------
005810* Uppercase this customer's name and test it for the search text
005820* as a substring, by reference modification, at every possible
005830* starting position; count it and show it on the first match.
005840*-----------------------------------------------------------------
005850 400-CHECK-ONE-CUSTOMER.
005860     MOVE    CUST-NAME           TO  WS-NAME-UPPER.
005870     INSPECT WS-NAME-UPPER       CONVERTING
005880             "abcdefghijklmnopqrstuvwxyz"
005890             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005900     MOVE    "N"                 TO  MATCH-FOUND-SW.
005910     IF  WS-SEARCH-LEN > 0
005920         COMPUTE WS-LAST-START = 31 - WS-SEARCH-LEN
005930         PERFORM 500-SCAN-CUSTOMER-NAME
005940                 VARYING WS-SCAN-POS FROM 1 BY 1
005950                 UNTIL WS-SCAN-POS > WS-LAST-START
005960                    OR NAME-MATCHES
005970     END-IF.
005980     IF  NAME-MATCHES
005990         ADD     1               TO  WS-MATCH-COUNT
006000         MOVE    CUST-ID         TO  CML-CUST-ID
006010         MOVE    CUST-NAME       TO  CML-CUST-NAME
006020         MOVE    CUST-ADDRESS    TO  CML-CUST-ADDRESS
006030         DISPLAY CUSTOMER-MATCH-LINE-O
006040     END-IF.
006050     PERFORM 400-READ-NEXT-CUSTOMER.
006060
006070*-----------------------------------------------------------------
006080 400-CHECK-ONE-PRODUCT.
006090     MOVE    PROD-NAME           TO  WS-NAME-UPPER.
006100     INSPECT WS-NAME-UPPER       CONVERTING
006110             "abcdefghijklmnopqrstuvwxyz"
006120             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006130     MOVE    "N"                 TO  MATCH-FOUND-SW.
006140     IF  WS-SEARCH-LEN > 0
006150         COMPUTE WS-LAST-START = 31 - WS-SEARCH-LEN
006160         PERFORM 500-SCAN-PRODUCT-NAME
006170                 VARYING WS-SCAN-POS FROM 1 BY 1
006180                 UNTIL WS-SCAN-POS > WS-LAST-START
006190                    OR NAME-MATCHES
006200     END-IF.
006210     IF  NAME-MATCHES
006220         ADD     1               TO  WS-MATCH-COUNT
006230         MOVE    PROD-ID         TO  PML-PROD-ID STK-PROD-ID
006240         MOVE    PROD-NAME       TO  PML-PROD-NAME
006250         MOVE    PROD-PRICE      TO  PML-PROD-PRICE
006260         READ    STOCK-FILE
006270                 INVALID KEY     MOVE 0 TO PML-ON-HAND
006280                 NOT INVALID KEY MOVE STK-QTY TO PML-ON-HAND
006290         DISPLAY PRODUCT-MATCH-LINE-O
006300     END-IF.
006310     PERFORM 400-READ-NEXT-PRODUCT.
006320
006330*-----------------------------------------------------------------
006340* Quantity, minimum and supplier id must all edit numeric, and
006350* the supplier id must be one already on file, or nothing is
006360* written for this product.
006370*-----------------------------------------------------------------
006380 400-VALIDATE-STOCK-INPUTS.
006390     MOVE    "Y"                 TO  STOCK-INPUT-OK-SW.
006400     IF  WS-STOCK-QTY-TEXT NOT NUMERIC
006410             OR WS-STOCK-MIN-TEXT NOT NUMERIC
006420             OR WS-STOCK-SUPP-TEXT NOT NUMERIC
006430         MOVE    "N"             TO  STOCK-INPUT-OK-SW
006440     ELSE
006450         MOVE    WS-STOCK-SUPP-TEXT  TO  SUPP-ID
006460         READ    SUPPLIER-FILE
006470                 INVALID KEY     MOVE "N" TO SUPPLIER-ON-FILE-SW
006480                 NOT INVALID KEY MOVE "Y" TO SUPPLIER-ON-FILE-SW
006490         IF  NOT SUPPLIER-FOUND
006500             MOVE    "N"         TO  STOCK-INPUT-OK-SW
006510         END-IF
006520     END-IF.
006530
006540******************************************************************
006550 400-READ-NEXT-CUSTOMER.
006560     READ    CUSTOMER-FILE NEXT RECORD
006570             AT END          MOVE "Y" TO MASTER-EOF-SW.
006580
006590*-----------------------------------------------------------------
006600 400-READ-NEXT-PRODUCT.
006610     READ    PRODUCT-FILE NEXT RECORD
006620             AT END          MOVE "Y" TO MASTER-EOF-SW.
006630
006640*-----------------------------------------------------------------
006650 500-READ-NEXT-CUSTOMER-SEQ.
006660     READ    CUSTOMER-FILE NEXT RECORD
006670             AT END          MOVE "Y" TO MASTER-EOF-SW.
006680     IF  NOT AT-END-OF-MASTER AND CUST-ID > WS-NEXT-ID
006690         MOVE    CUST-ID         TO  WS-NEXT-ID
006700     END-IF.
006710
006720*-----------------------------------------------------------------
006730 500-READ-NEXT-SUPPLIER-SEQ.
006740     READ    SUPPLIER-FILE NEXT RECORD
006750             AT END          MOVE "Y" TO MASTER-EOF-SW.
006760     IF  NOT AT-END-OF-MASTER AND SUPP-ID > WS-NEXT-ID
006770         MOVE    SUPP-ID         TO  WS-NEXT-ID
006780     END-IF.
006790
006800*-----------------------------------------------------------------
006810 500-READ-NEXT-PRODUCT-SEQ.
006820     READ    PRODUCT-FILE NEXT RECORD
006830             AT END          MOVE "Y" TO MASTER-EOF-SW.
006840     IF  NOT AT-END-OF-MASTER AND PROD-ID > WS-NEXT-ID
006850         MOVE    PROD-ID         TO  WS-NEXT-ID
006860     END-IF.
006870
006880*-----------------------------------------------------------------
006890* WS-NEXT-ID is borrowed here purely as a "found at least one"
006900* flag - any supplier on file at all leaves it non-zero.
006910*-----------------------------------------------------------------
006920 500-COUNT-ONE-SUPPLIER.
006930     READ    SUPPLIER-FILE NEXT RECORD
006940             AT END          MOVE "Y" TO MASTER-EOF-SW.
006950     IF  NOT AT-END-OF-MASTER
006960         MOVE    1               TO  WS-NEXT-ID
006970     END-IF.
006980
006990*-----------------------------------------------------------------
007000 500-MEASURE-ONE-CHARACTER.
007010     IF  WS-SEARCH-UPPER (WS-SCAN-POS:1) NOT = SPACE
007020         MOVE    WS-SCAN-POS     TO  WS-SEARCH-LEN
007030     END-IF.
007040
007050*-----------------------------------------------------------------
007060 500-SCAN-CUSTOMER-NAME.
007070     IF  WS-NAME-UPPER (WS-SCAN-POS:WS-SEARCH-LEN) =
007080             WS-SEARCH-UPPER (1:WS-SEARCH-LEN)
007090         MOVE    "Y"             TO  MATCH-FOUND-SW
007100     END-IF.
007110
007120*-----------------------------------------------------------------
007130 500-SCAN-PRODUCT-NAME.
007140     IF  WS-NAME-UPPER (WS-SCAN-POS:WS-SEARCH-LEN) =
007150             WS-SEARCH-UPPER (1:WS-SEARCH-LEN)
007160         MOVE    "Y"             TO  MATCH-FOUND-SW
007170     END-IF.
