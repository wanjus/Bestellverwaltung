000010******************************************************************
000020* This program is to implement Product Price Cleanse
000030*    USING the same read-decide-correct shape as the old
000040*    inventory batch update.
000050*
000060* Used File
000070*    - Product Raw-Price File (Line Sequential): PRODRAW
000080*    - Product Master File (Indexed): PRODMAST
000090*    - Price Change Log File (Line Sequential): PRICLOG
000100*
000110* The run is a dry run, printing the change list only and
000120* writing nothing back, when the operator sets UPSI switch 0 on
000130* at the console before job start; otherwise it is a normal
000140* correcting run.
000150******************************************************************
000160 IDENTIFICATION              DIVISION.
000170*-----------------------------------------------------------------
000180 PROGRAM-ID.                 PRICE-CLEANSE.
000190 AUTHOR.                     D. OKAFOR.
000200 INSTALLATION.               CARRICK TRADING CO - DATA PROCESSING.
000210 DATE-WRITTEN.               FEBRUARY 22, 1991.
000220 DATE-COMPILED.
000230 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000240*-----------------------------------------------------------------
000250* CHANGE LOG
000260*-----------------------------------------------------------------
000270* DATE        BY    REQUEST   DESCRIPTION
000280* ----------  ----  --------  -------------------------------
000290* 02/22/1991  DO    CR-0391   ORIGINAL CODING - TERMINAL FEED     PRICCLN1
000300*                             PRICES ARRIVE AS UNEDITED TEXT.     PRICCLN1
000310* 07/14/1994  RH    CR-0611   UPSI-0 DRY-RUN SWITCH ADDED SO THE  PRICCLN1
000320*                             BUYERS COULD PREVIEW A CORRECTION   PRICCLN1
000330*                             BATCH BEFORE IT POSTED.             PRICCLN1
000340* 09/30/1996  MS    CR-0741   "NOTHING TO CLEAN" MESSAGE ADDED FORPRICCLN1
000350*                             A ZERO-CHANGE RUN.                  PRICCLN1
000360* 11/06/1998  PV    CR-0902   Y2K REVIEW - NO DATE FIELDS IN THIS PRICCLN1
000370*                             PROGRAM, NO CHANGE REQUIRED.        PRICCLN1
000380* 08/23/1999  JE    CR-0976   STANDARDS REVIEW - OPEN/FIRST-READ, PRICCLN1
000390*                             SUMMARY/CLOSE AND PARSE/POST STEPS  PRICCLN1
000400*                             NOW RUN AS PERFORM .. THRU RANGES,  PRICCLN1
000410*                             ONE WITH A GO TO ON THE NO-CHANGE   PRICCLN1
000420*                             PATH, PER SHOP CODING STANDARD.     PRICCLN1
000430* 02/09/2001  DO    CR-0989   DRY-RUN SUMMARY LINE WAS NOT        PRICCLN1
000440*                             PICKING UP THE "(DRY RUN)" WORDING -PRICCLN1
000450*                             THE MESSAGE TEXT IS NOW A NAMED     PRICCLN1
000460*                             FIELD, PSL-MESSAGE, MOVED TO ON     PRICCLN1
000470*                             BOTH PATHS.  ALSO WIRED THE CLEANSEDPRICCLN1
000480*                             SWITCH PULLED OUT OF FILLER BACK IN PRICCLN1
000490*                             1999 - IT NOW ACTUALLY GETS SET AND PRICCLN1
000500*                             COUNTED WHEN A PRICE PARSES BACK TO PRICCLN1
000510*                             ITSELF UNCHANGED.                   PRICCLN1
000520******************************************************************
000530 ENVIRONMENT                 DIVISION.
000540*-----------------------------------------------------------------
000550 CONFIGURATION               SECTION.
000560 SOURCE-COMPUTER.            IBM-4381.
000570 OBJECT-COMPUTER.            IBM-4381.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     CLASS DIGIT-CHARS   IS "0" THRU "9"
000610     UPSI-0 ON  STATUS IS THIS-IS-A-DRY-RUN
000620            OFF STATUS IS THIS-IS-A-NORMAL-RUN.
000630*-----------------------------------------------------------------
000640 INPUT-OUTPUT                SECTION.
000650 FILE-CONTROL.
000660     SELECT  PRODUCT-RAW-FILE
000670             ASSIGN TO "PRODRAW"
000680             ORGANIZATION IS LINE SEQUENTIAL.
000690
000700     SELECT  PRODUCT-FILE
000710             ASSIGN TO "PRODMAST"
000720             ORGANIZATION IS INDEXED
000730             ACCESS MODE IS RANDOM
000740             RECORD KEY IS PROD-ID
000750             FILE STATUS IS PRODUCT-FILE-STAT.
000760
000770     SELECT  PRICE-LOG-FILE
000780             ASSIGN TO "PRICLOG"
000790             ORGANIZATION IS LINE SEQUENTIAL.
000800
000810******************************************************************
000820 DATA                        DIVISION.
000830*-----------------------------------------------------------------
000840 FILE                        SECTION.
000850 FD  PRODUCT-RAW-FILE
000860     RECORD CONTAINS 80 CHARACTERS.
000870 COPY "Copybooks/ProductRawRecord.cpy".
000880
000890 FD  PRODUCT-FILE
000900     RECORD CONTAINS 80 CHARACTERS.
000910 COPY "Copybooks/ProductRecord.cpy".
000920
000930 FD  PRICE-LOG-FILE
000940     RECORD CONTAINS 132 CHARACTERS.
000950 01  PRICE-LOG-LINE              PIC X(132).
000960*-----------------------------------------------------------------
000970 WORKING-STORAGE             SECTION.
000980*-----------------------------------------------------------------
000990 01  SWITCHES-AND-COUNTERS.
001000     05  RAW-EOF-SW          PIC X(01)      VALUE "N".
001010         88  AT-END-OF-RAW-FILE         VALUE "Y".
001020     05  PARSE-VALID-SW      PIC X(01)      VALUE "Y".
001030         88  PARSE-WAS-VALID            VALUE "Y".
001040     05  PRODUCT-FOUND-SW    PIC X(01)      VALUE "N".
001050         88  PRODUCT-WAS-FOUND          VALUE "Y".
001060
001070 01  RUN-COUNTERS.
001080     05  WS-READ-COUNT       PIC 9(05)      COMP.
001090     05  WS-ALREADY-CLN-CNT  PIC 9(05)      COMP.
001100     05  WS-CHANGE-COUNT     PIC 9(05)      COMP.
001110
001120 01  FILE-STATUSES.
001130     05  PRODUCT-FILE-STAT   PIC X(02).
001140
001150 01  LINK-PARAMETERS.
001160     05  LS-RAW-TEXT         PIC X(15).
001170     05  LS-RESULT           PIC S9(07)V99.
001180     05  LS-VALID-SW         PIC X(01).
001190     05  FILLER              PIC X(05).
001200
001210 01  WORK-FIELDS.
001220     05  WS-OLD-TEXT         PIC X(15).
001230     05  WS-NEW-EDIT         PIC -(6)9.99.
001240
001250*    WS-NEW-EDIT above comes out left-padded with spaces - this
001260*    table is how the edited digits are slid down to the front
001270*    of the fifteen-byte raw-text field before it goes in the
001280*    log line and back to the master.
001290 01  WS-NEW-TEXT             PIC X(15)      VALUE SPACES.
001300 01  WS-NEW-TABLE            REDEFINES WS-NEW-TEXT.
001310     05  WS-NEW-CHAR         PIC X(01)      OCCURS 15 TIMES.
001320 01  WS-EDIT-TABLE           REDEFINES WS-NEW-EDIT.
001330     05  WS-EDIT-CHAR        PIC X(01)      OCCURS 10 TIMES.
001340
001350 01  WS-COMPACT-COUNTERS.
001360     05  WS-EDIT-IDX         PIC 9(02)      COMP.
001370     05  WS-COMPACT-LEN      PIC 9(02)      COMP.
001380
001390 01  PRICE-CHANGE-LINE-O.
001400     05  FILLER              PIC X(03)      VALUE "ID ".
001410     05  PCL-PROD-ID         PIC ZZZZ9.
001420     05  FILLER              PIC X(03)      VALUE " - ".
001430     05  PCL-PROD-NAME       PIC X(30).
001440     05  FILLER              PIC X(02)      VALUE ": ".
001450     05  PCL-OLD-TEXT        PIC X(15).
001460     05  FILLER              PIC X(04)      VALUE " -> ".
001470     05  PCL-NEW-TEXT        PIC X(15).
001480     05  FILLER              PIC X(58)      VALUE SPACES.
001490
001500 01  PRICE-SUMMARY-LINE-O    REDEFINES PRICE-CHANGE-LINE-O.
001510     05  FILLER              PIC X(36).
001520     05  PSL-COUNT           PIC ZZZZ9.
001530     05  PSL-MESSAGE         PIC X(38)      VALUE
001540                 " PRICES CORRECTED.".
001550     05  FILLER              PIC X(53)      VALUE SPACES.
001560******************************************************************
001570 PROCEDURE                   DIVISION.
001580*-----------------------------------------------------------------
001590* Main procedure
001600*-----------------------------------------------------------------
001610 100-CLEANSE-PRICES.
001620     PERFORM 200-INITIATE-PRICE-CLEANSE.
001630     PERFORM 200-PROCESS-ONE-RAW-RECORD
001640             UNTIL AT-END-OF-RAW-FILE.
001650     PERFORM 200-TERMINATE-PRICE-CLEANSE.
001660
001670     STOP RUN.
001680
001690******************************************************************
001700 200-INITIATE-PRICE-CLEANSE.
001710     MOVE    0                   TO  WS-READ-COUNT WS-CHANGE-COUNT
001720                                     WS-ALREADY-CLN-CNT.
001730     PERFORM 300-OPEN-CLEANSE-FILES THRU 300-READ-RAW-RECORD.
001740
001750*-----------------------------------------------------------------
001760* Skip a blank price outright; parse the rest, and only a price
001770* whose parsed text differs from what was punched counts as a
001780* change - that quietly covers the "already clean" skip rule
001790* too, since a clean price parses right back to itself.
001800*-----------------------------------------------------------------
001810 200-PROCESS-ONE-RAW-RECORD.
001820     ADD     1                   TO  WS-READ-COUNT.
001830     IF  PRAW-PRICE-RAW NOT = SPACES
001840         PERFORM 300-PARSE-AND-COMPARE
001850                 THRU 300-HANDLE-CHANGED-PRICE-EXIT
001860     END-IF.
001870     PERFORM 300-READ-RAW-RECORD.
001880
001890*-----------------------------------------------------------------
001900 200-TERMINATE-PRICE-CLEANSE.
001910     PERFORM 300-PRINT-CLEANSE-SUMMARY THRU 300-CLOSE-CLEANSE-FILES.
001920
001930******************************************************************
001940 300-OPEN-CLEANSE-FILES.
001950     OPEN    INPUT    PRODUCT-RAW-FILE
001960             I-O      PRODUCT-FILE
001970             OUTPUT   PRICE-LOG-FILE.
001980
001990*-----------------------------------------------------------------
002000 300-READ-RAW-RECORD.
002010     READ    PRODUCT-RAW-FILE
002020             AT END      MOVE "Y" TO RAW-EOF-SW.
002030
002040*-----------------------------------------------------------------
002050* Hand the raw text to the edit subroutine, compact the result
002060* back into fifteen bytes, and see whether it differs from what
002070* came off the feed.
002080*-----------------------------------------------------------------
002090 300-PARSE-AND-COMPARE.
002100     MOVE    PRAW-PRICE-RAW      TO  WS-OLD-TEXT LS-RAW-TEXT.
002110     MOVE    "N"                 TO  PRAW-CLEANSED-SW.
002120     CALL    "PARSE-PRICE"       USING LINK-PARAMETERS.
002130     MOVE    LS-VALID-SW         TO  PARSE-VALID-SW.
002140     IF  PARSE-WAS-VALID
002150         PERFORM 400-COMPACT-RESULT-TEXT
002160         IF  WS-NEW-TEXT = WS-OLD-TEXT
002170             MOVE    "Y"         TO  PRAW-CLEANSED-SW
002180             MOVE    "N"         TO  PARSE-VALID-SW
002190         END-IF
002200     END-IF.
002210     IF  PRAW-ALREADY-CLEANSED
002220         ADD     1               TO  WS-ALREADY-CLN-CNT
002230     END-IF.
002240     IF  NOT PARSE-WAS-VALID
002250         GO TO   300-HANDLE-CHANGED-PRICE-EXIT
002260     END-IF.
002270
002280*-----------------------------------------------------------------
002290* Print the change line always; post it to the master only on a
002300* normal run, never on a dry run.
002310*-----------------------------------------------------------------
002320 300-HANDLE-CHANGED-PRICE.
002330     ADD     1                   TO  WS-CHANGE-COUNT.
002340     PERFORM 400-PRINT-CHANGE-LINE.
002350     IF  THIS-IS-A-NORMAL-RUN
002360         PERFORM 400-POST-CORRECTED-PRICE
002370     END-IF.
002380
002390*-----------------------------------------------------------------
002400 300-HANDLE-CHANGED-PRICE-EXIT.
002410     EXIT.
002420
002430*-----------------------------------------------------------------
002440* "Count of corrections made" is the change count on a normal
002450* run; on a dry run nothing was posted, so the summary says so.
002460*-----------------------------------------------------------------
002470 300-PRINT-CLEANSE-SUMMARY.
002480     IF  WS-CHANGE-COUNT = 0
002490         MOVE    SPACES          TO  PRICE-LOG-LINE
002500         STRING  "NOTHING TO CLEAN - NO PRICES NEEDED CORRECTION."
002510                 DELIMITED BY SIZE
002520                 INTO PRICE-LOG-LINE
002530         WRITE   PRICE-LOG-LINE
002540     ELSE
002550         MOVE    WS-CHANGE-COUNT TO  PSL-COUNT
002560         IF  THIS-IS-A-DRY-RUN
002570             MOVE " PRICES WOULD BE CORRECTED (DRY RUN)."
002580                                 TO  PSL-MESSAGE
002590         ELSE
002600             MOVE " PRICES CORRECTED."
002610                                 TO  PSL-MESSAGE
002620         END-IF
002630         WRITE   PRICE-LOG-LINE  FROM PRICE-SUMMARY-LINE-O
002640     END-IF.
002650
002660*-----------------------------------------------------------------
002670 300-CLOSE-CLEANSE-FILES.
002680     CLOSE   PRODUCT-RAW-FILE
002690             PRODUCT-FILE
002700             PRICE-LOG-FILE.
002710
002720******************************************************************
002730* Right-justified edited digits come back from LS-RESULT with
002740* leading spaces - walk the edit picture once and squeeze the
002750* non-space bytes down to the front of the fifteen-byte field.
002760*-----------------------------------------------------------------
002770 400-COMPACT-RESULT-TEXT.
002780     MOVE    LS-RESULT           TO  WS-NEW-EDIT.
002790     MOVE    SPACES              TO  WS-NEW-TEXT.
002800     MOVE    0                   TO  WS-COMPACT-LEN.
002810     PERFORM 410-COMPACT-ONE-CHARACTER
002820             VARYING WS-EDIT-IDX FROM 1 BY 1 UNTIL WS-EDIT-IDX > 10.
002830
002840*-----------------------------------------------------------------
002850 410-COMPACT-ONE-CHARACTER.
002860     IF  WS-EDIT-CHAR (WS-EDIT-IDX) NOT = SPACE
002870         ADD     1               TO  WS-COMPACT-LEN
002880         MOVE    WS-EDIT-CHAR (WS-EDIT-IDX)
002890                                 TO  WS-NEW-CHAR (WS-COMPACT-LEN)
002900     END-IF.
002910
002920*-----------------------------------------------------------------
002930 400-PRINT-CHANGE-LINE.
002940     MOVE    PRAW-ID             TO  PCL-PROD-ID.
002950     MOVE    PRAW-NAME           TO  PCL-PROD-NAME.
002960     MOVE    WS-OLD-TEXT         TO  PCL-OLD-TEXT.
002970     MOVE    WS-NEW-TEXT         TO  PCL-NEW-TEXT.
002980     WRITE   PRICE-LOG-LINE      FROM PRICE-CHANGE-LINE-O.
002990
003000*-----------------------------------------------------------------
003010* Post the corrected price to the product master by product id;
003020* a raw-file row with no matching master row is left alone.
003030*-----------------------------------------------------------------
003040 400-POST-CORRECTED-PRICE.
003050     MOVE    PRAW-ID             TO  PROD-ID.
003060     READ    PRODUCT-FILE
003070             INVALID KEY     MOVE "N" TO PRODUCT-FOUND-SW
003080             NOT INVALID KEY MOVE "Y" TO PRODUCT-FOUND-SW.
003090     IF  PRODUCT-WAS-FOUND
003100         MOVE    LS-RESULT       TO  PROD-PRICE
003110         REWRITE PRODUCT-RECORD
003120     END-IF.
