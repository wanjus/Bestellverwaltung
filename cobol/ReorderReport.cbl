000010******************************************************************
000020* This program is to print the minimum-stock report.
000030*
000040* Used File
000050*    - Stock Master File (Indexed Sequential): STOCKMST
000060*    - Product Master File (Indexed Sequential): PRODMAST
000070*    - Supplier Master File (Indexed Sequential): SUPPLMST
000080*    - Reorder Report File (Line Sequential): REORDPRT
000090*
000100******************************************************************
000110 IDENTIFICATION              DIVISION.
000120*-----------------------------------------------------------------
000130 PROGRAM-ID.                 REORDER-REPORT.
000140 AUTHOR.                     D. OKAFOR.
000150 INSTALLATION.               CARRICK TRADING CO - DATA PROCESSING.
000160 DATE-WRITTEN.               MARCH 3, 1988.
000170 DATE-COMPILED.
000180 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190*-----------------------------------------------------------------
000200* CHANGE LOG
000210*-----------------------------------------------------------------
000220* DATE        BY    REQUEST   DESCRIPTION
000230* ----------  ----  --------  -------------------------------
000240* 03/03/1988  DO    CR-0181   ORIGINAL CODING.                    REORDRPT
000250* 06/22/1993  RH    CR-0502   DETAIL TABLE NOW SORTED ASCENDING   REORDRPT
000260*                             ON-HAND BEFORE PRINTING, PER THE    REORDRPT
000270*                             BUYERS' REQUEST - WORST SHORTAGES   REORDRPT
000280*                             FIRST.                              REORDRPT
000290* 09/30/1996  MS    CR-0741   REORDER QUANTITY FORMULA CHANGED    REORDRPT
000300*                             FROM (MIN - ON-HAND) TO THE CURRENT REORDRPT
000310*                             (MIN TIMES 3) LESS ON-HAND.         REORDRPT
000320* 11/09/1998  PV    CR-0902   Y2K REVIEW - NO DATE FIELDS IN THIS REORDRPT
000330*                             PROGRAM, NO CHANGE REQUIRED.        REORDRPT
000340* 04/22/1999  JE    CR-0961   SORT-FILE OPEN AND FIRST READ NOW   REORDRPT
000350*                             RUN AS A SINGLE PERFORM..THRU       REORDRPT
000360*                             RANGE, AND THE THREE STANDALONE     REORDRPT
000370*                             COUNTERS MOVED TO 77-LEVEL ENTRIES, REORDRPT
000380*                             PER THE STANDARDS REVIEW.           REORDRPT
000390* 02/09/2001  DO    CR-0990   SELECT-AND-RELEASE NOW SETS AND     REORDRPT
000400*                             TESTS STK-BELOW-MINIMUM INSTEAD OF  REORDRPT
000410*                             RECHECKING STK-QTY AGAINST STK-MIN  REORDRPT
000420*                             A SECOND TIME - THE 88-LEVEL ADDED  REORDRPT
000430*                             TO STOCK-RECORD IN 1999 HAD NEVER   REORDRPT
000440*                             ACTUALLY BEEN USED HERE.            REORDRPT
000450******************************************************************
000460 ENVIRONMENT                 DIVISION.
000470*-----------------------------------------------------------------
000480 CONFIGURATION               SECTION.
000490 SOURCE-COMPUTER.            IBM-4381.
000500 OBJECT-COMPUTER.            IBM-4381.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS DIGIT-CHARS   IS "0" THRU "9"
000540     UPSI-0 ON  STATUS IS RERUN-REQUESTED
000550            OFF STATUS IS NORMAL-RUN.
000560*-----------------------------------------------------------------
000570 INPUT-OUTPUT                SECTION.
000580 FILE-CONTROL.
000590     SELECT  STOCK-FILE-IN
000600             ASSIGN TO "STOCKMST"
000610             ORGANIZATION IS INDEXED
000620             ACCESS MODE IS SEQUENTIAL
000630             RECORD KEY IS STK-PROD-ID
000640             FILE STATUS IS STOCK-FILE-STAT.
000650
000660     SELECT  PRODUCT-FILE-IN
000670             ASSIGN TO "PRODMAST"
000680             ORGANIZATION IS INDEXED
000690             ACCESS MODE IS RANDOM
000700             RECORD KEY IS PROD-ID
000710             FILE STATUS IS PRODUCT-FILE-STAT.
000720
000730     SELECT  SUPPLIER-FILE-IN
000740             ASSIGN TO "SUPPLMST"
000750             ORGANIZATION IS INDEXED
000760             ACCESS MODE IS RANDOM
000770             RECORD KEY IS SUPP-ID
000780             FILE STATUS IS SUPPLIER-FILE-STAT.
000790
000800     SELECT  REORDER-SORT-FILE
000810             ASSIGN TO "SORTWK1".
000820
000830     SELECT  REORDER-REPORT-OUT
000840             ASSIGN TO "REORDPRT"
000850             ORGANIZATION IS LINE SEQUENTIAL.
000860
000870******************************************************************
000880 DATA                        DIVISION.
000890*-----------------------------------------------------------------
000900 FILE                        SECTION.
000910 FD  STOCK-FILE-IN
000920     RECORD CONTAINS 80 CHARACTERS.
000930 COPY "Copybooks/StockRecord.cpy".
000940
000950 FD  PRODUCT-FILE-IN
000960     RECORD CONTAINS 80 CHARACTERS.
000970 COPY "Copybooks/ProductRecord.cpy".
000980
000990 FD  SUPPLIER-FILE-IN
001000     RECORD CONTAINS 80 CHARACTERS.
001010 COPY "Copybooks/SupplierRecord.cpy".
001020
001030 SD  REORDER-SORT-FILE.
001040 01  REORDER-SORT-RECORD.
001050     05  RSR-ON-HAND         PIC S9(05).
001060     05  RSR-PROD-ID         PIC 9(05).
001070     05  RSR-PROD-NAME       PIC X(30).
001080     05  RSR-MINIMUM         PIC 9(05).
001090     05  RSR-SUPP-ID         PIC 9(05).
001100
001110 FD  REORDER-REPORT-OUT
001120     RECORD CONTAINS 132 CHARACTERS.
001130 01  REORDER-PRINT-LINE          PIC X(132).
001140*-----------------------------------------------------------------
001150 WORKING-STORAGE             SECTION.
001160*-----------------------------------------------------------------
001170 01  SWITCHES-AND-COUNTERS.
001180     05  EOF-SW              PIC X(01)      VALUE "N".
001190         88  AT-END-OF-STOCK            VALUE "Y".
001200     05  FLAGGED-SW          PIC X(01)      VALUE "N".
001210         88  SOME-FLAGGED                VALUE "Y".
001220
001230*    These three stand alone as 77-level entries per the 1999
001240*    standards review - none of them belongs to a particular
001250*    record.
001260 77  WS-FLAGGED-COUNT        PIC 9(05)      COMP.
001270 77  WS-REORDER-QTY          PIC S9(05)     COMP.
001280 77  WS-TABLE-IDX            PIC 9(03)      COMP.
001290
001300*    The rows that came back off the sort are kept here so the
001310*    suggestion section below the detail table can walk them a
001320*    second time without re-reading the stock file.
001330 01  WS-FLAGGED-TABLE.
001340     05  WS-FLAGGED-ENTRY    OCCURS 200 TIMES
001350                             INDEXED BY WS-FLAGGED-IDX.
001360         10  WF-PROD-ID      PIC 9(05).
001370         10  WF-PROD-NAME    PIC X(30).
001380         10  WF-ON-HAND      PIC S9(05).
001390         10  WF-MINIMUM      PIC 9(05).
001400         10  WF-SUPP-ID      PIC 9(05).
001410
001420 01  FILE-STATUSES.
001430     05  STOCK-FILE-STAT     PIC X(02).
001440     05  PRODUCT-FILE-STAT   PIC X(02).
001450     05  SUPPLIER-FILE-STAT  PIC X(02).
001460
001470 01  WORK-FIELDS.
001480     05  WS-SUPP-NAME        PIC X(30).
001490     05  WS-SUPP-LEADTIME    PIC 9(03).
001500     05  WS-REORDER-EDIT     PIC ZZZZ9.
001510
001520*    Lead-time table kept over from the days the reorder list
001530*    was keyed against a handful of standing suppliers - used
001540*    now only as an alternate numeric view when tracing a bad
001550*    report count.
001560 01  WS-TRACE-AREA.
001570     05  WS-TRACE-BYTES      PIC X(07)      VALUE "0000000".
001580 01  WS-TRACE-NUMERIC        REDEFINES WS-TRACE-AREA
001590                             PIC 9(07).
001600 01  WS-TRACE-SPLIT          REDEFINES WS-TRACE-AREA.
001610     05  WS-TRACE-HI         PIC X(04).
001620     05  WS-TRACE-LO         PIC X(03).
001630 01  WS-TRACE-BYTE-TABLE     REDEFINES WS-TRACE-AREA.
001640     05  WS-TRACE-BYTE       PIC X(01)      OCCURS 7 TIMES.
001650
001660 01  REORDER-TITLE.
001670     05  FILLER              PIC X(01)      VALUE SPACES.
001680     05  FILLER              PIC X(30) VALUE
001690                 "MINIMUM-STOCK REORDER REPORT".
001700     05  FILLER              PIC X(101)     VALUE SPACES.
001710
001720 01  REORDER-WARNING-O.
001730     05  FILLER              PIC X(19)      VALUE
001740                 "PRODUCTS FLAGGED: ".
001750     05  RW-COUNT            PIC ZZZZ9.
001760     05  FILLER              PIC X(108)     VALUE SPACES.
001770
001780 01  REORDER-ALL-CLEAR-O.
001790     05  FILLER              PIC X(26)      VALUE
001800                 "ALL STOCK LEVELS OK.     ".
001810     05  FILLER              PIC X(106)     VALUE SPACES.
001820
001830 01  REORDER-HEADER-O.
001840     05  FILLER              PIC X(08)      VALUE "PROD ID ".
001850     05  FILLER              PIC X(22)      VALUE "PRODUCT NAME".
001860     05  FILLER              PIC X(06)      VALUE "IST   ".
001870     05  FILLER              PIC X(06)      VALUE "MIN   ".
001880     05  FILLER              PIC X(22)      VALUE "SUPPLIER NAME".
001890     05  FILLER              PIC X(10)      VALUE "LEAD TIME".
001900     05  FILLER              PIC X(58)      VALUE SPACES.
001910
001920 01  REORDER-DETAIL-O.
001930     05  RD-PROD-ID          PIC ZZZZ9.
001940     05  FILLER              PIC X(03)      VALUE SPACES.
001950     05  RD-PROD-NAME        PIC X(22).
001960     05  RD-ON-HAND          PIC ZZZZ9.
001970     05  FILLER              PIC X(01)      VALUE SPACES.
001980     05  RD-MINIMUM          PIC ZZZZ9.
001990     05  FILLER              PIC X(02)      VALUE SPACES.
002000     05  RD-SUPP-NAME        PIC X(22).
002010     05  RD-LEADTIME         PIC ZZ9.
002020     05  FILLER              PIC X(01)      VALUE "D".
002030     05  FILLER              PIC X(56)      VALUE SPACES.
002040
002050 01  REORDER-SUGGEST-O.
002060     05  FILLER              PIC X(02)      VALUE "- ".
002070     05  RS-PROD-NAME        PIC X(30).
002080     05  FILLER              PIC X(10)      VALUE " REORDER: ".
002090     05  RS-QUANTITY         PIC ZZZZ9.
002100     05  FILLER              PIC X(05)      VALUE " FROM".
002110     05  FILLER              PIC X(01)      VALUE SPACES.
002120     05  RS-SUPP-NAME        PIC X(30).
002130     05  FILLER              PIC X(01)      VALUE SPACES.
002140     05  FILLER              PIC X(01)      VALUE "(".
002150     05  RS-LEADTIME         PIC ZZ9.
002160     05  FILLER              PIC X(01)      VALUE "D".
002170     05  FILLER              PIC X(01)      VALUE ")".
002180     05  FILLER              PIC X(44)      VALUE SPACES.
002190******************************************************************
002200 PROCEDURE                   DIVISION.
002210*-----------------------------------------------------------------
002220* Main procedure - the whole stock file is sorted ascending on
002230* on-hand quantity before the report is printed, same as the
002240* buyers asked for back in 1993.
002250*-----------------------------------------------------------------
002260 100-PRINT-REORDER-REPORT.
002270     SORT    REORDER-SORT-FILE
002280             ON ASCENDING KEY RSR-ON-HAND
002290             INPUT PROCEDURE IS 200-BUILD-SORT-FILE
002300             OUTPUT PROCEDURE IS 200-PRINT-FROM-SORT-FILE.
002310
002320     STOP RUN.
002330
002340******************************************************************
002350* Read every stock row, flag the ones at or below minimum, and
002360* release the flagged rows to the sort.
002370*-----------------------------------------------------------------
002380 200-BUILD-SORT-FILE.
002390     PERFORM 300-OPEN-INPUT-FILES
002400             THRU    300-READ-STOCK-FILE.
002410     PERFORM 300-SELECT-AND-RELEASE
002420             UNTIL AT-END-OF-STOCK.
002430     PERFORM 300-CLOSE-INPUT-FILES.
002440
002450*-----------------------------------------------------------------
002460* Print the report title, the warning or all-clear line, then
002470* take the sorted rows back in on-hand order for the detail
002480* table and the reorder-suggestion section.
002490*-----------------------------------------------------------------
002500 200-PRINT-FROM-SORT-FILE.
002510     PERFORM 300-OPEN-PRINT-FILE.
002520     WRITE   REORDER-PRINT-LINE  FROM REORDER-TITLE.
002530
002540     IF  SOME-FLAGGED
002550         MOVE    WS-FLAGGED-COUNT    TO  RW-COUNT
002560         WRITE   REORDER-PRINT-LINE  FROM REORDER-WARNING-O
002570         WRITE   REORDER-PRINT-LINE  FROM REORDER-HEADER-O
002580         MOVE    0                   TO  WS-TABLE-IDX
002590         PERFORM 300-RETURN-AND-PRINT-DETAIL
002600                 UNTIL AT-END-OF-STOCK
002610         PERFORM 300-PRINT-SUGGESTIONS-FROM-TABLE
002620     ELSE
002630         WRITE   REORDER-PRINT-LINE  FROM REORDER-ALL-CLEAR-O
002640     END-IF.
002650
002660     MOVE    WS-FLAGGED-COUNT        TO  WS-TRACE-NUMERIC.
002670     PERFORM 300-CLOSE-PRINT-FILE.
002680
002690******************************************************************
002700 300-OPEN-INPUT-FILES.
002710     OPEN    INPUT    STOCK-FILE-IN
002720             INPUT    PRODUCT-FILE-IN
002730             INPUT    SUPPLIER-FILE-IN.
002740     MOVE    "N"      TO  EOF-SW.
002750     MOVE    0        TO  WS-FLAGGED-COUNT.
002760
002770*-----------------------------------------------------------------
002780 300-READ-STOCK-FILE.
002790     READ    STOCK-FILE-IN
002800             AT END      MOVE "Y" TO EOF-SW.
002810
002820*-----------------------------------------------------------------
002830* A product at or below its minimum stock is built into a sort
002840* record with the product and supplier names already joined in,
002850* then released; others are skipped.
002860*-----------------------------------------------------------------
002870 300-SELECT-AND-RELEASE.
002880     IF  STK-QTY NOT > STK-MIN
002890         MOVE    "Y"             TO  STK-REORDER-SW
002900     ELSE
002910         MOVE    "N"             TO  STK-REORDER-SW
002920     END-IF.
002930     IF  STK-BELOW-MINIMUM
002940         PERFORM 400-BUILD-SORT-RECORD
002950         ADD     1               TO  WS-FLAGGED-COUNT
002960     END-IF.
002970     PERFORM 300-READ-STOCK-FILE.
002980
002990*-----------------------------------------------------------------
003000 300-CLOSE-INPUT-FILES.
003010     CLOSE   STOCK-FILE-IN
003020             PRODUCT-FILE-IN
003030             SUPPLIER-FILE-IN.
003040     IF  WS-FLAGGED-COUNT > 0
003050         MOVE    "Y"             TO  FLAGGED-SW
003060     END-IF.
003070
003080*-----------------------------------------------------------------
003090 300-OPEN-PRINT-FILE.
003100     OPEN    OUTPUT   REORDER-REPORT-OUT
003110             INPUT    SUPPLIER-FILE-IN.
003120
003130*-----------------------------------------------------------------
003140 300-CLOSE-PRINT-FILE.
003150     CLOSE   REORDER-REPORT-OUT
003160             SUPPLIER-FILE-IN.
003170
003180*-----------------------------------------------------------------
003190* Bring the sorted rows back in, one detail line per row, and
003200* hold each row in the table for the suggestion section.
003210*-----------------------------------------------------------------
003220 300-RETURN-AND-PRINT-DETAIL.
003230     RETURN  REORDER-SORT-FILE
003240             AT END      MOVE "Y" TO EOF-SW.
003250     IF  NOT AT-END-OF-STOCK
003260         PERFORM 400-PRINT-DETAIL-LINE
003270         PERFORM 400-SAVE-FLAGGED-ENTRY
003280     END-IF.
003290
003300*-----------------------------------------------------------------
003310 300-PRINT-SUGGESTIONS-FROM-TABLE.
003320     IF  WS-TABLE-IDX > 200
003330         MOVE    200             TO  WS-TABLE-IDX
003340     END-IF.
003350     PERFORM 400-PRINT-ONE-SUGGESTION
003360             VARYING WS-FLAGGED-IDX FROM 1 BY 1
003370             UNTIL WS-FLAGGED-IDX > WS-TABLE-IDX.
003380
003390******************************************************************
003400 400-BUILD-SORT-RECORD.
003410     MOVE    STK-QTY             TO  RSR-ON-HAND.
003420     MOVE    STK-PROD-ID         TO  RSR-PROD-ID PROD-ID.
003430     READ    PRODUCT-FILE-IN
003440             INVALID KEY     MOVE SPACES TO RSR-PROD-NAME
003450             NOT INVALID KEY MOVE PROD-NAME TO RSR-PROD-NAME.
003460     MOVE    STK-MIN             TO  RSR-MINIMUM.
003470     MOVE    STK-SUPP-ID         TO  RSR-SUPP-ID.
003480     RELEASE REORDER-SORT-RECORD.
003490
003500*-----------------------------------------------------------------
003510 400-PRINT-DETAIL-LINE.
003520     MOVE    RSR-PROD-ID         TO  RD-PROD-ID.
003530     MOVE    RSR-PROD-NAME       TO  RD-PROD-NAME.
003540     MOVE    RSR-ON-HAND         TO  RD-ON-HAND.
003550     MOVE    RSR-MINIMUM         TO  RD-MINIMUM.
003560     PERFORM 500-FETCH-SUPPLIER.
003570     MOVE    WS-SUPP-NAME        TO  RD-SUPP-NAME.
003580     MOVE    WS-SUPP-LEADTIME    TO  RD-LEADTIME.
003590     WRITE   REORDER-PRINT-LINE  FROM REORDER-DETAIL-O.
003600
003610*-----------------------------------------------------------------
003620* Holds this sorted row in the table so the suggestion section
003630* below can walk the same set of products a second time.
003640*-----------------------------------------------------------------
003650 400-SAVE-FLAGGED-ENTRY.
003660     ADD     1                   TO  WS-TABLE-IDX.
003670     IF  WS-TABLE-IDX NOT > 200
003680         MOVE    RSR-PROD-ID     TO  WF-PROD-ID (WS-TABLE-IDX)
003690         MOVE    RSR-PROD-NAME   TO  WF-PROD-NAME (WS-TABLE-IDX)
003700         MOVE    RSR-ON-HAND     TO  WF-ON-HAND (WS-TABLE-IDX)
003710         MOVE    RSR-MINIMUM     TO  WF-MINIMUM (WS-TABLE-IDX)
003720         MOVE    RSR-SUPP-ID     TO  WF-SUPP-ID (WS-TABLE-IDX)
003730     END-IF.
003740
003750*-----------------------------------------------------------------
003760 500-FETCH-SUPPLIER.
003770     MOVE    RSR-SUPP-ID         TO  SUPP-ID.
003780     READ    SUPPLIER-FILE-IN
003790             INVALID KEY
003800                 MOVE SPACES     TO  WS-SUPP-NAME
003810                 MOVE 0          TO  WS-SUPP-LEADTIME
003820             NOT INVALID KEY
003830                 MOVE SUPP-NAME  TO  WS-SUPP-NAME
003840                 MOVE SUPP-LEADTIME TO WS-SUPP-LEADTIME.
003850
003860*-----------------------------------------------------------------
003870* Reorder quantity = (minimum times 3) less on-hand, per the
003880* 1996 change - keeps two reorder cycles of safety stock.
003890*-----------------------------------------------------------------
003900 400-PRINT-ONE-SUGGESTION.
003910     MOVE    WF-PROD-NAME (WS-FLAGGED-IDX)   TO  RS-PROD-NAME.
003920     COMPUTE WS-REORDER-QTY =
003930             (WF-MINIMUM (WS-FLAGGED-IDX) * 3)
003940                     - WF-ON-HAND (WS-FLAGGED-IDX).
003950     MOVE    WS-REORDER-QTY      TO  RS-QUANTITY.
003960     MOVE    WF-SUPP-ID (WS-FLAGGED-IDX)      TO  SUPP-ID.
003970     READ    SUPPLIER-FILE-IN
003980             INVALID KEY
003990                 MOVE SPACES     TO  RS-SUPP-NAME
004000                 MOVE 0          TO  RS-LEADTIME
004010             NOT INVALID KEY
004020                 MOVE SUPP-NAME      TO  RS-SUPP-NAME
004030                 MOVE SUPP-LEADTIME  TO  RS-LEADTIME.
004040     WRITE   REORDER-PRINT-LINE  FROM REORDER-SUGGEST-O.
