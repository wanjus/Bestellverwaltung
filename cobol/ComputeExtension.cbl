000010******************************************************************
000020* This program is the sub program to compute the extended value
000030* of an order line using the given quantity and unit price.
000040* Shared by INVOICE-PRINT and ORDER-HISTORY so the two reports
000050* always round an extension the same way.
000060******************************************************************
000070 IDENTIFICATION              DIVISION.
000080*-----------------------------------------------------------------
000090 PROGRAM-ID.                 COMPUTE-EXTENSION.
000100 AUTHOR.                     R. HALVORSEN.
000110 INSTALLATION.               CARRICK TRADING CO - DATA PROCESSING.
000120 DATE-WRITTEN.               JUNE 9, 1986.
000130 DATE-COMPILED.
000140 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000150*-----------------------------------------------------------------
000160* CHANGE LOG
000170*-----------------------------------------------------------------
000180* DATE        BY    REQUEST   DESCRIPTION
000190* ----------  ----  --------  -------------------------------
000200* 06/09/1986  RH    CR-0101   ORIGINAL CODING FOR ORDER SYSTEM.   COMPEXT1
000210* 02/14/1991  DO    CR-0388   ROUNDED CLAUSE ADDED - PENNIES WERE COMPEXT1
000220*                             BEING TRUNCATED ON LARGE ORDERS.    COMPEXT1
000230* 09/30/1996  MS    CR-0741   WIDENED LS-EXTENSION TO S9(9)V99 -  COMPEXT1
000240*                             OVERFLOW ON HIGH-VOLUME CUSTOMERS.  COMPEXT1
000250* 11/02/1998  PV    CR-0902   Y2K REVIEW - NO DATE FIELDS IN THIS COMPEXT1
000260*                             PROGRAM, NO CHANGE REQUIRED.        COMPEXT1
000270* 04/19/1999  JE    CR-0961   CALL COUNTER MOVED TO A 77-LEVEL    COMPEXT1
000280*                             ENTRY PER THE STANDARDS REVIEW.     COMPEXT1
000290* 08/23/1999  JE    CR-0979   STANDARDS REVIEW - CALCULATION NOW  COMPEXT1
000300*                             A PERFORM .. THRU RANGE THAT TRACES COMPEXT1
000310*                             LARGE EXTENSIONS VIA A GO TO.       COMPEXT1
000320* 02/09/2001  DO    CR-0993   PERIODIC REVIEW OF THE SUBPROGRAM   COMPEXT1
000330*                             SUITE - EXTENSION CALCULATION STILL COMPEXT1
000340*                             MATCHES THE PRICING DESK'S RULES,   COMPEXT1
000350*                             NO CHANGE REQUIRED.                 COMPEXT1
000360******************************************************************
000370 ENVIRONMENT                 DIVISION.
000380*-----------------------------------------------------------------
000390 CONFIGURATION               SECTION.
000400 SOURCE-COMPUTER.            IBM-4381.
000410 OBJECT-COMPUTER.            IBM-4381.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     CLASS DIGIT-CHARS   IS "0" THRU "9".
000450******************************************************************
000460 DATA                        DIVISION.
000470*-----------------------------------------------------------------
000480 WORKING-STORAGE             SECTION.
000490*-----------------------------------------------------------------
000500*    Call counter pulled out to its own 77-level entry during the
000510*    1999 review - the old shop standard for a lone counter that
000520*    belongs to no particular record.
000530 77  WS-CALL-COUNT           PIC 9(07)      COMP.
000540 01  WS-WORK-AREA.
000550     05  WS-EXTENSION-SIZE-SW PIC X(01)     VALUE SPACE.
000560         88  EXTENSION-IS-LARGE         VALUE "L".
000570         88  EXTENSION-IS-NORMAL        VALUE "N".
000580     05  FILLER              PIC X(16).
000590
000600*    Trace area kept from the original debugging session - left
000610*    in place in case the extension logic is ever questioned
000620*    again the way it was in 1991.
000630 01  WS-TRACE-AREA.
000640     05  WS-TRACE-BYTES      PIC X(08)      VALUE "00000000".
000650 01  WS-TRACE-NUMERIC        REDEFINES WS-TRACE-AREA.
000660     05  WS-TRACE-NUM        PIC 9(08).
000670 01  WS-TRACE-SPLIT          REDEFINES WS-TRACE-AREA.
000680     05  WS-TRACE-HI         PIC X(04).
000690     05  WS-TRACE-LO         PIC X(04).
000700 01  WS-TRACE-BYTE-TABLE     REDEFINES WS-TRACE-AREA.
000710     05  WS-TRACE-BYTE       PIC X(01)      OCCURS 8 TIMES.
000720*-----------------------------------------------------------------
000730 LINKAGE                     SECTION.
000740*-----------------------------------------------------------------
000750 01  LINK-PARAMETERS.
000760     05  LS-QUANTITY         PIC 9(05).
000770     05  LS-UNIT-PRICE       PIC S9(07)V99.
000780     05  LS-EXTENSION        PIC S9(09)V99.
000790     05  FILLER              PIC X(05).
000800******************************************************************
000810 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
000820*-----------------------------------------------------------------
000830* Main procedure
000840*-----------------------------------------------------------------
000850 100-COMPUTE-LINE-EXTENSION.
000860     ADD     1               TO  WS-CALL-COUNT.
000870     PERFORM 200-CALCULATE-EXTENSION
000880             THRU    300-TRACE-LARGE-EXTENSION-EXIT.
000890
000900     EXIT    PROGRAM.
000910
000920******************************************************************
000930 200-CALCULATE-EXTENSION.
000940     COMPUTE LS-EXTENSION ROUNDED =
000950             LS-QUANTITY * LS-UNIT-PRICE.
000960     IF  LS-EXTENSION > 99999.99
000970         MOVE    "L"         TO  WS-EXTENSION-SIZE-SW
000980     ELSE
000990         MOVE    "N"         TO  WS-EXTENSION-SIZE-SW
001000         GO TO   300-TRACE-LARGE-EXTENSION-EXIT
001010     END-IF.
001020
001030*-----------------------------------------------------------------
001040* Large extensions are kept in the trace area the same way the
001050* 1991 debugging session used it, in case a high-volume customer's
001060* invoice is ever questioned again.
001070*-----------------------------------------------------------------
001080 300-TRACE-LARGE-EXTENSION.
001090     MOVE    LS-EXTENSION    TO  WS-TRACE-NUM.
001100
001110 300-TRACE-LARGE-EXTENSION-EXIT.
001120     EXIT.
