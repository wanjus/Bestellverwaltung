000010******************************************************************
000020* This program is to maintain the shipping status of one order
000030*    USING a Screen Section the same way the order desk has
000040*    always worked a single-record correction.
000050*
000060* Used File
000070*    - Order Master File (Indexed): ORDRMAST
000080*
000090* Valid statuses are OFFEN, VERSENDET and GELIEFERT only, moved
000100* forward in that order as the warehouse works an order - this
000110* program does not stop anyone moving a status backward, since
000120* the warehouse has asked more than once to correct a status
000130* keyed in too soon.
000140******************************************************************
000150 IDENTIFICATION              DIVISION.
000160*-----------------------------------------------------------------
000170 PROGRAM-ID.                 STATUS-UPDATE.
000180 AUTHOR.                     P. VANCE.
000190 INSTALLATION.               CARRICK TRADING CO - DATA PROCESSING.
000200 DATE-WRITTEN.               SEPTEMBER 14, 1988.
000210 DATE-COMPILED.
000220 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000230*-----------------------------------------------------------------
000240* CHANGE LOG
000250*-----------------------------------------------------------------
000260* DATE        BY    REQUEST   DESCRIPTION
000270* ----------  ----  --------  -------------------------------
000280* 09/14/1988  PV    CR-0291   ORIGINAL CODING.                    STATUSUP
000290* 04/02/1991  RH    CR-0420   REJECT ANY STATUS OTHER THAN THE    STATUSUP
000300*                             THREE WAREHOUSE STAGES - OPERATORS  STATUSUP
000310*                             HAD BEEN KEYING FREE TEXT.          STATUSUP
000320* 09/30/1996  MS    CR-0741   "ALREADY SET" MESSAGE ADDED WHEN    STATUSUP
000330*                             THE CHOSEN STATUS MATCHES CURRENT.  STATUSUP
000340* 11/11/1998  PV    CR-0902   Y2K REVIEW - NO DATE FIELDS IN THIS STATUSUP
000350*                             PROGRAM, NO CHANGE REQUIRED.        STATUSUP
000360* 08/23/1999  JE    CR-0977   STANDARDS REVIEW - INITIATE/ASK/   STATUSUP
000370*                             APPLY STEPS NOW ONE PERFORM .. THRUSTATUSUP
000380*                             RANGE, RETRY PROMPT LOOPS ON ITS   STATUSUP
000390*                             OWN GO TO, PER SHOP CODING STD.    STATUSUP
000400* 02/09/2001  DO    CR-0992   AUDIT OF THE ONLINE SUITE FOUND     STATUSUP
000410*                             THESE FORMS WERE NEVER COLOR-CODED  STATUSUP
000420*                             LIKE ONLINE-UPDATE - ADDED THE SAME STATUSUP
000430*                             BLUE FORM / BLACK TITLE / YELLOW    STATUSUP
000440*                             FIELD AND RED ERROR-LINE SCHEME.    STATUSUP
000450******************************************************************
000460 ENVIRONMENT                 DIVISION.
000470*-----------------------------------------------------------------
000480 CONFIGURATION               SECTION.
000490 SOURCE-COMPUTER.            IBM-4381.
000500 OBJECT-COMPUTER.            IBM-4381.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS DIGIT-CHARS   IS "0" THRU "9"
000540     UPSI-0 ON  STATUS IS RERUN-REQUESTED
000550            OFF STATUS IS NORMAL-RUN.
000560*-----------------------------------------------------------------
000570 INPUT-OUTPUT                SECTION.
000580 FILE-CONTROL.
000590     SELECT  ORDER-FILE
000600             ASSIGN TO "ORDRMAST"
000610             ORGANIZATION IS INDEXED
000620             ACCESS MODE IS RANDOM
000630             RECORD KEY IS ORD-ID
000640             FILE STATUS IS ORDER-FILE-STAT.
000650
000660******************************************************************
000670 DATA                        DIVISION.
000680*-----------------------------------------------------------------
000690 FILE                        SECTION.
000700 FD  ORDER-FILE
000710     RECORD CONTAINS 80 CHARACTERS.
000720 COPY "Copybooks/OrderRecord.cpy".
000730*-----------------------------------------------------------------
000740 WORKING-STORAGE             SECTION.
000750*-----------------------------------------------------------------
000760 01  SWITCHES-AND-CONSTANTS.
000770     05  ORDER-FOUND-SW      PIC X(01)      VALUE SPACES.
000780         88  ORDER-WAS-FOUND            VALUE "Y".
000790     05  NEW-STATUS-SW       PIC X(10)      VALUE SPACES.
000800         88  STATUS-CHOICE-OK           VALUE "OFFEN     "
000810                                               "VERSENDET "
000820                                               "GELIEFERT ".
000830
000840 01  SCREEN-COLORS.
000850     05  SC-BLACK            PIC S9(4)      COMP-5  VALUE 0.
000860     05  SC-BLUE             PIC S9(4)      COMP-5  VALUE 1.
000870     05  SC-RED              PIC S9(4)      COMP-5  VALUE 4.
000880     05  SC-YELLOW           PIC S9(4)      COMP-5  VALUE 6.
000890     05  SC-WHITE            PIC S9(4)      COMP-5  VALUE 7.
000900
000910 01  FILE-STATUSES.
000920     05  ORDER-FILE-STAT     PIC X(02).
000930
000940 01  WORK-FIELDS.
000950     05  WS-ORDER-ID         PIC 9(05).
000960     05  WS-ORDER-ID-SPLIT    REDEFINES WS-ORDER-ID.
000970         10  FILLER          PIC 9(02).
000980         10  WS-ORDER-ID-LOW3 PIC 9(03).
000990     05  WS-OLD-STATUS       PIC X(10).
001000
001010*    Leftover display-formatting area from the original coding -
001020*    left in place since the warehouse still occasionally asks
001030*    for the old/new pair to be re-keyed onto a shipping note.
001040 01  WS-TRACE-AREA           PIC X(10)      VALUE SPACES.
001050 01  WS-TRACE-SPLIT          REDEFINES WS-TRACE-AREA.
001060     05  WS-TRACE-FIRST-5    PIC X(05).
001070     05  WS-TRACE-LAST-5     PIC X(05).
001080 01  WS-TRACE-BYTE-TABLE     REDEFINES WS-TRACE-AREA.
001090     05  WS-TRACE-BYTE       PIC X(01)      OCCURS 10 TIMES.
001100*-----------------------------------------------------------------
001110 SCREEN                      SECTION.
001120*-----------------------------------------------------------------
001130 01  OPENING-SCREEN.
001140     05  BLANK SCREEN BACKGROUND-COLOR SC-BLUE
001150         FOREGROUND-COLOR SC-WHITE.
001160     05  LINE  2 COLUMN 16   VALUE "ORDER STATUS UPDATE"
001170         BACKGROUND-COLOR SC-BLACK FOREGROUND-COLOR SC-YELLOW.
001180     05  LINE  4 COLUMN  7   VALUE "ORDER NUMBER:".
001190     05  SS-ORDER-ID         PIC 9(05)  TO  WS-ORDER-ID
001200         LINE  4 COLUMN 22   FOREGROUND-COLOR SC-YELLOW
001210                             REVERSE-VIDEO AUTO.
001220
001230 01  NOT-FOUND-SCREEN.
001240     05  LINE  6 COLUMN  7   VALUE "NO SUCH ORDER ON FILE."
001250         BACKGROUND-COLOR SC-RED FOREGROUND-COLOR SC-YELLOW.
001260
001270 01  CURRENT-STATUS-SCREEN.
001280     05  LINE  8 COLUMN  7   VALUE "CURRENT STATUS:".
001290     05  SS-OLD-STATUS       PIC X(10) FROM WS-OLD-STATUS
001300         LINE  8 COLUMN 24   FOREGROUND-COLOR SC-YELLOW
001310                             REVERSE-VIDEO.
001320
001330 01  NEW-STATUS-SCREEN.
001340     05  LINE 10 COLUMN  7   VALUE
001350                 "NEW STATUS (OFFEN/VERSENDET/GELIEFERT):".
001360     05  SS-NEW-STATUS       PIC X(10)  USING NEW-STATUS-SW
001370         LINE 10 COLUMN 48   FOREGROUND-COLOR SC-YELLOW
001380                             REVERSE-VIDEO AUTO.
001390
001400 01  REJECTED-STATUS-SCREEN.
001410     05  LINE 12 COLUMN  7   BACKGROUND-COLOR SC-RED
001420         FOREGROUND-COLOR SC-YELLOW   VALUE
001430                 "NOT A VALID STATUS - TRY AGAIN.".
001440
001450 01  ALREADY-SET-SCREEN.
001460     05  LINE 12 COLUMN  7   VALUE
001470                 "STATUS ALREADY SET - NO CHANGE MADE.".
001480
001490 01  CHANGED-SCREEN.
001500     05  LINE 12 COLUMN  7   VALUE "STATUS CHANGED FROM".
001510     05  SS-FROM-STATUS      PIC X(10) FROM WS-TRACE-AREA
001520         LINE 12 COLUMN 27.
001530     05  LINE 12 COLUMN 38   VALUE "TO".
001540     05  SS-TO-STATUS        PIC X(10) FROM ORD-STATUS
001550         LINE 12 COLUMN 41.
001560******************************************************************
001570 PROCEDURE                   DIVISION.
001580*-----------------------------------------------------------------
001590* Main procedure
001600*-----------------------------------------------------------------
001610 100-UPDATE-ORDER-STATUS.
001620     PERFORM 200-INITIATE-STATUS-UPDATE
001630             THRU    300-APPLY-STATUS-CHANGE-EXIT.
001640     PERFORM 200-TERMINATE-STATUS-UPDATE.
001650
001660     STOP RUN.
001670
001680******************************************************************
001690 200-INITIATE-STATUS-UPDATE.
001700     OPEN    I-O     ORDER-FILE.
001710     DISPLAY OPENING-SCREEN.
001720     ACCEPT  OPENING-SCREEN.
001730     MOVE    WS-ORDER-ID         TO  ORD-ID.
001740     READ    ORDER-FILE
001750             INVALID KEY     MOVE "N" TO ORDER-FOUND-SW
001760             NOT INVALID KEY MOVE "Y" TO ORDER-FOUND-SW.
001770     IF  ORDER-WAS-FOUND
001780         MOVE    ORD-STATUS      TO  WS-OLD-STATUS
001790         DISPLAY CURRENT-STATUS-SCREEN
001800     ELSE
001810         DISPLAY NOT-FOUND-SCREEN
001820         GO TO   300-APPLY-STATUS-CHANGE-EXIT
001830     END-IF.
001840
001850******************************************************************
001860* Offer the three warehouse stages only; the operator is looped
001870* back onto this same paragraph by the GO TO below until one of
001880* them is keyed - the old PERFORM ... UNTIL at the calling level
001890* was dropped when this step was folded into the status-update
001900* THRU range.
001910*-----------------------------------------------------------------
001920 300-ASK-NEW-STATUS.
001930     DISPLAY NEW-STATUS-SCREEN.
001940     ACCEPT  NEW-STATUS-SCREEN.
001950     IF  NOT STATUS-CHOICE-OK
001960         DISPLAY REJECTED-STATUS-SCREEN
001970         GO TO   300-ASK-NEW-STATUS
001980     END-IF.
001990
002000*-----------------------------------------------------------------
002010* A chosen status equal to the one already on file is reported
002020* and left alone; anything else is written back and echoed.
002030*-----------------------------------------------------------------
002040 300-APPLY-STATUS-CHANGE.
002050     IF  NEW-STATUS-SW = WS-OLD-STATUS
002060         DISPLAY ALREADY-SET-SCREEN
002070     ELSE
002080         MOVE    WS-OLD-STATUS   TO  WS-TRACE-AREA
002090         MOVE    NEW-STATUS-SW   TO  ORD-STATUS
002100         REWRITE ORDER-RECORD
002110         DISPLAY CHANGED-SCREEN
002120     END-IF.
002130
002140 300-APPLY-STATUS-CHANGE-EXIT.
002150     EXIT.
002160
002170*-----------------------------------------------------------------
002180 200-TERMINATE-STATUS-UPDATE.
002190     CLOSE   ORDER-FILE.
002200     DISPLAY "STATUS UPDATE FINISHED.".
