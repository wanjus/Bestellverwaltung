000010******************************************************************
000020* This program is to maintain a single order line USING a Screen
000030* Section the way the order desk has always worked a correction
000040* - list the lines of an order, pick one, change its quantity or
000050* take it off the order, and let the stock file give back or
000060* take the extra quantity as the line changes.
000070*
000080* Used File
000090*    - Order Line File (Indexed): ORDRLINE
000100*    - Order File (Indexed): ORDRMAST
000110*    - Product Master File (Indexed): PRODMAST
000120*    - Stock Master File (Indexed): STOCKMST
000130*
000140******************************************************************
000150 IDENTIFICATION              DIVISION.
000160*-----------------------------------------------------------------
000170 PROGRAM-ID.                 LINE-MAINTAIN.
000180 AUTHOR.                     R. HALVORSEN.
000190 INSTALLATION.               CARRICK TRADING CO - DATA PROCESSING.
000200 DATE-WRITTEN.               JULY 2, 1986.
000210 DATE-COMPILED.
000220 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000230*-----------------------------------------------------------------
000240* CHANGE LOG
000250*-----------------------------------------------------------------
000260* DATE        BY    REQUEST   DESCRIPTION
000270* ----------  ----  --------  -------------------------------
000280* 07/02/1986  RH    CR-0104   ORIGINAL CODING.                    LINEMANT
000290* 05/19/1990  DO    CR-0330   QUANTITY-INCREASE EDIT ADDED - THE  LINEMANT
000300*                             INCREASE MUST NOT EXCEED ON-HAND    LINEMANT
000310*                             STOCK, NOT JUST THE NEW TOTAL.      LINEMANT
000320* 09/30/1996  MS    CR-0741   ZERO-QUANTITY CHANGE NOW TREATED AS LINEMANT
000330*                             A DELETE, WITH CONFIRMATION, SAME   LINEMANT
000340*                             AS THE DELETE KEY.                  LINEMANT
000350* 03/12/1999  JE    CR-0956   Y2K REVIEW - NO DATE FIELDS IN THIS LINEMANT
000360*                             PROGRAM, NO CHANGE REQUIRED.        LINEMANT
000370* 08/23/1999  JE    CR-0972   STANDARDS REVIEW - ORDER-FETCH AND  LINEMANT
000380*                             LINE-FETCH STEPS NOW RUN AS PERFORM LINEMANT
000390*                             .. THRU RANGES WITH THE NOT-FOUND   LINEMANT
000400*                             GO TO, PER SHOP CODING STANDARD.    LINEMANT
000410* 02/09/2001  DO    CR-0992   AUDIT OF THE ONLINE SUITE FOUND     LINEMANT
000420*                             THESE FORMS WERE NEVER COLOR-CODED  LINEMANT
000430*                             LIKE ONLINE-UPDATE - ADDED THE SAME LINEMANT
000440*                             BLUE FORM / BLACK TITLE / YELLOW    LINEMANT
000450*                             FIELD AND RED ERROR-LINE SCHEME.    LINEMANT
000460******************************************************************
000470 ENVIRONMENT                 DIVISION.
000480*-----------------------------------------------------------------
000490 CONFIGURATION               SECTION.
000500 SOURCE-COMPUTER.            IBM-4381.
000510 OBJECT-COMPUTER.            IBM-4381.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS DIGIT-CHARS   IS "0" THRU "9"
000550     UPSI-0 ON  STATUS IS RERUN-REQUESTED
000560            OFF STATUS IS NORMAL-RUN.
000570*-----------------------------------------------------------------
000580 INPUT-OUTPUT                SECTION.
000590 FILE-CONTROL.
000600     SELECT  ORDER-LINE-FILE
000610             ASSIGN TO "ORDRLINE"
000620             ORGANIZATION IS INDEXED
000630             ACCESS MODE IS DYNAMIC
000640             RECORD KEY IS POS-ID
000650             ALTERNATE RECORD KEY IS POS-ORD-ID WITH DUPLICATES
000660             FILE STATUS IS LINE-FILE-STAT.
000670
000680     SELECT  ORDER-FILE
000690             ASSIGN TO "ORDRMAST"
000700             ORGANIZATION IS INDEXED
000710             ACCESS MODE IS RANDOM
000720             RECORD KEY IS ORD-ID
000730             FILE STATUS IS ORDER-FILE-STAT.
000740
000750     SELECT  PRODUCT-FILE
000760             ASSIGN TO "PRODMAST"
000770             ORGANIZATION IS INDEXED
000780             ACCESS MODE IS RANDOM
000790             RECORD KEY IS PROD-ID
000800             FILE STATUS IS PRODUCT-FILE-STAT.
000810
000820     SELECT  STOCK-FILE
000830             ASSIGN TO "STOCKMST"
000840             ORGANIZATION IS INDEXED
000850             ACCESS MODE IS RANDOM
000860             RECORD KEY IS STK-PROD-ID
000870             FILE STATUS IS STOCK-FILE-STAT.
000880
000890******************************************************************
000900 DATA                        DIVISION.
000910*-----------------------------------------------------------------
000920 FILE                        SECTION.
000930 FD  ORDER-LINE-FILE
000940     RECORD CONTAINS 80 CHARACTERS.
000950 COPY "Copybooks/OrderLineRecord.cpy".
000960
000970 FD  ORDER-FILE
000980     RECORD CONTAINS 80 CHARACTERS.
000990 COPY "Copybooks/OrderRecord.cpy".
001000
001010 FD  PRODUCT-FILE
001020     RECORD CONTAINS 80 CHARACTERS.
001030 COPY "Copybooks/ProductRecord.cpy".
001040
001050 FD  STOCK-FILE
001060     RECORD CONTAINS 80 CHARACTERS.
001070 COPY "Copybooks/StockRecord.cpy".
001080*-----------------------------------------------------------------
001090 WORKING-STORAGE             SECTION.
001100*-----------------------------------------------------------------
001110 01  SWITCHES-AND-CONSTANTS.
001120     05  ORDER-FOUND-SW      PIC X(01)      VALUE SPACES.
001130         88  ORDER-WAS-FOUND            VALUE "Y".
001140     05  LINE-FOUND-SW       PIC X(01)      VALUE SPACES.
001150         88  LINE-WAS-FOUND             VALUE "Y".
001160     05  STOCK-FOUND-SW      PIC X(01)      VALUE SPACES.
001170         88  STOCK-WAS-FOUND            VALUE "Y".
001180     05  MORE-LINES-SW       PIC X(01)      VALUE SPACES.
001190         88  NO-MORE-LINES              VALUE "Y".
001200     05  CONFIRM-SW          PIC X(01)      VALUE SPACES.
001210         88  VALID-CONFIRMED            VALUE "Y" "y" "N" "n".
001220         88  CONFIRM-YES                VALUE "Y" "y".
001230     05  AGAIN-SW            PIC X(01)      VALUE SPACES.
001240         88  VALID-AGAIN                VALUE "Y" "y" "N" "n".
001250         88  AGAIN-NO                    VALUE "N" "n".
001260
001270 01  SCREEN-COLORS.
001280     05  SC-BLACK            PIC S9(4)      COMP-5  VALUE 0.
001290     05  SC-BLUE             PIC S9(4)      COMP-5  VALUE 1.
001300     05  SC-RED              PIC S9(4)      COMP-5  VALUE 4.
001310     05  SC-YELLOW           PIC S9(4)      COMP-5  VALUE 6.
001320     05  SC-WHITE            PIC S9(4)      COMP-5  VALUE 7.
001330
001340 01  RUN-COUNTERS.
001350     05  WS-LINES-LISTED     PIC 9(03)      COMP.
001360
001370 01  FILE-STATUSES.
001380     05  LINE-FILE-STAT      PIC X(02).
001390     05  ORDER-FILE-STAT     PIC X(02).
001400     05  PRODUCT-FILE-STAT   PIC X(02).
001410     05  STOCK-FILE-STAT     PIC X(02).
001420
001430 01  WORK-FIELDS.
001440     05  WS-ORDER-ID         PIC 9(05).
001450     05  WS-LINE-ID          PIC 9(05).
001460     05  WS-NEW-QTY          PIC 9(05).
001470     05  WS-OLD-QTY          PIC 9(05).
001480     05  WS-DELTA-QTY        PIC S9(05).
001490     05  WS-AVAILABLE-QTY    PIC S9(05).
001500
001510 01  LINE-LIST-ENTRY.
001520     05  LLE-LINE-ID         PIC 9(05).
001530     05  LLE-PROD-NAME       PIC X(30).
001540     05  LLE-QTY             PIC 9(05).
001550     05  LLE-STOCK-QTY       PIC S9(05).
001560 01  LINE-LIST-ALT           REDEFINES LINE-LIST-ENTRY.
001570     05  LLE-AS-TEXT         PIC X(45).
001580 01  LINE-LIST-TABLE-VIEW    REDEFINES LINE-LIST-ENTRY.
001590     05  LLE-BYTE            PIC X(01)      OCCURS 45 TIMES.
001600
001610*    Leftover debugging split on the delta quantity - kept from
001620*    the original coding, never unwired since.
001630 01  WS-DELTA-QTY-SPLIT      REDEFINES WS-DELTA-QTY.
001640     05  WS-DELTA-SIGN       PIC X(01).
001650     05  WS-DELTA-DIGITS     PIC X(04).
001660*-----------------------------------------------------------------
001670 SCREEN                      SECTION.
001680*-----------------------------------------------------------------
001690 01  OPENING-SCREEN.
001700     05  BLANK SCREEN
001710         BACKGROUND-COLOR SC-BLUE   FOREGROUND-COLOR SC-WHITE.
001720     05  LINE  2 COLUMN 18   VALUE "ORDER LINE MAINTENANCE"
001730         BACKGROUND-COLOR SC-BLACK  FOREGROUND-COLOR SC-YELLOW.
001740     05  LINE  4 COLUMN  7   VALUE "ORDER NUMBER:".
001750     05  SS-ORDER-ID         PIC 9(05)  TO  WS-ORDER-ID
001760         LINE  4 COLUMN 22   FOREGROUND-COLOR SC-YELLOW
001770                             REVERSE-VIDEO AUTO.
001780
001790 01  NO-LINES-SCREEN.
001800     05  LINE  6 COLUMN  7   VALUE
001810                 "THIS ORDER HAS NO LINES ON FILE."
001820         BACKGROUND-COLOR SC-RED    FOREGROUND-COLOR SC-YELLOW.
001830
001840 01  LINE-ID-SCREEN.
001850     05  LINE  8 COLUMN  7   VALUE "LINE NUMBER TO CHANGE:".
001860     05  SS-LINE-ID          PIC 9(05)  TO  WS-LINE-ID
001870         LINE  8 COLUMN 31   FOREGROUND-COLOR SC-YELLOW
001880                             REVERSE-VIDEO AUTO.
001890
001900 01  NOT-FOUND-SCREEN.
001910     05  LINE 10 COLUMN  7   VALUE "NO SUCH LINE ON THAT ORDER."
001920         BACKGROUND-COLOR SC-RED    FOREGROUND-COLOR SC-YELLOW.
001930
001940 01  NEW-QTY-SCREEN.
001950     05  LINE 12 COLUMN  7   VALUE "NEW QUANTITY (0 = DELETE):".
001960     05  SS-NEW-QTY          PIC 9(05)  TO  WS-NEW-QTY
001970         LINE 12 COLUMN 35   FOREGROUND-COLOR SC-YELLOW
001980                             REVERSE-VIDEO AUTO.
001990
002000 01  CONFIRM-DELETE-SCREEN.
002010     05  LINE 14 COLUMN  7   VALUE "DELETE THIS LINE? (Y/N):".
002020     05  SS-CONFIRM          PIC X(01)  USING CONFIRM-SW
002030         LINE 14 COLUMN 33   FOREGROUND-COLOR SC-YELLOW
002040                             REVERSE-VIDEO AUTO.
002050
002060 01  AGAIN-SCREEN.
002070     05  LINE 16 COLUMN  7   VALUE "ANOTHER LINE ON THIS ORDER? (Y/N):".
002080     05  SS-AGAIN            PIC X(01)  USING AGAIN-SW
002090         LINE 16 COLUMN 43   FOREGROUND-COLOR SC-YELLOW
002100                             REVERSE-VIDEO AUTO.
002110******************************************************************
002120 PROCEDURE                   DIVISION.
002130*-----------------------------------------------------------------
002140* Main procedure
002150*-----------------------------------------------------------------
002160 100-MAINTAIN-ORDER-LINES.
002170     PERFORM 200-INITIATE-LINE-MAINTAIN.
002180     IF  ORDER-WAS-FOUND AND NOT NO-MORE-LINES
002190         PERFORM 200-PROCESS-ONE-LINE
002200                 UNTIL AGAIN-NO
002210     END-IF.
002220     PERFORM 200-TERMINATE-LINE-MAINTAIN.
002230
002240     STOP RUN.
002250
002260******************************************************************
002270* Open the files, ask for the order number, and list its lines.
002280*-----------------------------------------------------------------
002290 200-INITIATE-LINE-MAINTAIN.
002300     PERFORM 300-OPEN-LINE-MAINTAIN-FILES.
002310     DISPLAY OPENING-SCREEN.
002320     ACCEPT  OPENING-SCREEN.
002330     PERFORM 300-FETCH-ORDER THRU 300-LIST-ORDER-LINES-EXIT.
002340
002350*-----------------------------------------------------------------
002360* Pick a line, change its quantity or delete it, ask if there
002370* is another line to touch on this same order.
002380*-----------------------------------------------------------------
002390 200-PROCESS-ONE-LINE.
002400     PERFORM 300-FETCH-LINE THRU 300-CHANGE-LINE-QUANTITY-EXIT.
002410     PERFORM 300-ASK-AGAIN.
002420
002430*-----------------------------------------------------------------
002440 200-TERMINATE-LINE-MAINTAIN.
002450     PERFORM 300-CLOSE-LINE-MAINTAIN-FILES.
002460     DISPLAY "LINE MAINTENANCE FINISHED.".
002470
002480******************************************************************
002490 300-OPEN-LINE-MAINTAIN-FILES.
002500     OPEN    I-O     ORDER-LINE-FILE
002510             INPUT   ORDER-FILE
002520             INPUT   PRODUCT-FILE
002530             I-O     STOCK-FILE.
002540
002550*-----------------------------------------------------------------
002560 300-FETCH-ORDER.
002570     MOVE    WS-ORDER-ID         TO  ORD-ID.
002580     READ    ORDER-FILE
002590             INVALID KEY     MOVE "N" TO ORDER-FOUND-SW
002600             NOT INVALID KEY MOVE "Y" TO ORDER-FOUND-SW.
002610     IF  NOT ORDER-WAS-FOUND
002620         DISPLAY NOT-FOUND-SCREEN
002630         GO TO   300-LIST-ORDER-LINES-EXIT
002640     END-IF.
002650
002660*-----------------------------------------------------------------
002670* Walk every line keyed to this order via the alternate path
002680* and show the customer the line id, product, quantity and
002690* the product's current stock so they can pick one.
002700*-----------------------------------------------------------------
002710 300-LIST-ORDER-LINES.
002720     MOVE    0                   TO  WS-LINES-LISTED.
002730     MOVE    WS-ORDER-ID         TO  POS-ORD-ID.
002740     MOVE    "N"                 TO  MORE-LINES-SW.
002750     START   ORDER-LINE-FILE KEY IS EQUAL TO POS-ORD-ID
002760             INVALID KEY     MOVE "Y"    TO  MORE-LINES-SW.
002770
002780     PERFORM 400-LIST-ONE-LINE
002790             UNTIL NO-MORE-LINES.
002800
002810     IF  WS-LINES-LISTED = 0
002820         DISPLAY NO-LINES-SCREEN
002830         MOVE    "Y"             TO  MORE-LINES-SW
002840     END-IF.
002850
002860*-----------------------------------------------------------------
002870 300-LIST-ORDER-LINES-EXIT.
002880     EXIT.
002890
002900*-----------------------------------------------------------------
002910 300-FETCH-LINE.
002920     DISPLAY LINE-ID-SCREEN.
002930     ACCEPT  LINE-ID-SCREEN.
002940     MOVE    WS-LINE-ID          TO  POS-ID.
002950     READ    ORDER-LINE-FILE
002960             INVALID KEY     MOVE "N" TO LINE-FOUND-SW
002970             NOT INVALID KEY MOVE "Y" TO LINE-FOUND-SW.
002980     IF  LINE-WAS-FOUND AND POS-ORD-ID NOT = WS-ORDER-ID
002990         MOVE    "N"             TO  LINE-FOUND-SW
003000     END-IF.
003010     IF  NOT LINE-WAS-FOUND
003020         DISPLAY NOT-FOUND-SCREEN
003030         GO TO   300-CHANGE-LINE-QUANTITY-EXIT
003040     END-IF.
003050
003060*-----------------------------------------------------------------
003070* Applies the stock rules from the shop's long-standing order
003080* procedure - increases take the delta out of stock and must not
003090* exceed what is on hand, decreases and deletes give stock back.
003100*-----------------------------------------------------------------
003110 300-CHANGE-LINE-QUANTITY.
003120     MOVE    POS-QTY             TO  WS-OLD-QTY.
003130     DISPLAY NEW-QTY-SCREEN.
003140     ACCEPT  NEW-QTY-SCREEN.
003150
003160     MOVE    POS-PROD-ID         TO  STK-PROD-ID.
003170     READ    STOCK-FILE
003180             INVALID KEY     MOVE "N" TO STOCK-FOUND-SW
003190             NOT INVALID KEY MOVE "Y" TO STOCK-FOUND-SW.
003200
003210     EVALUATE TRUE
003220         WHEN WS-NEW-QTY = 0
003230             PERFORM 400-CONFIRM-AND-DELETE-LINE
003240         WHEN WS-NEW-QTY > WS-OLD-QTY
003250             PERFORM 400-INCREASE-LINE-QUANTITY
003260         WHEN WS-NEW-QTY < WS-OLD-QTY
003270             PERFORM 400-DECREASE-LINE-QUANTITY
003280         WHEN OTHER
003290             DISPLAY "QUANTITY UNCHANGED."
003300     END-EVALUATE.
003310
003320*-----------------------------------------------------------------
003330 300-CHANGE-LINE-QUANTITY-EXIT.
003340     EXIT.
003350
003360*-----------------------------------------------------------------
003370 300-ASK-AGAIN.
003380     DISPLAY AGAIN-SCREEN.
003390     ACCEPT  AGAIN-SCREEN.
003400     IF  NOT VALID-AGAIN
003410         MOVE    "N"             TO  AGAIN-SW
003420     END-IF.
003430
003440*-----------------------------------------------------------------
003450 300-CLOSE-LINE-MAINTAIN-FILES.
003460     CLOSE   ORDER-LINE-FILE
003470             ORDER-FILE
003480             PRODUCT-FILE
003490             STOCK-FILE.
003500
003510******************************************************************
003520 400-LIST-ONE-LINE.
003530     READ    ORDER-LINE-FILE NEXT RECORD
003540             AT END          MOVE "Y" TO MORE-LINES-SW.
003550     IF  NOT NO-MORE-LINES
003560         IF  POS-ORD-ID NOT = WS-ORDER-ID
003570             MOVE    "Y"         TO  MORE-LINES-SW
003580         ELSE
003590             PERFORM 500-DISPLAY-LINE-LIST-ENTRY
003600             ADD     1           TO  WS-LINES-LISTED
003610         END-IF
003620     END-IF.
003630
003640*-----------------------------------------------------------------
003650 400-CONFIRM-AND-DELETE-LINE.
003660     DISPLAY CONFIRM-DELETE-SCREEN.
003670     ACCEPT  CONFIRM-DELETE-SCREEN.
003680     IF  VALID-CONFIRMED AND CONFIRM-YES
003690         IF  STOCK-WAS-FOUND
003700             ADD     WS-OLD-QTY  TO  STK-QTY
003710             REWRITE STOCK-RECORD
003720         END-IF
003730         DELETE  ORDER-LINE-FILE RECORD
003740         DISPLAY "LINE DELETED, STOCK RESTORED.".
003750
003760*-----------------------------------------------------------------
003770 400-INCREASE-LINE-QUANTITY.
003780     COMPUTE WS-DELTA-QTY = WS-NEW-QTY - WS-OLD-QTY.
003790     IF  STOCK-WAS-FOUND
003800         MOVE    STK-QTY         TO  WS-AVAILABLE-QTY
003810     ELSE
003820         MOVE    0               TO  WS-AVAILABLE-QTY
003830     END-IF.
003840     IF  WS-DELTA-QTY > WS-AVAILABLE-QTY
003850         DISPLAY "INCREASE REJECTED - NOT ENOUGH STOCK."
003860     ELSE
003870         MOVE    WS-NEW-QTY      TO  POS-QTY
003880         REWRITE ORDER-LINE-RECORD
003890         SUBTRACT WS-DELTA-QTY   FROM STK-QTY
003900         IF  STOCK-WAS-FOUND
003910             REWRITE STOCK-RECORD
003920         END-IF
003930         DISPLAY "QUANTITY INCREASED, STOCK DEDUCTED."
003940     END-IF.
003950
003960*-----------------------------------------------------------------
003970 400-DECREASE-LINE-QUANTITY.
003980     COMPUTE WS-DELTA-QTY = WS-OLD-QTY - WS-NEW-QTY.
003990     MOVE    WS-NEW-QTY          TO  POS-QTY.
004000     REWRITE ORDER-LINE-RECORD.
004010     IF  STOCK-WAS-FOUND
004020         ADD     WS-DELTA-QTY    TO  STK-QTY
004030         REWRITE STOCK-RECORD
004040     END-IF.
004050     DISPLAY "QUANTITY DECREASED, STOCK CREDITED BACK.".
004060
004070*-----------------------------------------------------------------
004080 500-DISPLAY-LINE-LIST-ENTRY.
004090     MOVE    POS-ID              TO  LLE-LINE-ID.
004100     MOVE    POS-QTY             TO  LLE-QTY.
004110     MOVE    POS-PROD-ID         TO  PROD-ID.
004120     READ    PRODUCT-FILE
004130             INVALID KEY     MOVE SPACES TO  LLE-PROD-NAME
004140             NOT INVALID KEY MOVE PROD-NAME TO LLE-PROD-NAME.
004150     MOVE    POS-PROD-ID         TO  STK-PROD-ID.
004160     READ    STOCK-FILE
004170             INVALID KEY     MOVE 0      TO  LLE-STOCK-QTY
004180             NOT INVALID KEY MOVE STK-QTY TO LLE-STOCK-QTY.
004190     DISPLAY LLE-LINE-ID " " LLE-PROD-NAME " QTY " LLE-QTY
004200             " STOCK " LLE-STOCK-QTY.
