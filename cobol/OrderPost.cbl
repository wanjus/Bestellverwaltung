000010******************************************************************
000020* This program is to post new customer orders from the daily
000030* order-request file USING Balance Line style matching against
000040* the customer, product and stock masters.
000050*
000060* Used File
000070*    - Customer Master File (Indexed): CUSTMAST
000080*    - Product Master File (Indexed): PRODMAST
000090*    - Stock Master File (Indexed): STOCKMST
000100*    - Order Control File (Indexed, one row): ORDRCTL
000110*    - Order Header File (Indexed, output): ORDRMAST
000120*    - Order Line File (Indexed, output): ORDRLINE
000130*    - Order Request File (Line Sequential, input): ORDRREQ
000140*    - Order Post Log (Line Sequential, output): ORDRLOG
000150*
000160******************************************************************
000170 IDENTIFICATION              DIVISION.
000180*-----------------------------------------------------------------
000190 PROGRAM-ID.                 ORDER-POST.
000200 AUTHOR.                     R. HALVORSEN.
000210 INSTALLATION.               CARRICK TRADING CO - DATA PROCESSING.
000220 DATE-WRITTEN.               JUNE 18, 1986.
000230 DATE-COMPILED.
000240 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000250*-----------------------------------------------------------------
000260* CHANGE LOG
000270*-----------------------------------------------------------------
000280* DATE        BY    REQUEST   DESCRIPTION
000290* ----------  ----  --------  -------------------------------
000300* 06/18/1986  RH    CR-0101   ORIGINAL CODING - REPLACES THE      ORDRPOST
000310*                             MANUAL ORDER PAD AT THE FRONT DESK. ORDRPOST
000320* 03/02/1988  RH    CR-0175   STOCK DEDUCTION MOVED AHEAD OF THE  ORDRPOST
000330*                             HEADER WRITE SO A MID-ORDER ABORT   ORDRPOST
000340*                             CANNOT LEAVE STOCK OVER-COMMITTED.  ORDRPOST
000350* 04/03/1989  RH    CR-0212   DISCOUNT AND VAT EDITS ROUTED       ORDRPOST
000360*                             THROUGH VALIDATE-PERCENT.           ORDRPOST
000370* 09/30/1996  MS    CR-0741   VAT DEFAULT RAISED FROM 15.00 TO    ORDRPOST
000380*                             19.00 PER FINANCE BULLETIN 96-14.   ORDRPOST
000390* 11/06/1998  PV    CR-0902   Y2K - ORD-DATE READ FROM A 4-DIGIT  ORDRPOST
000400*                             YEAR SYSTEM DATE, NO CENTURY WINDOW ORDRPOST
000410*                             NEEDED.                             ORDRPOST
000420* 03/11/1999  JE    CR-0955   ORDER-POST LOG NOW COUNTS LINES     ORDRPOST
000430*                             REJECTED FOR INSUFFICIENT STOCK     ORDRPOST
000440*                             SEPARATELY FROM BAD PRODUCT IDS.    ORDRPOST
000450* 04/22/1999  JE    CR-0961   STARTUP AND SHUTDOWN STEPS NOW RUN  ORDRPOST
000460*                             AS SINGLE PERFORM..THRU RANGES, THE ORDRPOST
000470*                             LINE-REJECT EXIT IS SCOPED TO ITS   ORDRPOST
000480*                             OWN RANGE, AND THE LONE WORK FIELD  ORDRPOST
000490*                             AND WARNING SWITCH MOVED TO 77-     ORDRPOST
000500*                             LEVEL ENTRIES, PER THE STANDARDS    ORDRPOST
000510*                             REVIEW.                             ORDRPOST
000520* 02/09/2001  DO    CR-0993   AUDIT OF THE ORDER LINE REJECT      ORDRPOST
000530*                             RULE CONFIRMED INSUFFICIENT-STOCK   ORDRPOST
000540*                             LINES ARE STILL MEANT TO REJECT     ORDRPOST
000550*                             OUTRIGHT, NOT BACKORDER - SEE THE   ORDRPOST
000560*                             ORDER-LINE-RECORD COPYBOOK LOG.     ORDRPOST
000570******************************************************************
000580 ENVIRONMENT                 DIVISION.
000590*-----------------------------------------------------------------
000600 CONFIGURATION               SECTION.
000610 SOURCE-COMPUTER.            IBM-4381.
000620 OBJECT-COMPUTER.            IBM-4381.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM
000650     CLASS DIGIT-CHARS   IS "0" THRU "9"
000660     UPSI-0 ON  STATUS IS RERUN-REQUESTED
000670            OFF STATUS IS NORMAL-RUN.
000680*-----------------------------------------------------------------
000690 INPUT-OUTPUT                SECTION.
000700 FILE-CONTROL.
000710     SELECT  CUSTOMER-FILE
000720             ASSIGN TO "CUSTMAST"
000730             ORGANIZATION IS INDEXED
000740             ACCESS MODE IS RANDOM
000750             RECORD KEY IS CUST-ID
000760             FILE STATUS IS CUSTOMER-FILE-STAT.
000770
000780     SELECT  PRODUCT-FILE
000790             ASSIGN TO "PRODMAST"
000800             ORGANIZATION IS INDEXED
000810             ACCESS MODE IS RANDOM
000820             RECORD KEY IS PROD-ID
000830             FILE STATUS IS PRODUCT-FILE-STAT.
000840
000850     SELECT  STOCK-FILE
000860             ASSIGN TO "STOCKMST"
000870             ORGANIZATION IS INDEXED
000880             ACCESS MODE IS RANDOM
000890             RECORD KEY IS STK-PROD-ID
000900             FILE STATUS IS STOCK-FILE-STAT.
000910
000920     SELECT  ORDER-CONTROL-FILE
000930             ASSIGN TO "ORDRCTL"
000940             ORGANIZATION IS INDEXED
000950             ACCESS MODE IS RANDOM
000960             RECORD KEY IS CTL-KEY
000970             FILE STATUS IS CONTROL-FILE-STAT.
000980
000990     SELECT  ORDER-FILE
001000             ASSIGN TO "ORDRMAST"
001010             ORGANIZATION IS INDEXED
001020             ACCESS MODE IS RANDOM
001030             RECORD KEY IS ORD-ID
001040             FILE STATUS IS ORDER-FILE-STAT.
001050
001060     SELECT  ORDER-LINE-FILE
001070             ASSIGN TO "ORDRLINE"
001080             ORGANIZATION IS INDEXED
001090             ACCESS MODE IS RANDOM
001100             RECORD KEY IS POS-ID
001110             ALTERNATE RECORD KEY IS POS-ORD-ID WITH DUPLICATES
001120             FILE STATUS IS LINE-FILE-STAT.
001130
001140     SELECT  ORDER-REQUEST-FILE
001150             ASSIGN TO "ORDRREQ"
001160             ORGANIZATION IS LINE SEQUENTIAL.
001170
001180     SELECT  ORDER-POST-LOG
001190             ASSIGN TO "ORDRLOG"
001200             ORGANIZATION IS LINE SEQUENTIAL.
001210
001220******************************************************************
001230 DATA                        DIVISION.
001240*-----------------------------------------------------------------
001250 FILE                        SECTION.
001260 FD  CUSTOMER-FILE
001270     RECORD CONTAINS 80 CHARACTERS.
001280 COPY "Copybooks/CustomerRecord.cpy".
001290
001300 FD  PRODUCT-FILE
001310     RECORD CONTAINS 80 CHARACTERS.
001320 COPY "Copybooks/ProductRecord.cpy".
001330
001340 FD  STOCK-FILE
001350     RECORD CONTAINS 80 CHARACTERS.
001360 COPY "Copybooks/StockRecord.cpy".
001370
001380 FD  ORDER-CONTROL-FILE
001390     RECORD CONTAINS 80 CHARACTERS.
001400 01  ORDER-CONTROL-RECORD.
001410     05  CTL-KEY             PIC X(02).
001420     05  CTL-LAST-ORDER-ID   PIC 9(05).
001430     05  CTL-LAST-LINE-ID    PIC 9(05).
001440     05  FILLER              PIC X(68).
001450
001460 FD  ORDER-FILE
001470     RECORD CONTAINS 80 CHARACTERS.
001480 COPY "Copybooks/OrderRecord.cpy".
001490
001500 FD  ORDER-LINE-FILE
001510     RECORD CONTAINS 80 CHARACTERS.
001520 COPY "Copybooks/OrderLineRecord.cpy".
001530
001540 FD  ORDER-REQUEST-FILE
001550     RECORD CONTAINS 30 CHARACTERS.
001560 01  ORDER-REQUEST-RECORD.
001570     05  OREQ-TYPE           PIC X(01).
001580         88  OREQ-HEADER                VALUE "H".
001590         88  OREQ-LINE                   VALUE "L".
001600     05  OREQ-HEADER-DATA.
001610         10  OREQ-CUST-ID    PIC 9(05).
001620         10  OREQ-DISC-RAW   PIC X(06).
001630         10  OREQ-VAT-RAW    PIC X(06).
001640         10  FILLER          PIC X(12).
001650     05  OREQ-LINE-DATA      REDEFINES OREQ-HEADER-DATA.
001660         10  OREQ-PROD-ID    PIC 9(05).
001670         10  OREQ-QTY        PIC 9(05).
001680         10  FILLER          PIC X(19).
001690
001700 FD  ORDER-POST-LOG
001710     RECORD CONTAINS 132 CHARACTERS.
001720 01  LOG-LINE-OUT            PIC X(132).
001730*-----------------------------------------------------------------
001740 WORKING-STORAGE             SECTION.
001750*-----------------------------------------------------------------
001760 01  SWITCHES-AND-COUNTERS.
001770     05  REQUEST-EOF-SW      PIC X(01)      VALUE "N".
001780         88  REQUEST-EOF                VALUE "Y".
001790     05  ORDER-REJECTED-SW   PIC X(01)      VALUE "N".
001800         88  ORDER-IS-REJECTED          VALUE "Y".
001810     05  CUST-FOUND-SW       PIC X(01)      VALUE "N".
001820         88  CUST-WAS-FOUND              VALUE "Y".
001830     05  PROD-FOUND-SW       PIC X(01)      VALUE "N".
001840         88  PROD-WAS-FOUND              VALUE "Y".
001850     05  STOCK-FOUND-SW      PIC X(01)      VALUE "N".
001860         88  STOCK-WAS-FOUND             VALUE "Y".
001870
001880 01  RUN-COUNTERS.
001890     05  ORDERS-POSTED-CNT   PIC 9(05)      COMP.
001900     05  ORDERS-REJECT-CNT   PIC 9(05)      COMP.
001910     05  LINES-POSTED-CNT    PIC 9(05)      COMP.
001920     05  LINES-NOSTOCK-CNT   PIC 9(05)      COMP.
001930     05  LINES-BADPROD-CNT   PIC 9(05)      COMP.
001940
001950*    The available-quantity work field and the subroutine warning
001960*    switch belong to no record - carried as standalone 77-level
001970*    entries per the 1999 standards review.
001980 77  WS-AVAILABLE-QTY        PIC S9(05)     VALUE ZERO.
001990 77  WS-WARN-SW              PIC X(01).
002000
002010
002020 01  FILE-STATUSES.
002030     05  CUSTOMER-FILE-STAT  PIC X(02).
002040     05  PRODUCT-FILE-STAT   PIC X(02).
002050     05  STOCK-FILE-STAT     PIC X(02).
002060     05  CONTROL-FILE-STAT   PIC X(02).
002070     05  ORDER-FILE-STAT     PIC X(02).
002080     05  LINE-FILE-STAT      PIC X(02).
002090
002100 01  TODAYS-DATE.
002110     05  TD-YEAR             PIC 9(04).
002120     05  TD-MONTH            PIC 9(02).
002130     05  TD-DAY              PIC 9(02).
002140 01  TODAYS-DATE-X           REDEFINES TODAYS-DATE
002150                             PIC 9(08).
002160
002170 01  DISCOUNT-DEFAULT        PIC 9(03)V99   VALUE 0.00.
002180 01  VAT-DEFAULT             PIC 9(03)V99   VALUE 19.00.
002190 01  DISCOUNT-RESULT         PIC 9(03)V99.
002200 01  VAT-RESULT              PIC 9(03)V99.
002210
002220 01  LOG-DETAIL-LINE.
002230     05  LOG-TEXT            PIC X(80).
002240     05  FILLER              PIC X(52).
002250 01  LOG-SUMMARY-LINE        REDEFINES LOG-DETAIL-LINE.
002260     05  LOG-SUM-TEXT        PIC X(60).
002270     05  LOG-SUM-COUNT       PIC ZZZZ9.
002280     05  FILLER              PIC X(67).
002290******************************************************************
002300 PROCEDURE                   DIVISION.
002310*-----------------------------------------------------------------
002320* Main procedure
002330*-----------------------------------------------------------------
002340 100-POST-ORDERS.
002350     PERFORM 200-INITIATE-ORDER-POST.
002360     PERFORM 200-PROCESS-ORDER-REQUESTS UNTIL REQUEST-EOF.
002370     PERFORM 200-TERMINATE-ORDER-POST.
002380
002390     STOP RUN.
002400
002410******************************************************************
002420* Open every file, read the control record to pick up the next
002430* order and line numbers, read the first request record.
002440*-----------------------------------------------------------------
002450 200-INITIATE-ORDER-POST.
002460     PERFORM 300-OPEN-ORDER-POST-FILES
002470             THRU    300-READ-ORDER-REQUEST.
002480
002490*-----------------------------------------------------------------
002500* A header record starts a new order; a line record is added to
002510* whichever order the last header started.
002520*-----------------------------------------------------------------
002530 200-PROCESS-ORDER-REQUESTS.
002540     EVALUATE TRUE
002550         WHEN OREQ-HEADER
002560             PERFORM 300-START-NEW-ORDER
002570         WHEN OREQ-LINE
002580             PERFORM 300-PROCESS-ORDER-LINE
002590                     THRU    300-PROCESS-ORDER-LINE-EXIT
002600     END-EVALUATE.
002610     PERFORM 300-READ-ORDER-REQUEST.
002620
002630*-----------------------------------------------------------------
002640* Write the updated control record, print the run summary and
002650* close every file.
002660*-----------------------------------------------------------------
002670 200-TERMINATE-ORDER-POST.
002680     PERFORM 300-REWRITE-ORDER-CONTROL
002690             THRU    300-CLOSE-ORDER-POST-FILES.
002700
002710******************************************************************
002720 300-OPEN-ORDER-POST-FILES.
002730     OPEN    INPUT    CUSTOMER-FILE
002740             INPUT    PRODUCT-FILE
002750             I-O      STOCK-FILE
002760             I-O      ORDER-CONTROL-FILE
002770             OUTPUT   ORDER-FILE
002780             OUTPUT   ORDER-LINE-FILE
002790             INPUT    ORDER-REQUEST-FILE
002800             OUTPUT   ORDER-POST-LOG.
002810
002820*-----------------------------------------------------------------
002830 300-INITIALIZE-COUNTERS.
002840     INITIALIZE RUN-COUNTERS.
002850
002860*-----------------------------------------------------------------
002870 300-READ-ORDER-CONTROL.
002880     MOVE    "OR"                TO  CTL-KEY.
002890     READ    ORDER-CONTROL-FILE
002900             INVALID KEY
002910                 MOVE    "OR"        TO  CTL-KEY
002920                 MOVE    0           TO  CTL-LAST-ORDER-ID
002930                 MOVE    0           TO  CTL-LAST-LINE-ID
002940                 WRITE   ORDER-CONTROL-RECORD.
002950
002960*-----------------------------------------------------------------
002970 300-GET-TODAYS-DATE.
002980     ACCEPT  TODAYS-DATE-X       FROM DATE YYYYMMDD.
002990
003000*-----------------------------------------------------------------
003010 300-READ-ORDER-REQUEST.
003020     READ    ORDER-REQUEST-FILE
003030             AT END      MOVE "Y" TO REQUEST-EOF-SW.
003040
003050*-----------------------------------------------------------------
003060* Reject the whole order when the customer id is not on file,
003070* otherwise claim the next order number and write the header
003080* with status OFFEN and the discount/VAT the caller supplied.
003090*-----------------------------------------------------------------
003100 300-START-NEW-ORDER.
003110     MOVE    "N"                 TO  ORDER-REJECTED-SW.
003120     MOVE    OREQ-CUST-ID        TO  CUST-ID.
003130     READ    CUSTOMER-FILE
003140             INVALID KEY     MOVE "N" TO CUST-FOUND-SW
003150             NOT INVALID KEY MOVE "Y" TO CUST-FOUND-SW.
003160
003170     IF  NOT CUST-WAS-FOUND
003180         MOVE    "Y"             TO  ORDER-REJECTED-SW
003190         ADD     1               TO  ORDERS-REJECT-CNT
003200         STRING  "ORDER REJECTED - UNKNOWN CUSTOMER "
003210                 OREQ-CUST-ID
003220                 DELIMITED BY SIZE INTO LOG-TEXT
003230         PERFORM 400-WRITE-LOG-LINE
003240     ELSE
003250         ADD     1               TO  CTL-LAST-ORDER-ID
003260         MOVE    CTL-LAST-ORDER-ID   TO  ORD-ID
003270         MOVE    OREQ-CUST-ID        TO  ORD-CUST-ID
003280         MOVE    TODAYS-DATE-X       TO  ORD-DATE
003290         MOVE    "OFFEN"             TO  ORD-STATUS
003300
003310         CALL "VALIDATE-PERCENT" USING OREQ-DISC-RAW
003320                 DISCOUNT-DEFAULT DISCOUNT-RESULT WS-WARN-SW
003330         IF  WS-WARN-SW = "Y"
003340             STRING "WARNING - DISCOUNT DEFAULTED FOR ORDER "
003350                    ORD-ID DELIMITED BY SIZE INTO LOG-TEXT
003360             PERFORM 400-WRITE-LOG-LINE
003370         END-IF
003380         MOVE    DISCOUNT-RESULT     TO  ORD-DISCOUNT
003390
003400         CALL "VALIDATE-PERCENT" USING OREQ-VAT-RAW
003410                 VAT-DEFAULT VAT-RESULT WS-WARN-SW
003420         IF  WS-WARN-SW = "Y"
003430             STRING "WARNING - VAT RATE DEFAULTED FOR ORDER "
003440                    ORD-ID DELIMITED BY SIZE INTO LOG-TEXT
003450             PERFORM 400-WRITE-LOG-LINE
003460         END-IF
003470         MOVE    VAT-RESULT          TO  ORD-VAT-RATE
003480
003490         WRITE   ORDER-RECORD
003500         ADD     1                   TO  ORDERS-POSTED-CNT
003510     END-IF.
003520
003530*-----------------------------------------------------------------
003540* A line belonging to a rejected order is skipped outright.
003550* Otherwise the product must exist and the quantity must not
003560* exceed what is on hand - a missing stock row counts as zero
003570* on hand, per the shop's long-standing stock rule.
003580*-----------------------------------------------------------------
003590 300-PROCESS-ORDER-LINE.
003600     IF  ORDER-IS-REJECTED
003610         GO TO 300-PROCESS-ORDER-LINE-EXIT
003620     END-IF.
003630
003640     MOVE    OREQ-PROD-ID        TO  PROD-ID.
003650     READ    PRODUCT-FILE
003660             INVALID KEY     MOVE "N" TO PROD-FOUND-SW
003670             NOT INVALID KEY MOVE "Y" TO PROD-FOUND-SW.
003680
003690     IF  NOT PROD-WAS-FOUND
003700         ADD     1               TO  LINES-BADPROD-CNT
003710         STRING "LINE REJECTED - UNKNOWN PRODUCT "
003720                OREQ-PROD-ID " ON ORDER " ORD-ID
003730                DELIMITED BY SIZE INTO LOG-TEXT
003740         PERFORM 400-WRITE-LOG-LINE
003750         GO TO 300-PROCESS-ORDER-LINE-EXIT
003760     END-IF.
003770
003780     MOVE    OREQ-PROD-ID        TO  STK-PROD-ID.
003790     READ    STOCK-FILE
003800             INVALID KEY     MOVE "N" TO STOCK-FOUND-SW
003810             NOT INVALID KEY MOVE "Y" TO STOCK-FOUND-SW.
003820
003830     IF  STOCK-WAS-FOUND
003840         MOVE    STK-QTY         TO  WS-AVAILABLE-QTY
003850     ELSE
003860         MOVE    0               TO  WS-AVAILABLE-QTY
003870     END-IF.
003880
003890     IF  OREQ-QTY = 0 OR OREQ-QTY > WS-AVAILABLE-QTY
003900         ADD     1               TO  LINES-NOSTOCK-CNT
003910         STRING "LINE REJECTED - INSUFFICIENT STOCK FOR PRODUCT "
003920                OREQ-PROD-ID " ON ORDER " ORD-ID
003930                DELIMITED BY SIZE INTO LOG-TEXT
003940         PERFORM 400-WRITE-LOG-LINE
003950     ELSE
003960         ADD     1               TO  CTL-LAST-LINE-ID
003970         MOVE    CTL-LAST-LINE-ID    TO  POS-ID
003980         MOVE    ORD-ID              TO  POS-ORD-ID
003990         MOVE    OREQ-PROD-ID        TO  POS-PROD-ID
004000         MOVE    OREQ-QTY            TO  POS-QTY
004010         WRITE   ORDER-LINE-RECORD
004020         ADD     1                   TO  LINES-POSTED-CNT
004030
004040         SUBTRACT OREQ-QTY          FROM STK-QTY
004050         IF  STOCK-WAS-FOUND
004060             REWRITE STOCK-RECORD
004070         END-IF
004080     END-IF.
004090
004100 300-PROCESS-ORDER-LINE-EXIT.
004110     EXIT.
004120
004130*-----------------------------------------------------------------
004140 300-REWRITE-ORDER-CONTROL.
004150     REWRITE ORDER-CONTROL-RECORD.
004160
004170*-----------------------------------------------------------------
004180 300-PRINT-RUN-SUMMARY.
004190     MOVE    SPACES              TO  LOG-DETAIL-LINE.
004200     MOVE    "ORDER-POST RUN SUMMARY"    TO  LOG-SUM-TEXT.
004210     WRITE   LOG-LINE-OUT        FROM  LOG-DETAIL-LINE
004220             AFTER ADVANCING 1   LINES.
004230
004240     MOVE    "ORDERS POSTED.............."   TO LOG-SUM-TEXT.
004250     MOVE    ORDERS-POSTED-CNT   TO  LOG-SUM-COUNT.
004260     WRITE   LOG-LINE-OUT        FROM  LOG-DETAIL-LINE.
004270
004280     MOVE    "ORDERS REJECTED............."  TO LOG-SUM-TEXT.
004290     MOVE    ORDERS-REJECT-CNT   TO  LOG-SUM-COUNT.
004300     WRITE   LOG-LINE-OUT        FROM  LOG-DETAIL-LINE.
004310
004320     MOVE    "LINES POSTED................"  TO LOG-SUM-TEXT.
004330     MOVE    LINES-POSTED-CNT    TO  LOG-SUM-COUNT.
004340     WRITE   LOG-LINE-OUT        FROM  LOG-DETAIL-LINE.
004350
004360     MOVE    "LINES REJ - BAD PRODUCT......"  TO LOG-SUM-TEXT.
004370     MOVE    LINES-BADPROD-CNT   TO  LOG-SUM-COUNT.
004380     WRITE   LOG-LINE-OUT        FROM  LOG-DETAIL-LINE.
004390
004400     MOVE    "LINES REJ - NO STOCK........."  TO LOG-SUM-TEXT.
004410     MOVE    LINES-NOSTOCK-CNT   TO  LOG-SUM-COUNT.
004420     WRITE   LOG-LINE-OUT        FROM  LOG-DETAIL-LINE.
004430
004440*-----------------------------------------------------------------
004450 300-CLOSE-ORDER-POST-FILES.
004460     CLOSE   CUSTOMER-FILE
004470             PRODUCT-FILE
004480             STOCK-FILE
004490             ORDER-CONTROL-FILE
004500             ORDER-FILE
004510             ORDER-LINE-FILE
004520             ORDER-REQUEST-FILE
004530             ORDER-POST-LOG.
004540
004550*-----------------------------------------------------------------
004560 400-WRITE-LOG-LINE.
004570     WRITE   LOG-LINE-OUT        FROM  LOG-DETAIL-LINE.
004580     MOVE    SPACES              TO  LOG-DETAIL-LINE.
