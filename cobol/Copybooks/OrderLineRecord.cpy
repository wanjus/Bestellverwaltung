000010*-----------------------------------------------------------------
000020* Order line record - one row per order line number.  File is
000030* kept in POS-ID sequence with an alternate path on POS-ORD-ID
000040* so the lines of an order can be pulled together as a group.
000050*
000060* 08/23/1999  JE    CR-0987   STANDARDS REVIEW - SWITCH PULLED
000070*                             OUT OF FILLER WITH AN 88-LEVEL
000080*                             ADDED.
000090* 02/09/2001  DO    CR-0991   AUDIT FOUND THIS SWITCH WAS NEVER
000100*                             WIRED TO A CALLER - ORDER-POST
000110*                             REJECTS A SHORT LINE OUTRIGHT AND
000120*                             HAS NO BACKORDER STEP.  LEFT AS A
000130*                             RESERVED SPARE BYTE UNTIL THE DESK
000140*                             ACTUALLY ASKS FOR BACKORDERING.
000150*-----------------------------------------------------------------
000160 01  ORDER-LINE-RECORD.
000170     05  POS-ID              PIC 9(05).
000180     05  POS-ORD-ID          PIC 9(05).
000190     05  POS-PROD-ID         PIC 9(05).
000200     05  POS-QTY             PIC 9(05).
000210     05  POS-BACKORDER-SW    PIC X(01)      VALUE "N".
000220         88  POS-IS-BACKORDERED         VALUE "Y".
000230     05  FILLER              PIC X(59).
