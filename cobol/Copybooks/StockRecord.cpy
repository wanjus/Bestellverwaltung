000010*-----------------------------------------------------------------
000020* Stock record - one row per product number.  On-hand quantity
000030* is signed so a correction pass can never drive it negative
000040* without the edit in STOCK-ADJUST catching it first.
000050*
000060* 08/23/1999  JE    CR-0986   STANDARDS REVIEW - BELOW-MINIMUM
000070*                             SWITCH PULLED OUT OF FILLER WITH
000080*                             AN 88-LEVEL ADDED FOR THE REORDER
000090*                             REPORT.
000100* 02/09/2001  DO    CR-0990   REORDER-REPORT NOW ACTUALLY SETS
000110*                             AND TESTS STK-BELOW-MINIMUM - IT
000120*                             HAD BEEN RECOMPUTING THE SAME TEST
000130*                             INLINE SINCE THE 88-LEVEL WAS ADDED.
000140*-----------------------------------------------------------------
000150 01  STOCK-RECORD.
000160     05  STK-ID              PIC 9(05).
000170     05  STK-PROD-ID         PIC 9(05).
000180     05  STK-QTY             PIC S9(05).
000190     05  STK-SUPP-ID         PIC 9(05).
000200     05  STK-MIN             PIC 9(05).
000210     05  STK-REORDER-SW      PIC X(01)      VALUE "N".
000220         88  STK-BELOW-MINIMUM          VALUE "Y".
000230     05  FILLER              PIC X(54).
