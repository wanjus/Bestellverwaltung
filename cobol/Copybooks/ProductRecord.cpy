000010*-----------------------------------------------------------------
000020* Product master record - one row per product number.  Price
000030* carries two decimal places and is kept as signed zoned
000040* DISPLAY, never packed, per shop standard.
000050*
000060* 08/23/1999  JE    CR-0984   STANDARDS REVIEW - CATEGORY AND
000070*                             DISCONTINUED SWITCHES PULLED OUT
000080*                             OF FILLER WITH 88-LEVELS ADDED;
000090*                             A PRICE-SPLIT REDEFINES ADDED FOR
000100*                             THE PRICE-CLEANSE COMPARE STEP.
000110*-----------------------------------------------------------------
000120 01  PRODUCT-RECORD.
000130     05  PROD-ID             PIC 9(05).
000140     05  PROD-NAME           PIC X(30).
000150     05  PROD-PRICE          PIC S9(07)V99.
000160     05  PROD-CATEGORY-CODE  PIC X(02)      VALUE "ST".
000170         88  PROD-CAT-STANDARD          VALUE "ST".
000180         88  PROD-CAT-SEASONAL          VALUE "SE".
000190         88  PROD-CAT-CLEARANCE         VALUE "CL".
000200     05  PROD-DISCONTINUED-SW PIC X(01)    VALUE "N".
000210         88  PROD-IS-DISCONTINUED       VALUE "Y".
000220     05  FILLER              PIC X(33).
000230*-----------------------------------------------------------------
000240* Price-split view used when a cleansed price needs comparing
000250* digit-by-digit against the raw text the terminal feed sent in,
000260* the same way PRICE-CLEANSE has always checked for drift.
000270*-----------------------------------------------------------------
000280 01  PRODUCT-RECORD-PRICE-VIEW  REDEFINES PRODUCT-RECORD.
000290     05  FILLER              PIC X(35).
000300     05  PRODV-PRICE-WHOLE   PIC 9(07).
000310     05  PRODV-PRICE-CENTS   PIC 9(02).
000320     05  FILLER              PIC X(36).
