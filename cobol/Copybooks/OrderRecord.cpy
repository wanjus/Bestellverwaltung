000010*-----------------------------------------------------------------
000020* Order header record - one row per order number.  Status is
000030* carried as the German trade-desk codes OFFEN / VERSENDET /
000040* GELIEFERT the order desk has used since the system was first
000050* cut over (open / shipped / delivered).
000060*
000070* 08/23/1999  JE    CR-0981   STANDARDS REVIEW - 88-LEVELS ADDED
000080*                             FOR ORD-STATUS AND THE RUSH-ORDER
000090*                             SWITCH; SALESPERSON AND SHIP-VIA
000100*                             PULLED OUT OF FILLER; A DATE-SPLIT
000110*                             REDEFINES ADDED FOR THE AGING RUN.
000120*-----------------------------------------------------------------
000130 01  ORDER-RECORD.
000140     05  ORD-ID              PIC 9(05).
000150     05  ORD-CUST-ID         PIC 9(05).
000160     05  ORD-DATE            PIC 9(08).
000170     05  ORD-STATUS          PIC X(10).
000180         88  ORD-STATUS-OPEN            VALUE "OFFEN     ".
000190         88  ORD-STATUS-SHIPPED         VALUE "VERSENDET ".
000200         88  ORD-STATUS-DELIVERED       VALUE "GELIEFERT ".
000210     05  ORD-DISCOUNT        PIC 9(03)V99.
000220     05  ORD-VAT-RATE        PIC 9(03)V99.
000230     05  ORD-SALESPERSON-ID  PIC 9(04)      VALUE ZEROS.
000240     05  ORD-SHIP-VIA-CODE   PIC X(02)      VALUE SPACES.
000250     05  ORD-RUSH-SW         PIC X(01)      VALUE "N".
000260         88  ORD-IS-RUSH-ORDER          VALUE "Y".
000270     05  FILLER              PIC X(35).
000280*-----------------------------------------------------------------
000290* Date-split view used by the aging run on ORDER-HISTORY so the
000300* order date can be broken into century-year/month/day without
000310* a separate MOVE and REDEFINES of its own in every caller.
000320*-----------------------------------------------------------------
000330 01  ORDER-RECORD-DATE-VIEW  REDEFINES ORDER-RECORD.
000340     05  FILLER              PIC X(10).
000350     05  ORDV-DATE-CCYY      PIC 9(04).
000360     05  ORDV-DATE-MM        PIC 9(02).
000370     05  ORDV-DATE-DD        PIC 9(02).
000380     05  FILLER              PIC X(62).
