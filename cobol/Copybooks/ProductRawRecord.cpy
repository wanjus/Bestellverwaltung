000010*-----------------------------------------------------------------
000020* Product-raw record - price-cleanse batch input/output.  The
000030* price comes to us from the order-entry terminal feed as raw
000040* text and has not been edited into a proper numeric amount.
000050*
000060* 08/23/1999  JE    CR-0985   STANDARDS REVIEW - CLEANSED SWITCH
000070*                             PULLED OUT OF FILLER WITH AN
000080*                             88-LEVEL ADDED.
000090* 02/09/2001  DO    CR-0989   PRICE-CLEANSE NOW SETS AND COUNTS
000100*                             PRAW-ALREADY-CLEANSED WHEN A PARSED
000110*                             PRICE COMES BACK THE SAME AS THE RAW
000120*                             TEXT - THE SWITCH ADDED IN CR-0985
000130*                             HAD NEVER ACTUALLY BEEN WIRED IN.
000140*-----------------------------------------------------------------
000150 01  PRODUCT-RAW-RECORD.
000160     05  PRAW-ID             PIC 9(05).
000170     05  PRAW-NAME           PIC X(30).
000180     05  PRAW-PRICE-RAW      PIC X(15).
000190     05  PRAW-CLEANSED-SW    PIC X(01)      VALUE "N".
000200         88  PRAW-ALREADY-CLEANSED     VALUE "Y".
000210     05  FILLER              PIC X(29).
