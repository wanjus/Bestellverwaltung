000010*-----------------------------------------------------------------
000020* Customer master record - one row per customer number.
000030*
000040* 08/23/1999  JE    CR-0982   STANDARDS REVIEW - CREDIT-HOLD AND
000050*                             CUSTOMER-TYPE SWITCHES PULLED OUT
000060*                             OF FILLER WITH 88-LEVELS ADDED.
000070*-----------------------------------------------------------------
000080 01  CUSTOMER-RECORD.
000090     05  CUST-ID             PIC 9(05).
000100     05  CUST-NAME           PIC X(30).
000110     05  CUST-ADDRESS        PIC X(40).
000120     05  CUST-CREDIT-HOLD-SW PIC X(01)      VALUE "N".
000130         88  CUST-ON-CREDIT-HOLD        VALUE "Y".
000140     05  CUST-TYPE-CODE      PIC X(02)      VALUE "RT".
000150         88  CUST-TYPE-RETAIL           VALUE "RT".
000160         88  CUST-TYPE-WHOLESALE        VALUE "WS".
000170     05  FILLER              PIC X(02).
