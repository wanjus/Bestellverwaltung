000010*-----------------------------------------------------------------
000020* Supplier master record - one row per supplier number.
000030*
000040* 08/23/1999  JE    CR-0983   STANDARDS REVIEW - ACTIVE SWITCH
000050*                             AND TERMS CODE PULLED OUT OF
000060*                             FILLER WITH 88-LEVELS ADDED.
000070*-----------------------------------------------------------------
000080 01  SUPPLIER-RECORD.
000090     05  SUPP-ID             PIC 9(05).
000100     05  SUPP-NAME           PIC X(30).
000110     05  SUPP-CONTACT        PIC X(30).
000120     05  SUPP-LEADTIME       PIC 9(03).
000130     05  SUPP-ACTIVE-SW      PIC X(01)      VALUE "Y".
000140         88  SUPP-IS-ACTIVE             VALUE "Y".
000150         88  SUPP-IS-INACTIVE           VALUE "N".
000160     05  SUPP-TERMS-CODE     PIC X(02)      VALUE "30".
000170         88  SUPP-TERMS-NET-30          VALUE "30".
000180         88  SUPP-TERMS-NET-60          VALUE "60".
000190         88  SUPP-TERMS-COD             VALUE "CD".
000200     05  FILLER              PIC X(09).
