000010******************************************************************
000020* This program is to implement Customer Order History Report
000030*    USING the same master-plus-sort report shape as the old
000040*    inventory listing, latest order first.
000050*
000060* Used File
000070*    - Order File (Indexed): ORDRFILE
000080*    - Order-Line File (Indexed, alt key on order id): ORDLFILE
000090*    - Customer File (Indexed): CUSTFILE
000100*    - Product File (Indexed): PRODFILE
000110*    - History Sort Work File: SORTWK2
000120*    - History Report File (Line Sequential): HISTPRT
000130******************************************************************
000140 IDENTIFICATION              DIVISION.
000150*-----------------------------------------------------------------
000160 PROGRAM-ID.                 ORDER-HISTORY.
000170 AUTHOR.                     J. ESPINOZA.
000180 INSTALLATION.               CARRICK TRADING CO - DATA PROCESSING.
000190 DATE-WRITTEN.               MAY 9, 1989.
000200 DATE-COMPILED.
000210 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000220*-----------------------------------------------------------------
000230* CHANGE LOG
000240*-----------------------------------------------------------------
000250* DATE        BY    REQUEST   DESCRIPTION
000260* ----------  ----  --------  -------------------------------
000270* 05/09/1989  JE    CR-0427   ORIGINAL CODING - COLLECTIONS DESK  ORDRHIST
000280*                             WANTED A CUSTOMER'S ORDERS LATEST   ORDRHIST
000290*                             FIRST, NOT BY ORDER NUMBER.         ORDRHIST
000300* 01/22/1993  RH    CR-0598   ADDED OPTIONAL LINE-DETAIL DRILL    ORDRHIST
000310*                             DOWN FOR ONE CHOSEN ORDER.          ORDRHIST
000320* 10/03/1997  MS    CR-0789   LINE TOTAL NOW SHOWN IN EUROS ON    ORDRHIST
000330*                             THE SAME LINE AS THE HEADING.       ORDRHIST
000340* 11/09/1998  PV    CR-0902   Y2K REVIEW - ORD-DATE REMAINS AN    ORDRHIST
000350*                             8-DIGIT CCYYMMDD FIELD, NO CHANGE.  ORDRHIST
000360* 02/08/1999  JE    CR-0948   EURO CONVERSION - TOTAL LINE CODE   ORDRHIST
000370*                             CHANGED FROM "EU" TO THE ACTUAL     ORDRHIST
000380*                             EURO SIGN PER THE FINANCE OFFICE'S  ORDRHIST
000390*                             CURRENCY-LITERAL BULLETIN.          ORDRHIST
000400* 08/23/1999  JE    CR-0974   STANDARDS REVIEW - LINE-DETAIL      ORDRHIST
000410*                             DRILLDOWN NOW ONE PERFORM .. THRU   ORDRHIST
000420*                             RANGE WITH A GO TO WHEN THE ORDER   ORDRHIST
000430*                             IS NOT IN THE DISPLAYED LIST.       ORDRHIST
000440* 02/09/2001  DO    CR-0993   PERIODIC REVIEW OF THE ORDER DESK   ORDRHIST
000450*                             SUITE - DRILLDOWN LAYOUT AND EURO   ORDRHIST
000460*                             SIGN STILL MATCH CURRENT STANDARDS, ORDRHIST
000470*                             NO CHANGE REQUIRED.                 ORDRHIST
000480******************************************************************
000490 ENVIRONMENT                 DIVISION.
000500*-----------------------------------------------------------------
000510 CONFIGURATION               SECTION.
000520 SOURCE-COMPUTER.            IBM-4381.
000530 OBJECT-COMPUTER.            IBM-4381.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS DIGIT-CHARS   IS "0" THRU "9"
000570     UPSI-0 ON  STATUS IS RERUN-REQUESTED
000580            OFF STATUS IS NORMAL-RUN.
000590*-----------------------------------------------------------------
000600 INPUT-OUTPUT                SECTION.
000610 FILE-CONTROL.
000620     SELECT  CUSTOMER-FILE
000630             ASSIGN TO "CUSTFILE"
000640             ORGANIZATION IS INDEXED
000650             ACCESS MODE IS RANDOM
000660             RECORD KEY IS CUST-ID
000670             FILE STATUS IS CUSTOMER-FILE-STAT.
000680
000690     SELECT  ORDER-FILE
000700             ASSIGN TO "ORDRFILE"
000710             ORGANIZATION IS INDEXED
000720             ACCESS MODE IS SEQUENTIAL
000730             RECORD KEY IS ORD-ID
000740             FILE STATUS IS ORDER-FILE-STAT.
000750
000760     SELECT  ORDER-LINE-FILE
000770             ASSIGN TO "ORDLFILE"
000780             ORGANIZATION IS INDEXED
000790             ACCESS MODE IS DYNAMIC
000800             RECORD KEY IS POS-ID
000810             ALTERNATE RECORD KEY IS POS-ORD-ID WITH DUPLICATES
000820             FILE STATUS IS ORDER-LINE-FILE-STAT.
000830
000840     SELECT  PRODUCT-FILE
000850             ASSIGN TO "PRODFILE"
000860             ORGANIZATION IS INDEXED
000870             ACCESS MODE IS RANDOM
000880             RECORD KEY IS PROD-ID
000890             FILE STATUS IS PRODUCT-FILE-STAT.
000900
000910     SELECT  HISTORY-SORT-FILE
000920             ASSIGN TO "SORTWK2".
000930
000940     SELECT  HISTORY-REPORT-FILE
000950             ASSIGN TO "HISTPRT"
000960             ORGANIZATION IS LINE SEQUENTIAL.
000970
000980******************************************************************
000990 DATA                        DIVISION.
001000*-----------------------------------------------------------------
001010 FILE                        SECTION.
001020 FD  CUSTOMER-FILE
001030     RECORD CONTAINS 80 CHARACTERS.
001040 COPY "Copybooks/CustomerRecord.cpy".
001050
001060 FD  ORDER-FILE
001070     RECORD CONTAINS 80 CHARACTERS.
001080 COPY "Copybooks/OrderRecord.cpy".
001090
001100 FD  ORDER-LINE-FILE
001110     RECORD CONTAINS 80 CHARACTERS.
001120 COPY "Copybooks/OrderLineRecord.cpy".
001130
001140 FD  PRODUCT-FILE
001150     RECORD CONTAINS 80 CHARACTERS.
001160 COPY "Copybooks/ProductRecord.cpy".
001170
001180 SD  HISTORY-SORT-FILE.
001190 01  HISTORY-SORT-RECORD.
001200     05  HSR-ORD-DATE        PIC 9(08).
001210     05  HSR-ORD-ID          PIC 9(05).
001220     05  HSR-ORD-STATUS      PIC X(10).
001230     05  FILLER              PIC X(57).
001240
001250 FD  HISTORY-REPORT-FILE
001260     RECORD CONTAINS 132 CHARACTERS.
001270 01  HISTORY-PRINT-LINE          PIC X(132).
001280*-----------------------------------------------------------------
001290 WORKING-STORAGE             SECTION.
001300*-----------------------------------------------------------------
001310 01  SWITCHES-AND-COUNTERS.
001320     05  CUSTOMER-FOUND-SW   PIC X(01)      VALUE "N".
001330         88  CUSTOMER-WAS-FOUND         VALUE "Y".
001340     05  ORDER-EOF-SW        PIC X(01)      VALUE "N".
001350         88  AT-END-OF-ORDER-SORT       VALUE "Y".
001360     05  LINE-EOF-SW         PIC X(01)      VALUE "N".
001370         88  AT-END-OF-ORDER-LINES      VALUE "Y".
001380     05  SHOW-DETAIL-SW      PIC X(01)      VALUE "N".
001390         88  SHOW-ORDER-DETAIL          VALUE "Y".
001400     05  ORDER-IN-LIST-SW    PIC X(01)      VALUE "N".
001410         88  ORDER-IS-IN-LIST           VALUE "Y".
001420
001430 01  RUN-COUNTERS.
001440     05  WS-CUST-ID          PIC 9(05).
001450     05  WS-HEADER-COUNT     PIC 9(05)      COMP.
001460     05  WS-TABLE-IDX        PIC 9(03)      COMP.
001470     05  WS-CHOSEN-ORDER     PIC 9(05).
001480
001490 01  FILE-STATUSES.
001500     05  CUSTOMER-FILE-STAT  PIC X(02).
001510     05  ORDER-FILE-STAT     PIC X(02).
001520     05  ORDER-LINE-FILE-STAT PIC X(02).
001530     05  PRODUCT-FILE-STAT   PIC X(02).
001540
001550 01  LINK-PARAMETERS.
001560     05  LS-QUANTITY         PIC 9(05).
001570     05  LS-UNIT-PRICE       PIC S9(07)V99.
001580     05  LS-EXTENSION        PIC S9(09)V99.
001590     05  FILLER              PIC X(05).
001600
001610*    Displayed order headers, latest first, are kept here so the
001620*    operator's drill-down choice can be checked against what was
001630*    actually shown rather than re-reading the whole order file.
001640 01  WS-HISTORY-TABLE.
001650     05  WS-HISTORY-ENTRY    OCCURS 100 TIMES
001660                             INDEXED BY WS-HIST-IDX.
001670         10  WH-ORD-ID       PIC 9(05).
001680         10  WH-ORD-DATE     PIC 9(08).
001690         10  WH-ORD-STATUS   PIC X(10).
001700
001710 01  WS-TOTAL-FIELDS.
001720     05  WS-LINE-TOTAL       PIC S9(09)V99  VALUE ZEROS.
001730
001740*    Leftover trace area from the original listing program - kept
001750*    on in case the collections desk ever asks again why a total
001760*    came out the way it did.
001770 01  WS-TRACE-AREA           PIC X(11)      VALUE ZEROS.
001780 01  WS-TRACE-NUMERIC        REDEFINES WS-TRACE-AREA
001790                             PIC S9(09)V99.
001800 01  WS-TRACE-SPLIT          REDEFINES WS-TRACE-AREA.
001810     05  WS-TRACE-HI         PIC X(07).
001820     05  WS-TRACE-LO         PIC X(04).
001830 01  WS-TRACE-BYTE-TABLE     REDEFINES WS-TRACE-AREA.
001840     05  WS-TRACE-BYTE       PIC X(01)      OCCURS 11 TIMES.
001850
001860 01  WS-DATE-WORK            PIC 9(08)      VALUE ZEROS.
001870 01  WS-DATE-SPLIT           REDEFINES WS-DATE-WORK.
001880     05  WS-D-YEAR           PIC 9(04).
001890     05  WS-D-MONTH          PIC 9(02).
001900     05  WS-D-DAY            PIC 9(02).
001910
001920 01  HISTORY-TITLE-O.
001930     05  FILLER              PIC X(25)      VALUE
001940                 "CARRICK TRADING CO".
001950     05  FILLER              PIC X(20)      VALUE
001960                 "ORDER HISTORY REPORT".
001970     05  FILLER              PIC X(87)      VALUE SPACES.
001980
001990 01  HISTORY-CUSTOMER-LINE-O.
002000     05  FILLER              PIC X(13)      VALUE "CUSTOMER ID: ".
002010     05  HCL-CUST-ID         PIC ZZZZ9.
002020     05  FILLER              PIC X(03)      VALUE "   ".
002030     05  HCL-CUST-NAME       PIC X(30).
002040     05  FILLER              PIC X(81)      VALUE SPACES.
002050
002060 01  HISTORY-NONE-LINE-O.
002070     05  FILLER              PIC X(45)      VALUE
002080                 "NO ORDERS ON FILE FOR THIS CUSTOMER.".
002090     05  FILLER              PIC X(87)      VALUE SPACES.
002100
002110 01  HISTORY-COL-HEADER-O.
002120     05  FILLER              PIC X(08)      VALUE "ORDER ID".
002130     05  FILLER              PIC X(04)      VALUE SPACES.
002140     05  FILLER              PIC X(10)      VALUE "ORDER DATE".
002150     05  FILLER              PIC X(04)      VALUE SPACES.
002160     05  FILLER              PIC X(10)      VALUE "STATUS".
002170     05  FILLER              PIC X(96)      VALUE SPACES.
002180
002190 01  HISTORY-DETAIL-O.
002200     05  HDL-ORD-ID          PIC ZZZZ9.
002210     05  FILLER              PIC X(07)      VALUE SPACES.
002220     05  HDL-YEAR            PIC 9(04).
002230     05  FILLER              PIC X(01)      VALUE "-".
002240     05  HDL-MONTH           PIC 9(02).
002250     05  FILLER              PIC X(01)      VALUE "-".
002260     05  HDL-DAY             PIC 9(02).
002270     05  FILLER              PIC X(04)      VALUE SPACES.
002280     05  HDL-STATUS          PIC X(10).
002290     05  FILLER              PIC X(90)      VALUE SPACES.
002300
002310 01  HISTORY-LINE-HEADER-O.
002320     05  FILLER              PIC X(14)      VALUE "LINE  PRODUCT".
002330     05  FILLER              PIC X(22)      VALUE SPACES.
002340     05  FILLER              PIC X(08)      VALUE "QUANTITY".
002350     05  FILLER              PIC X(02)      VALUE SPACES.
002360     05  FILLER              PIC X(10)      VALUE "UNIT PRICE".
002370     05  FILLER              PIC X(76)      VALUE SPACES.
002380
002390 01  HISTORY-LINE-DETAIL-O.
002400     05  HLD-LINE-ID         PIC ZZZZ9.
002410     05  FILLER              PIC X(02)      VALUE SPACES.
002420     05  HLD-PROD-NAME       PIC X(30).
002430     05  FILLER              PIC X(02)      VALUE SPACES.
002440     05  HLD-QTY             PIC ZZZZ9.
002450     05  FILLER              PIC X(03)      VALUE SPACES.
002460     05  HLD-PRICE           PIC ZZZZZ9.99.
002470     05  FILLER              PIC X(70)      VALUE SPACES.
002480
002490 01  HISTORY-TOTAL-O.
002500     05  FILLER              PIC X(15)      VALUE
002510                 "GESAMTSUMME: ".
002520     05  HTL-TOTAL           PIC -ZZZZZ9.99.
002530     05  FILLER              PIC X(03)      VALUE " €".
002540     05  FILLER              PIC X(102)     VALUE SPACES.
002550******************************************************************
002560 PROCEDURE                   DIVISION.
002570*-----------------------------------------------------------------
002580* Main procedure
002590*-----------------------------------------------------------------
002600 100-PRINT-ORDER-HISTORY.
002610     PERFORM 200-INITIATE-HISTORY.
002620     IF  CUSTOMER-WAS-FOUND
002630         PERFORM 200-LIST-ORDER-HEADERS
002640         IF  WS-HEADER-COUNT > 0
002650             PERFORM 200-OFFER-LINE-DETAIL
002660         END-IF
002670     END-IF.
002680     PERFORM 200-TERMINATE-HISTORY.
002690
002700     STOP RUN.
002710
002720******************************************************************
002730 200-INITIATE-HISTORY.
002740     OPEN    INPUT    CUSTOMER-FILE.
002750     DISPLAY "ENTER CUSTOMER ID: " WITH NO ADVANCING.
002760     ACCEPT  WS-CUST-ID.
002770     MOVE    WS-CUST-ID          TO  CUST-ID.
002780     READ    CUSTOMER-FILE
002790             INVALID KEY     MOVE "N" TO CUSTOMER-FOUND-SW
002800             NOT INVALID KEY MOVE "Y" TO CUSTOMER-FOUND-SW.
002810     CLOSE   CUSTOMER-FILE.
002820     IF  NOT CUSTOMER-WAS-FOUND
002830         DISPLAY "NO CUSTOMER ON FILE WITH THAT ID - JOB ENDED."
002840     END-IF.
002850
002860*-----------------------------------------------------------------
002870* Sort every header belonging to this customer, descending by
002880* order date, and print them in that order, numbering each into
002890* the history table for the optional drill-down that follows.
002900*-----------------------------------------------------------------
002910 200-LIST-ORDER-HEADERS.
002920     OPEN    OUTPUT   HISTORY-REPORT-FILE.
002930     WRITE   HISTORY-PRINT-LINE  FROM HISTORY-TITLE-O
002940             AFTER ADVANCING C01.
002950     MOVE    CUST-NAME           TO  HCL-CUST-NAME.
002960     MOVE    WS-CUST-ID          TO  HCL-CUST-ID.
002970     WRITE   HISTORY-PRINT-LINE  FROM HISTORY-CUSTOMER-LINE-O
002980             AFTER ADVANCING 2 LINES.
002990
003000     MOVE    0                   TO  WS-HEADER-COUNT WS-TABLE-IDX.
003010
003020     SORT    HISTORY-SORT-FILE
003030             ON DESCENDING KEY HSR-ORD-DATE
003040             INPUT PROCEDURE  300-BUILD-SORT-FILE
003050             OUTPUT PROCEDURE 300-PRINT-FROM-SORT-FILE.
003060
003070     IF  WS-HEADER-COUNT = 0
003080         WRITE   HISTORY-PRINT-LINE  FROM HISTORY-NONE-LINE-O
003090                 AFTER ADVANCING 2 LINES
003100     END-IF.
003110     CLOSE   HISTORY-REPORT-FILE.
003120
003130*-----------------------------------------------------------------
003140* Customer has at least one order - ask whether the collections
003150* desk wants to see one order's lines and its total.
003160*-----------------------------------------------------------------
003170 200-OFFER-LINE-DETAIL.
003180     DISPLAY "SHOW LINES FOR ONE ORDER (Y/N): " WITH NO ADVANCING.
003190     ACCEPT  SHOW-DETAIL-SW.
003200     IF  SHOW-ORDER-DETAIL
003210         PERFORM 300-CHOOSE-AND-VALIDATE-ORDER
003220                 THRU 300-PRINT-ORDER-LINE-DETAIL-EXIT
003230     END-IF.
003240
003250*-----------------------------------------------------------------
003260 200-TERMINATE-HISTORY.
003270     CONTINUE.
003280
003290******************************************************************
003300* SORT input procedure - only this customer's headers go in.
003310*-----------------------------------------------------------------
003320 300-BUILD-SORT-FILE.
003330     OPEN    INPUT    ORDER-FILE.
003340     PERFORM 400-READ-ORDER-RECORD.
003350     PERFORM 400-SELECT-AND-RELEASE
003360             UNTIL AT-END-OF-ORDER-SORT.
003370     CLOSE   ORDER-FILE.
003380
003390*-----------------------------------------------------------------
003400* SORT output procedure - print the detail line and save it in
003410* the history table as each row comes back in date order.
003420*-----------------------------------------------------------------
003430 300-PRINT-FROM-SORT-FILE.
003440     MOVE    "N"                 TO  ORDER-EOF-SW.
003450     RETURN  HISTORY-SORT-FILE
003460             AT END MOVE "Y" TO ORDER-EOF-SW.
003470     PERFORM 400-PRINT-AND-SAVE-HEADER
003480             UNTIL AT-END-OF-ORDER-SORT.
003490
003500*-----------------------------------------------------------------
003510* Fetch the order chosen for line detail and confirm it belongs
003520* to this customer's displayed list, not just any order id.
003530*-----------------------------------------------------------------
003540 300-CHOOSE-AND-VALIDATE-ORDER.
003550     DISPLAY "ENTER ORDER ID: " WITH NO ADVANCING.
003560     ACCEPT  WS-CHOSEN-ORDER.
003570     MOVE    "N"                 TO  ORDER-IN-LIST-SW.
003580     PERFORM 400-CHECK-ONE-TABLE-ENTRY
003590             VARYING WS-HIST-IDX FROM 1 BY 1
003600             UNTIL WS-HIST-IDX > WS-TABLE-IDX
003610                OR ORDER-IS-IN-LIST.
003620     IF  NOT ORDER-IS-IN-LIST
003630         DISPLAY "THAT ORDER WAS NOT IN THE LIST ABOVE."
003640         GO TO   300-PRINT-ORDER-LINE-DETAIL-EXIT
003650     END-IF.
003660
003670*-----------------------------------------------------------------
003680* Walk every line of the chosen order, extend it, print it, add
003690* it to the running total, then print the total with no discount
003700* and no VAT applied, per the history-report rule.
003710*-----------------------------------------------------------------
003720 300-PRINT-ORDER-LINE-DETAIL.
003730     OPEN    INPUT    ORDER-LINE-FILE
003740             INPUT    PRODUCT-FILE
003750             OUTPUT   HISTORY-REPORT-FILE.
003760     WRITE   HISTORY-PRINT-LINE  FROM HISTORY-LINE-HEADER-O
003770             AFTER ADVANCING C01.
003780     MOVE    0                   TO  WS-LINE-TOTAL.
003790     MOVE    WS-CHOSEN-ORDER     TO  POS-ORD-ID.
003800     START   ORDER-LINE-FILE     KEY IS EQUAL TO POS-ORD-ID
003810             INVALID KEY         MOVE "Y" TO LINE-EOF-SW
003820             NOT INVALID KEY     MOVE "N" TO LINE-EOF-SW.
003830     IF  NOT AT-END-OF-ORDER-LINES
003840         PERFORM 400-READ-ONE-ORDER-LINE
003850         PERFORM 400-PRINT-ONE-ORDER-LINE
003860                 UNTIL AT-END-OF-ORDER-LINES
003870     END-IF.
003880     MOVE    WS-LINE-TOTAL       TO  HTL-TOTAL WS-TRACE-NUMERIC.
003890     WRITE   HISTORY-PRINT-LINE  FROM HISTORY-TOTAL-O
003900             AFTER ADVANCING 2 LINES.
003910     CLOSE   ORDER-LINE-FILE
003920             PRODUCT-FILE
003930             HISTORY-REPORT-FILE.
003940
003950*-----------------------------------------------------------------
003960 300-PRINT-ORDER-LINE-DETAIL-EXIT.
003970     EXIT.
003980
003990******************************************************************
004000 400-READ-ORDER-RECORD.
004010     READ    ORDER-FILE  NEXT RECORD
004020             AT END      MOVE "Y" TO ORDER-EOF-SW.
004030
004040*-----------------------------------------------------------------
004050 400-SELECT-AND-RELEASE.
004060     IF  ORD-CUST-ID = WS-CUST-ID
004070         MOVE    ORD-DATE        TO  HSR-ORD-DATE
004080         MOVE    ORD-ID          TO  HSR-ORD-ID
004090         MOVE    ORD-STATUS      TO  HSR-ORD-STATUS
004100         RELEASE HISTORY-SORT-RECORD FROM HISTORY-SORT-RECORD
004110     END-IF.
004120     PERFORM 400-READ-ORDER-RECORD.
004130
004140*-----------------------------------------------------------------
004150* Print one sorted header and remember it in the table, then try
004160* for the next one.
004170*-----------------------------------------------------------------
004180 400-PRINT-AND-SAVE-HEADER.
004190     ADD     1                   TO  WS-HEADER-COUNT.
004200     MOVE    HSR-ORD-DATE        TO  WS-DATE-WORK.
004210     MOVE    HSR-ORD-ID          TO  HDL-ORD-ID.
004220     MOVE    WS-D-YEAR           TO  HDL-YEAR.
004230     MOVE    WS-D-MONTH          TO  HDL-MONTH.
004240     MOVE    WS-D-DAY            TO  HDL-DAY.
004250     MOVE    HSR-ORD-STATUS      TO  HDL-STATUS.
004260     WRITE   HISTORY-PRINT-LINE  FROM HISTORY-DETAIL-O
004270             AFTER ADVANCING 1 LINES.
004280
004290     IF  WS-TABLE-IDX < 100
004300         ADD     1               TO  WS-TABLE-IDX
004310         MOVE    HSR-ORD-ID      TO  WH-ORD-ID (WS-TABLE-IDX)
004320         MOVE    HSR-ORD-DATE    TO  WH-ORD-DATE (WS-TABLE-IDX)
004330         MOVE    HSR-ORD-STATUS  TO  WH-ORD-STATUS (WS-TABLE-IDX)
004340     END-IF.
004350
004360     RETURN  HISTORY-SORT-FILE
004370             AT END MOVE "Y" TO ORDER-EOF-SW.
004380
004390*-----------------------------------------------------------------
004400 400-CHECK-ONE-TABLE-ENTRY.
004410     IF  WH-ORD-ID (WS-HIST-IDX) = WS-CHOSEN-ORDER
004420         MOVE    "Y"             TO  ORDER-IN-LIST-SW
004430     END-IF.
004440
004450*-----------------------------------------------------------------
004460 400-READ-ONE-ORDER-LINE.
004470     READ    ORDER-LINE-FILE     NEXT RECORD
004480             AT END              MOVE "Y" TO LINE-EOF-SW.
004490     IF  NOT AT-END-OF-ORDER-LINES
004500         IF  POS-ORD-ID NOT = WS-CHOSEN-ORDER
004510             MOVE    "Y"         TO  LINE-EOF-SW
004520         END-IF
004530     END-IF.
004540
004550*-----------------------------------------------------------------
004560* Look up the product for its name and price, extend the line
004570* through the subprogram, print it, and read the next one.
004580*-----------------------------------------------------------------
004590 400-PRINT-ONE-ORDER-LINE.
004600     MOVE    POS-PROD-ID         TO  PROD-ID.
004610     READ    PRODUCT-FILE
004620             INVALID KEY     MOVE SPACES     TO  PROD-NAME
004630             NOT INVALID KEY CONTINUE.
004640     MOVE    POS-QTY             TO  LS-QUANTITY.
004650     MOVE    PROD-PRICE          TO  LS-UNIT-PRICE.
004660     CALL    "COMPUTE-EXTENSION" USING LINK-PARAMETERS.
004670     ADD     LS-EXTENSION        TO  WS-LINE-TOTAL.
004680
004690     MOVE    POS-ID              TO  HLD-LINE-ID.
004700     MOVE    PROD-NAME           TO  HLD-PROD-NAME.
004710     MOVE    POS-QTY             TO  HLD-QTY.
004720     MOVE    PROD-PRICE          TO  HLD-PRICE.
004730     WRITE   HISTORY-PRINT-LINE  FROM HISTORY-LINE-DETAIL-O
004740             AFTER ADVANCING 1 LINES.
004750
004760     PERFORM 400-READ-ONE-ORDER-LINE.
