000010******************************************************************
000020* This program is the sub program that edits one raw price field
000030* coming off the old order-entry terminal feed into a proper
000040* fixed-decimal amount.  Strips currency signs, letters and
000050* grouping characters, treats a comma as a decimal point, and
000060* keeps only the last decimal point when more than one remains.
000070* Called by PRICE-CLEANSE, one product at a time.
000080******************************************************************
000090 IDENTIFICATION              DIVISION.
000100*-----------------------------------------------------------------
000110 PROGRAM-ID.                 PARSE-PRICE.
000120 AUTHOR.                     D. OKAFOR.
000130 INSTALLATION.               CARRICK TRADING CO - DATA PROCESSING.
000140 DATE-WRITTEN.               FEBRUARY 20, 1991.
000150 DATE-COMPILED.
000160 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*-----------------------------------------------------------------
000180* CHANGE LOG
000190*-----------------------------------------------------------------
000200* DATE        BY    REQUEST   DESCRIPTION
000210* ----------  ----  --------  -------------------------------
000220* 02/20/1991  DO    CR-0391   ORIGINAL CODING - TERMINAL FEED     PARSPRC1
000230*                             PRICES ARRIVE AS UNEDITED TEXT.     PARSPRC1
000240* 08/11/1992  DO    CR-0455   COMMA-AS-DECIMAL HANDLING ADDED FOR PARSPRC1
000250*                             THE EUROPEAN DESK'S PRICE FILES.    PARSPRC1
000260* 09/30/1996  MS    CR-0741   MULTIPLE-DECIMAL-POINT RULE ADDED - PARSPRC1
000270*                             KEEP ONLY THE LAST ONE.             PARSPRC1
000280* 11/05/1998  PV    CR-0902   Y2K REVIEW - NO DATE FIELDS, NO     PARSPRC1
000290*                             CHANGE REQUIRED.                    PARSPRC1
000300* 04/19/1999  JE    CR-0961   CALL COUNTER AND SCAN SUBSCRIPT     PARSPRC1
000310*                             MOVED TO 77-LEVEL ENTRIES PER THE   PARSPRC1
000320*                             STANDARDS REVIEW.                   PARSPRC1
000330* 08/23/1999  JE    CR-0975   STANDARDS REVIEW - THE BYTE-AT-A-   PARSPRC1
000340*                             TIME HELPER PARAGRAPHS WERE MOVED   PARSPRC1
000350*                             TO THE 500 SERIES SO THE THREE MAIN PARSPRC1
000360*                             LINE STEPS RUN AS TWO PERFORM ..    PARSPRC1
000370*                             THRU RANGES, PER SHOP STANDARD.     PARSPRC1
000380* 08/23/1999  JE    CR-0988   STANDARDS REVIEW - THE TWO RANGES   PARSPRC1
000390*                             ABOVE WERE JOINED INTO ONE, WITH A  PARSPRC1
000400*                             GO TO SKIPPING THE DIGIT-BUILD      PARSPRC1
000410*                             STEPS WHEN THE TEXT DID NOT EDIT.   PARSPRC1
000420* 02/09/2001  DO    CR-0993   PERIODIC REVIEW OF THE SUBPROGRAM   PARSPRC1
000430*                             SUITE - PARSE RULES STILL MATCH    PARSPRC1
000440*                             THE ORDER-ENTRY FEED FORMAT, NO     PARSPRC1
000450*                             CHANGE REQUIRED.                    PARSPRC1
000460******************************************************************
000470 ENVIRONMENT                 DIVISION.
000480*-----------------------------------------------------------------
000490 CONFIGURATION               SECTION.
000500 SOURCE-COMPUTER.            IBM-4381.
000510 OBJECT-COMPUTER.            IBM-4381.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS DIGIT-CHARS   IS "0" THRU "9".
000550******************************************************************
000560 DATA                        DIVISION.
000570*-----------------------------------------------------------------
000580 WORKING-STORAGE             SECTION.
000590*-----------------------------------------------------------------
000600*    Call counter and scan subscript stand alone as 77-level
000610*    entries per the 1999 standards review.
000620 77  WS-CALL-COUNT           PIC 9(07)      COMP.
000630 77  WS-IDX                  PIC 9(02)      COMP.
000640 01  WS-EDIT-SWITCHES.
000650     05  WS-VALID-SW         PIC X(01)      VALUE "Y".
000660         88  WS-PARSE-OK                VALUE "Y".
000670     05  WS-PAST-DOT-SW      PIC X(01)      VALUE "N".
000680         88  WS-PAST-DOT                VALUE "Y".
000690     05  WS-SIGN-CHAR        PIC X(01)      VALUE SPACE.
000700
000710 01  WS-EDIT-COUNTERS.
000720     05  WS-DOT-COUNT        PIC 9(02)      COMP.
000730     05  WS-LAST-DOT-IDX     PIC 9(02)      COMP.
000740     05  WS-CLEAN-LEN        PIC 9(02)      COMP.
000750     05  WS-FRAC-COUNT       PIC 9(02)      COMP.
000760     05  WS-INT-ACCUM        PIC 9(09)      COMP.
000770     05  WS-FRAC-ACCUM       PIC 9(02)      COMP.
000780     05  WS-FRAC-HUNDREDTHS  PIC 9(02)      COMP.
000790
000800 01  WS-DIGIT-VALUE          PIC 9(01).
000810
000820 01  WS-RAW-TEXT             PIC X(15).
000830 01  WS-RAW-TABLE            REDEFINES WS-RAW-TEXT.
000840     05  WS-RAW-CHAR         PIC X(01)      OCCURS 15 TIMES.
000850
000860 01  WS-CLEAN-TEXT           PIC X(15)      VALUE SPACES.
000870 01  WS-CLEAN-TABLE          REDEFINES WS-CLEAN-TEXT.
000880     05  WS-CLEAN-CHAR       PIC X(01)      OCCURS 15 TIMES.
000890
000900 01  WS-BUILD-VALUE          PIC 9(07)V99   VALUE ZEROS.
000910 01  WS-BUILD-DISPLAY        REDEFINES WS-BUILD-VALUE
000920                             PIC X(09).
000930*-----------------------------------------------------------------
000940 LINKAGE                     SECTION.
000950*-----------------------------------------------------------------
000960 01  LINK-PARAMETERS.
000970     05  LS-RAW-TEXT         PIC X(15).
000980     05  LS-RESULT           PIC S9(07)V99.
000990     05  LS-VALID-SW         PIC X(01).
001000     05  FILLER              PIC X(05).
001010******************************************************************
001020 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
001030*-----------------------------------------------------------------
001040* Main procedure
001050*-----------------------------------------------------------------
001060 100-PARSE-PRICE.
001070     ADD     1                   TO  WS-CALL-COUNT.
001080     MOVE    LS-RAW-TEXT         TO  WS-RAW-TEXT.
001090     MOVE    SPACES              TO  WS-CLEAN-TEXT.
001100
001110     PERFORM 200-STRIP-AND-NORMALIZE
001120             THRU    400-BUILD-RESULT-EXIT.
001130
001140     MOVE    WS-VALID-SW         TO  LS-VALID-SW.
001150     EXIT    PROGRAM.
001160
001170*-----------------------------------------------------------------
001180* Keep digits and decimal points only (comma counts as a point),
001190* remember the leading minus, drop anything else a terminal
001200* operator might have typed - currency signs, spaces, letters.
001210*-----------------------------------------------------------------
001220 200-STRIP-AND-NORMALIZE.
001230     MOVE    0                   TO  WS-CLEAN-LEN WS-DOT-COUNT
001240                                      WS-LAST-DOT-IDX.
001250     MOVE    SPACE               TO  WS-SIGN-CHAR.
001260
001270     PERFORM 500-STRIP-ONE-CHARACTER
001280             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 15.
001290
001300     IF  WS-DOT-COUNT > 1
001310         PERFORM 510-DROP-EXTRA-DOTS
001320     END-IF.
001330
001340*-----------------------------------------------------------------
001350* No digits at all, or nothing but a lone decimal point, is not
001360* a price - leave it for the caller to report as unchanged.
001370*-----------------------------------------------------------------
001380 300-CHECK-VALID.
001390     MOVE    "Y"                 TO  WS-VALID-SW.
001400     IF  WS-CLEAN-LEN = 0
001410         MOVE    "N"             TO  WS-VALID-SW
001420     END-IF.
001430     IF  WS-CLEAN-LEN = 1 AND WS-CLEAN-CHAR (1) = "."
001440         MOVE    "N"             TO  WS-VALID-SW
001450     END-IF.
001460     IF  NOT WS-PARSE-OK
001470         MOVE    ZEROS           TO  LS-RESULT
001480         GO TO   400-BUILD-RESULT-EXIT
001490     END-IF.
001500
001510*-----------------------------------------------------------------
001520* Walk the cleaned text once, accumulating whole digits before
001530* the point and up to two digits after it.
001540*-----------------------------------------------------------------
001550 400-ACCUMULATE-DIGITS.
001560     MOVE    0                   TO  WS-INT-ACCUM WS-FRAC-ACCUM
001570                                      WS-FRAC-COUNT.
001580     MOVE    "N"                 TO  WS-PAST-DOT-SW.
001590
001600     PERFORM 520-ACCUMULATE-ONE-CHARACTER
001610             VARYING WS-IDX FROM 1 BY 1
001620             UNTIL WS-IDX > WS-CLEAN-LEN.
001630
001640*-----------------------------------------------------------------
001650* One decimal digit means tenths - scale it up to hundredths
001660* before the final amount is built; sign is applied last.
001670*-----------------------------------------------------------------
001680 400-BUILD-RESULT.
001690     EVALUATE WS-FRAC-COUNT
001700         WHEN 0
001710             MOVE    0           TO  WS-FRAC-HUNDREDTHS
001720         WHEN 1
001730             COMPUTE WS-FRAC-HUNDREDTHS = WS-FRAC-ACCUM * 10
001740         WHEN OTHER
001750             MOVE    WS-FRAC-ACCUM       TO  WS-FRAC-HUNDREDTHS
001760     END-EVALUATE.
001770
001780     COMPUTE WS-BUILD-VALUE =
001790             WS-INT-ACCUM + (WS-FRAC-HUNDREDTHS / 100).
001800
001810     IF  WS-SIGN-CHAR = "-"
001820         COMPUTE LS-RESULT = 0 - WS-BUILD-VALUE
001830     ELSE
001840         MOVE    WS-BUILD-VALUE  TO  LS-RESULT
001850     END-IF.
001860
001870 400-BUILD-RESULT-EXIT.
001880     EXIT.
001890
001900*-----------------------------------------------------------------
001910* One character of the strip-and-normalize pass - called once
001920* per byte of the raw text.
001930*-----------------------------------------------------------------
001940 500-STRIP-ONE-CHARACTER.
001950     EVALUATE TRUE
001960         WHEN WS-RAW-CHAR (WS-IDX) = "-"
001970                 AND WS-CLEAN-LEN = 0
001980             MOVE    "-"         TO  WS-SIGN-CHAR
001990         WHEN WS-RAW-CHAR (WS-IDX) = ","
002000                 OR WS-RAW-CHAR (WS-IDX) = "."
002010             ADD     1           TO  WS-CLEAN-LEN
002020             MOVE    "."         TO  WS-CLEAN-CHAR (WS-CLEAN-LEN)
002030             ADD     1           TO  WS-DOT-COUNT
002040             MOVE    WS-CLEAN-LEN TO WS-LAST-DOT-IDX
002050         WHEN WS-RAW-CHAR (WS-IDX) IS DIGIT-CHARS
002060             ADD     1           TO  WS-CLEAN-LEN
002070             MOVE    WS-RAW-CHAR (WS-IDX)
002080                                 TO  WS-CLEAN-CHAR (WS-CLEAN-LEN)
002090         WHEN OTHER
002100             CONTINUE
002110     END-EVALUATE.
002120
002130*-----------------------------------------------------------------
002140* More than one decimal point survived the first pass - only
002150* the last one punched is the true decimal separator.
002160*-----------------------------------------------------------------
002170 510-DROP-EXTRA-DOTS.
002180     MOVE    WS-CLEAN-TEXT       TO  WS-RAW-TEXT.
002190     MOVE    SPACES              TO  WS-CLEAN-TEXT.
002200     MOVE    0                   TO  WS-CLEAN-LEN.
002210
002220     PERFORM 515-KEEP-ONE-CHARACTER
002230             VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 15.
002240
002250*-----------------------------------------------------------------
002260* One character of the drop-extra-dots pass.
002270*-----------------------------------------------------------------
002280 515-KEEP-ONE-CHARACTER.
002290     IF  WS-RAW-CHAR (WS-IDX) = "."
002300         IF  WS-IDX = WS-LAST-DOT-IDX
002310             ADD     1       TO  WS-CLEAN-LEN
002320             MOVE    "."     TO  WS-CLEAN-CHAR (WS-CLEAN-LEN)
002330         END-IF
002340     ELSE
002350         IF  WS-RAW-CHAR (WS-IDX) NOT = SPACE
002360             ADD     1       TO  WS-CLEAN-LEN
002370             MOVE    WS-RAW-CHAR (WS-IDX)
002380                             TO  WS-CLEAN-CHAR (WS-CLEAN-LEN)
002390         END-IF
002400     END-IF.
002410
002420*-----------------------------------------------------------------
002430* One character of the digit-accumulation pass.
002440*-----------------------------------------------------------------
002450 520-ACCUMULATE-ONE-CHARACTER.
002460     IF  WS-CLEAN-CHAR (WS-IDX) = "."
002470         MOVE    "Y"         TO  WS-PAST-DOT-SW
002480     ELSE
002490         MOVE    WS-CLEAN-CHAR (WS-IDX)  TO  WS-DIGIT-VALUE
002500         IF  WS-PAST-DOT
002510             IF  WS-FRAC-COUNT < 2
002520                 COMPUTE WS-FRAC-ACCUM =
002530                         WS-FRAC-ACCUM * 10 + WS-DIGIT-VALUE
002540                 ADD     1   TO  WS-FRAC-COUNT
002550             END-IF
002560         ELSE
002570             COMPUTE WS-INT-ACCUM =
002580                     WS-INT-ACCUM * 10 + WS-DIGIT-VALUE
002590         END-IF
002600     END-IF.
