000010******************************************************************
000020* This program is to post a physical stocktake count against one
000030*    product USING a Screen Section the same single-record
000040*    correction shape as the rest of the order desk's online
000050*    maintenance work.
000060*
000070* Used File
000080*    - Product Master File (Indexed): PRODMAST
000090*    - Stock Master File (Indexed): STOCKMST
000100******************************************************************
000110 IDENTIFICATION              DIVISION.
000120*-----------------------------------------------------------------
000130 PROGRAM-ID.                 STOCK-ADJUST.
000140 AUTHOR.                     R. HALVORSEN.
000150 INSTALLATION.               CARRICK TRADING CO - DATA PROCESSING.
000160 DATE-WRITTEN.               NOVEMBER 3, 1988.
000170 DATE-COMPILED.
000180 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000190*-----------------------------------------------------------------
000200* CHANGE LOG
000210*-----------------------------------------------------------------
000220* DATE        BY    REQUEST   DESCRIPTION
000230* ----------  ----  --------  -------------------------------
000240* 11/03/1988  RH    CR-0305   ORIGINAL CODING - WAREHOUSE WANTED  STOCKADJ
000250*                             A DIRECT WAY TO POST A PHYSICAL     STOCKADJ
000260*                             COUNT WITHOUT GOING THROUGH AN      STOCKADJ
000270*                             ORDER LINE.                         STOCKADJ
000280* 06/14/1992  DO    CR-0462   NEGATIVE COUNTED QUANTITY REJECTED  STOCKADJ
000290*                             OUTRIGHT - A TYPO HAD ZEROED OUT A  STOCKADJ
000300*                             WAREHOUSE'S WHOLE BIN.              STOCKADJ
000310* 11/12/1998  PV    CR-0902   Y2K REVIEW - NO DATE FIELDS IN THIS STOCKADJ
000320*                             PROGRAM, NO CHANGE REQUIRED.        STOCKADJ
000330* 08/23/1999  JE    CR-0978   STANDARDS REVIEW - INITIATE/FETCH/  STOCKADJ
000340*                             ASK/POST STEPS NOW ONE PERFORM ..   STOCKADJ
000350*                             THRU RANGE, RETRY PROMPT LOOPS ON   STOCKADJ
000360*                             ITS OWN GO TO, PER SHOP STANDARD.   STOCKADJ
000370* 02/09/2001  DO    CR-0992   AUDIT OF THE ONLINE SUITE FOUND     STOCKADJ
000380*                             THESE FORMS WERE NEVER COLOR-CODED  STOCKADJ
000390*                             LIKE ONLINE-UPDATE - ADDED THE SAME STOCKADJ
000400*                             BLUE FORM / BLACK TITLE / YELLOW    STOCKADJ
000410*                             FIELD AND RED ERROR-LINE SCHEME.    STOCKADJ
000420******************************************************************
000430 ENVIRONMENT                 DIVISION.
000440*-----------------------------------------------------------------
000450 CONFIGURATION               SECTION.
000460 SOURCE-COMPUTER.            IBM-4381.
000470 OBJECT-COMPUTER.            IBM-4381.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS DIGIT-CHARS   IS "0" THRU "9"
000510     UPSI-0 ON  STATUS IS RERUN-REQUESTED
000520            OFF STATUS IS NORMAL-RUN.
000530*-----------------------------------------------------------------
000540 INPUT-OUTPUT                SECTION.
000550 FILE-CONTROL.
000560     SELECT  PRODUCT-FILE
000570             ASSIGN TO "PRODMAST"
000580             ORGANIZATION IS INDEXED
000590             ACCESS MODE IS RANDOM
000600             RECORD KEY IS PROD-ID
000610             FILE STATUS IS PRODUCT-FILE-STAT.
000620
000630     SELECT  STOCK-FILE
000640             ASSIGN TO "STOCKMST"
000650             ORGANIZATION IS INDEXED
000660             ACCESS MODE IS RANDOM
000670             RECORD KEY IS STK-PROD-ID
000680             FILE STATUS IS STOCK-FILE-STAT.
000690
000700******************************************************************
000710 DATA                        DIVISION.
000720*-----------------------------------------------------------------
000730 FILE                        SECTION.
000740 FD  PRODUCT-FILE
000750     RECORD CONTAINS 80 CHARACTERS.
000760 COPY "Copybooks/ProductRecord.cpy".
000770
000780 FD  STOCK-FILE
000790     RECORD CONTAINS 80 CHARACTERS.
000800 COPY "Copybooks/StockRecord.cpy".
000810*-----------------------------------------------------------------
000820 WORKING-STORAGE             SECTION.
000830*-----------------------------------------------------------------
000840 01  SWITCHES-AND-CONSTANTS.
000850     05  PRODUCT-FOUND-SW    PIC X(01)      VALUE SPACES.
000860         88  PRODUCT-WAS-FOUND          VALUE "Y".
000870     05  STOCK-FOUND-SW      PIC X(01)      VALUE SPACES.
000880         88  STOCK-WAS-FOUND            VALUE "Y".
000890     05  COUNTED-VALID-SW    PIC X(01)      VALUE SPACES.
000900         88  COUNTED-QTY-OK              VALUE "Y".
000910
000920 01  SCREEN-COLORS.
000930     05  SC-BLACK            PIC S9(4)      COMP-5  VALUE 0.
000940     05  SC-BLUE             PIC S9(4)      COMP-5  VALUE 1.
000950     05  SC-RED              PIC S9(4)      COMP-5  VALUE 4.
000960     05  SC-YELLOW           PIC S9(4)      COMP-5  VALUE 6.
000970     05  SC-WHITE            PIC S9(4)      COMP-5  VALUE 7.
000980
000990 01  FILE-STATUSES.
001000     05  PRODUCT-FILE-STAT   PIC X(02).
001010     05  STOCK-FILE-STAT     PIC X(02).
001020
001030 01  WORK-FIELDS.
001040     05  WS-PROD-ID          PIC 9(05).
001050     05  WS-OLD-QTY          PIC S9(05).
001060     05  WS-COUNTED-TEXT     PIC X(06).
001070     05  WS-COUNTED-QTY      PIC S9(06).
001080
001090*    Leftover debugging area from the original coding, kept on
001100*    in case a night-shift count ever needs tracing back through
001110*    the log the hard way.
001120 01  WS-TRACE-AREA           PIC X(11)      VALUE ZEROS.
001130 01  WS-TRACE-NUMERIC        REDEFINES WS-TRACE-AREA
001140                             PIC S9(09)V99.
001150 01  WS-TRACE-BYTE-TABLE     REDEFINES WS-TRACE-AREA.
001160     05  WS-TRACE-BYTE       PIC X(01)      OCCURS 11 TIMES.
001170 01  WS-TRACE-SPLIT          REDEFINES WS-TRACE-AREA.
001180     05  WS-TRACE-HI         PIC X(06).
001190     05  WS-TRACE-LO         PIC X(05).
001200*-----------------------------------------------------------------
001210 SCREEN                      SECTION.
001220*-----------------------------------------------------------------
001230 01  OPENING-SCREEN.
001240     05  BLANK SCREEN BACKGROUND-COLOR SC-BLUE
001250         FOREGROUND-COLOR SC-WHITE.
001260     05  LINE  2 COLUMN 17   VALUE "STOCK COUNT ADJUSTMENT"
001270         BACKGROUND-COLOR SC-BLACK FOREGROUND-COLOR SC-YELLOW.
001280     05  LINE  4 COLUMN  7   VALUE "PRODUCT ID:".
001290     05  SS-PROD-ID          PIC 9(05)  TO  WS-PROD-ID
001300         LINE  4 COLUMN 20   FOREGROUND-COLOR SC-YELLOW
001310                             REVERSE-VIDEO AUTO.
001320
001330 01  NO-PRODUCT-SCREEN.
001340     05  LINE  6 COLUMN  7   VALUE "NO SUCH PRODUCT ON FILE."
001350         BACKGROUND-COLOR SC-RED FOREGROUND-COLOR SC-YELLOW.
001360
001370 01  NO-STOCK-SCREEN.
001380     05  LINE  6 COLUMN  7   BACKGROUND-COLOR SC-RED
001390         FOREGROUND-COLOR SC-YELLOW   VALUE
001400                 "NO STOCK RECORD ON FILE FOR THIS PRODUCT.".
001410
001420 01  CURRENT-QTY-SCREEN.
001430     05  LINE  8 COLUMN  7   VALUE "CURRENT ON-HAND QUANTITY:".
001440     05  SS-OLD-QTY          PIC ----,--9 FROM WS-OLD-QTY
001450         LINE  8 COLUMN 33   FOREGROUND-COLOR SC-YELLOW
001460                             REVERSE-VIDEO.
001470
001480 01  COUNTED-QTY-SCREEN.
001490     05  LINE 10 COLUMN  7   VALUE "COUNTED QUANTITY:".
001500     05  SS-COUNTED-QTY      PIC X(06)  USING WS-COUNTED-TEXT
001510         LINE 10 COLUMN 25   FOREGROUND-COLOR SC-YELLOW
001520                             REVERSE-VIDEO AUTO.
001530
001540 01  REJECTED-QTY-SCREEN.
001550     05  LINE 12 COLUMN  7   BACKGROUND-COLOR SC-RED
001560         FOREGROUND-COLOR SC-YELLOW   VALUE
001570                 "COUNTED QUANTITY MAY NOT BE NEGATIVE.".
001580
001590 01  ADJUSTED-SCREEN.
001600     05  LINE 12 COLUMN  7   VALUE "STOCK ADJUSTED FROM".
001610     05  SS-FROM-QTY         PIC ----,--9 FROM WS-TRACE-NUMERIC
001620         LINE 12 COLUMN 27.
001630     05  LINE 12 COLUMN 39   VALUE "TO".
001640     05  SS-TO-QTY           PIC ----,--9 FROM STK-QTY
001650         LINE 12 COLUMN 42.
001660******************************************************************
001670 PROCEDURE                   DIVISION.
001680*-----------------------------------------------------------------
001690* Main procedure
001700*-----------------------------------------------------------------
001710 100-ADJUST-STOCK-COUNT.
001720     PERFORM 200-INITIATE-STOCK-ADJUST
001730             THRU    300-POST-COUNTED-QUANTITY-EXIT.
001740     PERFORM 200-TERMINATE-STOCK-ADJUST.
001750
001760     STOP RUN.
001770
001780******************************************************************
001790 200-INITIATE-STOCK-ADJUST.
001800     OPEN    INPUT   PRODUCT-FILE
001810             I-O     STOCK-FILE.
001820     DISPLAY OPENING-SCREEN.
001830     ACCEPT  OPENING-SCREEN.
001840
001850******************************************************************
001860* A product with no stock record at all is stopped here, per the
001870* stocktake rule - there is nothing on hand to adjust.
001880*-----------------------------------------------------------------
001890 300-FETCH-PRODUCT-AND-STOCK.
001900     MOVE    WS-PROD-ID          TO  PROD-ID.
001910     READ    PRODUCT-FILE
001920             INVALID KEY     MOVE "N" TO PRODUCT-FOUND-SW
001930             NOT INVALID KEY MOVE "Y" TO PRODUCT-FOUND-SW.
001940     IF  NOT PRODUCT-WAS-FOUND
001950         DISPLAY NO-PRODUCT-SCREEN
001960         GO TO   300-POST-COUNTED-QUANTITY-EXIT
001970     ELSE
001980         MOVE    WS-PROD-ID      TO  STK-PROD-ID
001990         READ    STOCK-FILE
002000                 INVALID KEY     MOVE "N" TO STOCK-FOUND-SW
002010                 NOT INVALID KEY MOVE "Y" TO STOCK-FOUND-SW
002020         IF  STOCK-WAS-FOUND
002030             MOVE    STK-QTY     TO  WS-OLD-QTY
002040             DISPLAY CURRENT-QTY-SCREEN
002050         ELSE
002060             DISPLAY NO-STOCK-SCREEN
002070             GO TO   300-POST-COUNTED-QUANTITY-EXIT
002080         END-IF
002090     END-IF.
002100
002110******************************************************************
002120* A counted quantity will not edit as numeric at all if it is
002130* typed with a leading minus, so the edit here is simply whether
002140* it is all digits - a non-digit entry is rejected the same as
002150* a true negative count, and the operator is looped back onto
002160* this same paragraph by the GO TO below until one edits clean.
002170*-----------------------------------------------------------------
002180 300-ASK-COUNTED-QUANTITY.
002190     DISPLAY COUNTED-QTY-SCREEN.
002200     ACCEPT  COUNTED-QTY-SCREEN.
002210     IF  WS-COUNTED-TEXT IS NUMERIC
002220         MOVE    WS-COUNTED-TEXT TO  WS-COUNTED-QTY
002230         MOVE    "Y"             TO  COUNTED-VALID-SW
002240     ELSE
002250         DISPLAY REJECTED-QTY-SCREEN
002260         MOVE    "N"             TO  COUNTED-VALID-SW
002270         GO TO   300-ASK-COUNTED-QUANTITY
002280     END-IF.
002290
002300*-----------------------------------------------------------------
002310 300-POST-COUNTED-QUANTITY.
002320     MOVE    WS-OLD-QTY          TO  WS-TRACE-NUMERIC.
002330     MOVE    WS-COUNTED-QTY      TO  STK-QTY.
002340     REWRITE STOCK-RECORD.
002350     DISPLAY ADJUSTED-SCREEN.
002360
002370 300-POST-COUNTED-QUANTITY-EXIT.
002380     EXIT.
002390
002400*-----------------------------------------------------------------
002410 200-TERMINATE-STOCK-ADJUST.
002420     CLOSE   PRODUCT-FILE
002430             STOCK-FILE.
002440     DISPLAY "STOCK ADJUSTMENT FINISHED.".
