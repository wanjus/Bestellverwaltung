000010******************************************************************
000020* This program is the sub program to edit a discount or VAT
000030* percentage punched on an order-request card.  The card field
000040* carries an implied two-decimal percentage (NNNN.NN, no actual
000050* decimal point punched) or is left blank for "use the default".
000060* Called by ORDER-POST for both the discount and the VAT fields.
000070******************************************************************
000080 IDENTIFICATION              DIVISION.
000090*-----------------------------------------------------------------
000100 PROGRAM-ID.                 VALIDATE-PERCENT.
000110 AUTHOR.                     R. HALVORSEN.
000120 INSTALLATION.               CARRICK TRADING CO - DATA PROCESSING.
000130 DATE-WRITTEN.               JUNE 12, 1986.
000140 DATE-COMPILED.
000150 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000160*-----------------------------------------------------------------
000170* CHANGE LOG
000180*-----------------------------------------------------------------
000190* DATE        BY    REQUEST   DESCRIPTION
000200* ----------  ----  --------  -------------------------------
000210* 06/12/1986  RH    CR-0101   ORIGINAL CODING FOR ORDER SYSTEM.   VALIDPCT
000220* 04/03/1989  RH    CR-0212   UPPER BOUND CHECK ADDED - VAT FIELD VALIDPCT
000230*                             WAS ACCEPTING 999.99 UNCHECKED.     VALIDPCT
000240* 09/30/1996  MS    CR-0741   STANDARD DEFAULT ARGUMENT ADDED SO  VALIDPCT
000250*                             DISCOUNT (0) AND VAT (19) SHARE ONE VALIDPCT
000260*                             COPY OF THE EDIT LOGIC.             VALIDPCT
000270* 11/04/1998  PV    CR-0902   Y2K REVIEW - NO DATE FIELDS, NO     VALIDPCT
000280*                             CHANGE REQUIRED.                    VALIDPCT
000290* 04/19/1999  JE    CR-0961   CALL COUNTER MOVED TO A 77-LEVEL    VALIDPCT
000300*                             ENTRY PER THE STANDARDS REVIEW.     VALIDPCT
000310* 08/23/1999  JE    CR-0980   STANDARDS REVIEW - EDIT AND RESULT  VALIDPCT
000320*                             STEPS NOW ONE PERFORM .. THRU RANGE,VALIDPCT
000330*                             BLANK FIELD SKIPS VIA A GO TO.      VALIDPCT
000340* 02/09/2001  DO    CR-0993   PERIODIC REVIEW OF THE SUBPROGRAM   VALIDPCT
000350*                             SUITE - DISCOUNT-PERCENT EDIT STILL VALIDPCT
000360*                             MATCHES THE PRICING DESK'S RULES,   VALIDPCT
000370*                             NO CHANGE REQUIRED.                 VALIDPCT
000380******************************************************************
000390 ENVIRONMENT                 DIVISION.
000400*-----------------------------------------------------------------
000410 CONFIGURATION               SECTION.
000420 SOURCE-COMPUTER.            IBM-4381.
000430 OBJECT-COMPUTER.            IBM-4381.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     CLASS DIGIT-CHARS   IS "0" THRU "9".
000470******************************************************************
000480 DATA                        DIVISION.
000490*-----------------------------------------------------------------
000500 WORKING-STORAGE             SECTION.
000510*-----------------------------------------------------------------
000520*    Call counter stands alone as a 77-level entry per the 1999
000530*    standards review - it belongs to no record and needs none.
000540 77  WS-CALL-COUNT           PIC 9(07)      COMP.
000550 01  WS-EDIT-SWITCHES.
000560     05  WS-BAD-SW           PIC X(01)      VALUE "N".
000570         88  WS-FIELD-BAD               VALUE "Y".
000580
000590 01  WS-RAW-TEXT             PIC X(06).
000600 01  WS-RAW-IMPLIED          REDEFINES WS-RAW-TEXT
000610                             PIC 9(04)V99.
000620
000630 01  WS-RESULT-WORK          PIC 9(03)V99    VALUE ZEROS.
000640 01  WS-RESULT-DIGITS        REDEFINES WS-RESULT-WORK
000650                             PIC X(05).
000660 01  WS-RESULT-SPLIT         REDEFINES WS-RESULT-WORK.
000670     05  WS-RESULT-INT       PIC 9(03).
000680     05  WS-RESULT-DEC       PIC 9(02).
000690*-----------------------------------------------------------------
000700 LINKAGE                     SECTION.
000710*-----------------------------------------------------------------
000720 01  LINK-PARAMETERS.
000730     05  LS-RAW-TEXT         PIC X(06).
000740     05  LS-DEFAULT          PIC 9(03)V99.
000750     05  LS-RESULT           PIC 9(03)V99.
000760     05  LS-WARN-SW          PIC X(01).
000770     05  FILLER              PIC X(05).
000780******************************************************************
000790 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
000800*-----------------------------------------------------------------
000810* Main procedure
000820*-----------------------------------------------------------------
000830 100-VALIDATE-PERCENT.
000840     ADD     1                   TO  WS-CALL-COUNT.
000850     MOVE    "N"                 TO  WS-BAD-SW.
000860     MOVE    LS-RAW-TEXT         TO  WS-RAW-TEXT.
000870     MOVE    "N"                 TO  LS-WARN-SW.
000880     PERFORM 200-EDIT-AND-RANGE-CHECK
000890             THRU    300-APPLY-RESULT-EXIT.
000900
000910     EXIT    PROGRAM.
000920
000930*-----------------------------------------------------------------
000940* A blank field takes the caller's default outright; anything
000950* punched is checked for a numeric field below.
000960*-----------------------------------------------------------------
000970 200-EDIT-AND-RANGE-CHECK.
000980     IF  WS-RAW-TEXT = SPACES
000990         MOVE    LS-DEFAULT      TO  LS-RESULT
001000         GO TO   300-APPLY-RESULT-EXIT
001010     END-IF.
001020
001030     IF  WS-RAW-TEXT NOT NUMERIC
001040         MOVE    "Y"             TO  WS-BAD-SW
001050     END-IF.
001060
001070*-----------------------------------------------------------------
001080* A non-numeric punch or a value outside 0.00-100.00 falls back
001090* to the default with a warning switch set for the caller.
001100*-----------------------------------------------------------------
001110 300-APPLY-RESULT.
001120     IF  WS-FIELD-BAD
001130         MOVE    LS-DEFAULT      TO  LS-RESULT
001140         MOVE    "Y"             TO  LS-WARN-SW
001150     ELSE
001160         IF  WS-RAW-IMPLIED > 100.00
001170             MOVE    LS-DEFAULT  TO  LS-RESULT
001180             MOVE    "Y"         TO  LS-WARN-SW
001190         ELSE
001200             MOVE    WS-RAW-IMPLIED  TO  WS-RESULT-WORK
001210             MOVE    WS-RESULT-WORK  TO  LS-RESULT
001220         END-IF
001230     END-IF.
001240
001250 300-APPLY-RESULT-EXIT.
001260     EXIT.
