000010******************************************************************
000020* This program is to print the RECHNUNG (invoice) for one order -
000030* customer and order header, one detail line per order line with
000040* its extension, and the subtotal/discount/net/VAT/grand total
000050* band at the foot, the way the order desk has always closed out
000060* an order.
000070*
000080* Used File
000090*    - Order File (Indexed): ORDRMAST
000100*    - Order Line File (Indexed): ORDRLINE
000110*    - Customer Master File (Indexed): CUSTMAST
000120*    - Product Master File (Indexed): PRODMAST
000130*    - Invoice Print File (Line Sequential): INVCPRNT
000140*
000150******************************************************************
000160 IDENTIFICATION              DIVISION.
000170*-----------------------------------------------------------------
000180 PROGRAM-ID.                 INVOICE-PRINT.
000190 AUTHOR.                     M. STRAUSS.
000200 INSTALLATION.               CARRICK TRADING CO - DATA PROCESSING.
000210 DATE-WRITTEN.               AUGUST 4, 1987.
000220 DATE-COMPILED.
000230 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000240*-----------------------------------------------------------------
000250* CHANGE LOG
000260*-----------------------------------------------------------------
000270* DATE        BY    REQUEST   DESCRIPTION
000280* ----------  ----  --------  -------------------------------
000290* 08/04/1987  MS    CR-0148   ORIGINAL CODING.                    INVOICE1
000300* 02/14/1991  DO    CR-0388   EXTENSION NOW COMPUTED BY THE SHAREDINVOICE1
000310*                             COMPUTE-EXTENSION SUBROUTINE SO THE INVOICE1
000320*                             ROUNDING MATCHES ORDER-HISTORY.     INVOICE1
000330* 09/30/1996  MS    CR-0741   DISCOUNT LINE NOW SUPPRESSED WHEN   INVOICE1
000340*                             THE ORDER CARRIES NO DISCOUNT PCT.  INVOICE1
000350* 11/11/1998  PV    CR-0902   Y2K REVIEW - ORDER DATE PRINTED AS  INVOICE1
000360*                             PUNCHED, FOUR-DIGIT YEAR ALREADY.   INVOICE1
000370* 02/08/1999  JE    CR-0948   EURO CONVERSION - TOTAL LINE CODE   INVOICE1
000380*                             CHANGED FROM "EU" TO THE ACTUAL     INVOICE1
000390*                             EURO SIGN PER THE FINANCE OFFICE'S  INVOICE1
000400*                             CURRENCY-LITERAL BULLETIN.          INVOICE1
000410* 04/22/1999  JE    CR-0961   BODY AND HEADER STEPS NOW RUN AS    INVOICE1
000420*                             SINGLE PERFORM..THRU RANGES, WITH   INVOICE1
000430*                             A GO TO PAST THE TOTALS RANGE WHEN  INVOICE1
000440*                             THE ORDER HAS NO LINES, AND THE     INVOICE1
000450*                             DETAIL-LINE COUNTER MOVED TO A 77-  INVOICE1
000460*                             LEVEL ENTRY, PER THE STANDARDS      INVOICE1
000470*                             REVIEW.                             INVOICE1
000480* 02/09/2001  DO    CR-0993   PERIODIC REVIEW OF THE BILLING      INVOICE1
000490*                             SUITE - INVOICE LAYOUT AND EURO     INVOICE1
000500*                             SIGN STILL MATCH THE FINANCE        INVOICE1
000510*                             OFFICE'S CURRENT FORM, NO CHANGE    INVOICE1
000520*                             REQUIRED.                           INVOICE1
000530******************************************************************
000540 ENVIRONMENT                 DIVISION.
000550*-----------------------------------------------------------------
000560 CONFIGURATION               SECTION.
000570 SOURCE-COMPUTER.            IBM-4381.
000580 OBJECT-COMPUTER.            IBM-4381.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     CLASS DIGIT-CHARS   IS "0" THRU "9"
000620     UPSI-0 ON  STATUS IS RERUN-REQUESTED
000630            OFF STATUS IS NORMAL-RUN.
000640*-----------------------------------------------------------------
000650 INPUT-OUTPUT                SECTION.
000660 FILE-CONTROL.
000670     SELECT  ORDER-FILE
000680             ASSIGN TO "ORDRMAST"
000690             ORGANIZATION IS INDEXED
000700             ACCESS MODE IS RANDOM
000710             RECORD KEY IS ORD-ID
000720             FILE STATUS IS ORDER-FILE-STAT.
000730
000740     SELECT  ORDER-LINE-FILE
000750             ASSIGN TO "ORDRLINE"
000760             ORGANIZATION IS INDEXED
000770             ACCESS MODE IS DYNAMIC
000780             RECORD KEY IS POS-ID
000790             ALTERNATE RECORD KEY IS POS-ORD-ID WITH DUPLICATES
000800             FILE STATUS IS LINE-FILE-STAT.
000810
000820     SELECT  CUSTOMER-FILE
000830             ASSIGN TO "CUSTMAST"
000840             ORGANIZATION IS INDEXED
000850             ACCESS MODE IS RANDOM
000860             RECORD KEY IS CUST-ID
000870             FILE STATUS IS CUSTOMER-FILE-STAT.
000880
000890     SELECT  PRODUCT-FILE
000900             ASSIGN TO "PRODMAST"
000910             ORGANIZATION IS INDEXED
000920             ACCESS MODE IS RANDOM
000930             RECORD KEY IS PROD-ID
000940             FILE STATUS IS PRODUCT-FILE-STAT.
000950
000960     SELECT  INVOICE-PRINT-FILE
000970             ASSIGN TO "INVCPRNT"
000980             ORGANIZATION IS LINE SEQUENTIAL.
000990
001000******************************************************************
001010 DATA                        DIVISION.
001020*-----------------------------------------------------------------
001030 FILE                        SECTION.
001040 FD  ORDER-FILE
001050     RECORD CONTAINS 80 CHARACTERS.
001060 COPY "Copybooks/OrderRecord.cpy".
001070
001080 FD  ORDER-LINE-FILE
001090     RECORD CONTAINS 80 CHARACTERS.
001100 COPY "Copybooks/OrderLineRecord.cpy".
001110
001120 FD  CUSTOMER-FILE
001130     RECORD CONTAINS 80 CHARACTERS.
001140 COPY "Copybooks/CustomerRecord.cpy".
001150
001160 FD  PRODUCT-FILE
001170     RECORD CONTAINS 80 CHARACTERS.
001180 COPY "Copybooks/ProductRecord.cpy".
001190
001200 FD  INVOICE-PRINT-FILE
001210     RECORD CONTAINS 132 CHARACTERS.
001220 01  INVOICE-PRINT-LINE          PIC X(132).
001230*-----------------------------------------------------------------
001240 WORKING-STORAGE             SECTION.
001250*-----------------------------------------------------------------
001260 01  SWITCHES-AND-CONSTANTS.
001270     05  ORDER-FOUND-SW      PIC X(01)      VALUE SPACES.
001280         88  ORDER-WAS-FOUND            VALUE "Y".
001290     05  LINES-EXIST-SW      PIC X(01)      VALUE SPACES.
001300         88  ORDER-HAS-LINES            VALUE "Y".
001310     05  MORE-LINES-SW       PIC X(01)      VALUE SPACES.
001320         88  NO-MORE-LINES              VALUE "Y".
001330
001340*    Detail-line counter stands alone as a 77-level entry per the
001350*    1999 standards review - it belongs to no record of its own.
001360 77  WS-LINE-COUNT           PIC 9(05)      COMP.
001370
001380 01  FILE-STATUSES.
001390     05  ORDER-FILE-STAT     PIC X(02).
001400     05  LINE-FILE-STAT      PIC X(02).
001410     05  CUSTOMER-FILE-STAT  PIC X(02).
001420     05  PRODUCT-FILE-STAT   PIC X(02).
001430
001440 01  WORK-FIELDS.
001450     05  WS-ORDER-ID         PIC 9(05).
001460     05  WS-STATUS-UPPER     PIC X(10).
001470     05  WS-EXTENSION        PIC S9(09)V99.
001480     05  WS-SUBTOTAL         PIC S9(09)V99   VALUE ZEROS.
001490     05  WS-DISCOUNT-AMT     PIC S9(09)V99   VALUE ZEROS.
001500     05  WS-NET-AMT          PIC S9(09)V99   VALUE ZEROS.
001510     05  WS-VAT-AMT          PIC S9(09)V99   VALUE ZEROS.
001520     05  WS-GRAND-TOTAL      PIC S9(09)V99   VALUE ZEROS.
001530     05  WS-PCT-EDIT         PIC ZZ9.99.
001540
001550*    Order date is punched YYYYMMDD - broken out here so the
001560*    header band can print it with the dashes the order desk
001570*    expects instead of eight bare digits.
001580 01  WS-INVOICE-DATE-WORK    PIC 9(08).
001590 01  WS-INVOICE-DATE-SPLIT   REDEFINES WS-INVOICE-DATE-WORK.
001600     05  WS-ID-YEAR          PIC 9(04).
001610     05  WS-ID-MONTH         PIC 9(02).
001620     05  WS-ID-DAY           PIC 9(02).
001630
001640*    Trace area kept from the Y2K review pass - holds the last
001650*    grand total computed, in case the rounding on this program
001660*    is ever questioned again the way the extension logic was.
001670 01  WS-TRACE-AREA.
001680     05  WS-TRACE-BYTES      PIC X(11)      VALUE SPACES.
001690 01  WS-TRACE-NUMERIC        REDEFINES WS-TRACE-AREA
001700                             PIC S9(09)V99.
001710 01  WS-TRACE-BYTE-TABLE     REDEFINES WS-TRACE-AREA.
001720     05  WS-TRACE-BYTE       PIC X(01)      OCCURS 11 TIMES.
001730
001740 01  LINK-PARAMETERS.
001750     05  LS-QUANTITY         PIC 9(05).
001760     05  LS-UNIT-PRICE       PIC S9(07)V99.
001770     05  LS-EXTENSION        PIC S9(09)V99.
001780     05  FILLER              PIC X(05).
001790
001800*    Invoice title and rule-line band.
001810 01  INVOICE-TITLE.
001820     05  FILLER              PIC X(56)      VALUE SPACES.
001830     05  FILLER              PIC X(08)      VALUE "RECHNUNG".
001840     05  FILLER              PIC X(68)      VALUE SPACES.
001850 01  INVOICE-RULE-EQUALS.
001860     05  FILLER              PIC X(132)     VALUE ALL "=".
001870 01  INVOICE-RULE-DASHES.
001880     05  FILLER              PIC X(132)     VALUE ALL "-".
001890
001900 01  INVOICE-ORDER-LINE-O.
001910     05  FILLER              PIC X(14)      VALUE "ORDER NUMBER: ".
001920     05  IOL-ORDER-ID        PIC ZZZZ9.
001930     05  FILLER              PIC X(11)      VALUE "   STATUS: ".
001940     05  IOL-STATUS          PIC X(10).
001950     05  FILLER              PIC X(86)      VALUE SPACES.
001960 01  INVOICE-DATE-LINE-O.
001970     05  FILLER              PIC X(14)      VALUE "ORDER DATE:   ".
001980     05  IDL-YEAR            PIC 9(04).
001990     05  FILLER              PIC X(01)      VALUE "-".
002000     05  IDL-MONTH           PIC 9(02).
002010     05  FILLER              PIC X(01)      VALUE "-".
002020     05  IDL-DAY             PIC 9(02).
002030     05  FILLER              PIC X(98)      VALUE SPACES.
002040 01  INVOICE-CUSTOMER-NAME-O.
002050     05  FILLER              PIC X(14)      VALUE "CUSTOMER:     ".
002060     05  ICN-CUST-NAME       PIC X(30).
002070     05  FILLER              PIC X(88)      VALUE SPACES.
002080 01  INVOICE-CUSTOMER-ADDR-O.
002090     05  FILLER              PIC X(14)      VALUE "ADDRESS:      ".
002100     05  ICA-CUST-ADDR       PIC X(40).
002110     05  FILLER              PIC X(78)      VALUE SPACES.
002120
002130 01  INVOICE-COL-HEADER-O.
002140     05  FILLER              PIC X(04)      VALUE "LINE".
002150     05  FILLER              PIC X(03)      VALUE " | ".
002160     05  FILLER              PIC X(20)      VALUE "PRODUCT NAME".
002170     05  FILLER              PIC X(03)      VALUE " | ".
002180     05  FILLER              PIC X(05)      VALUE "QTY  ".
002190     05  FILLER              PIC X(03)      VALUE " | ".
002200     05  FILLER              PIC X(08)      VALUE "UNIT PR.".
002210     05  FILLER              PIC X(03)      VALUE " | ".
002220     05  FILLER              PIC X(10)      VALUE "EXTENSION ".
002230     05  FILLER              PIC X(73)      VALUE SPACES.
002240
002250 01  INVOICE-DETAIL-O.
002260     05  ID-LINE-ID          PIC ZZZ9.
002270     05  FILLER              PIC X(03)      VALUE " | ".
002280     05  ID-PRODUCT-NAME     PIC X(20).
002290     05  FILLER              PIC X(03)      VALUE " | ".
002300     05  ID-QUANTITY         PIC ZZZZ9.
002310     05  FILLER              PIC X(03)      VALUE " | ".
002320     05  ID-UNIT-PRICE       PIC ZZZZ9.99.
002330     05  FILLER              PIC X(03)      VALUE " | ".
002340     05  ID-EXTENSION        PIC ZZZZZZ9.99.
002350     05  FILLER              PIC X(73)      VALUE SPACES.
002360
002370 01  INVOICE-NO-LINES-O.
002380     05  FILLER              PIC X(28)      VALUE
002390                 "THIS ORDER HAS NO LINES.   ".
002400     05  FILLER              PIC X(104)     VALUE SPACES.
002410
002420 01  INVOICE-TOTAL-O.
002430     05  IT-LABEL            PIC X(24).
002440     05  IT-AMOUNT           PIC -ZZZZZ9.99.
002450     05  FILLER              PIC X(02)      VALUE " ".
002460     05  FILLER              PIC X(02)      VALUE "€".
002470     05  FILLER              PIC X(93)      VALUE SPACES.
002480******************************************************************
002490 PROCEDURE                   DIVISION.
002500*-----------------------------------------------------------------
002510* Main procedure
002520*-----------------------------------------------------------------
002530 100-PRINT-INVOICE.
002540     PERFORM 200-INITIATE-INVOICE.
002550     IF  ORDER-WAS-FOUND
002560         PERFORM 200-PRINT-INVOICE-BODY
002570     END-IF.
002580     PERFORM 200-TERMINATE-INVOICE.
002590
002600     STOP RUN.
002610
002620******************************************************************
002630* Open the files, ask the operator for the order number, and
002640* fetch the order header and customer master row.
002650*-----------------------------------------------------------------
002660 200-INITIATE-INVOICE.
002670     PERFORM 300-OPEN-INVOICE-FILES.
002680     DISPLAY "ORDER NUMBER FOR INVOICE: " WITH NO ADVANCING.
002690     ACCEPT   WS-ORDER-ID.
002700     PERFORM 300-FETCH-ORDER.
002710     IF  ORDER-WAS-FOUND
002720         PERFORM 300-FETCH-CUSTOMER
002730                 THRU    300-PRINT-INVOICE-HEADER
002740     ELSE
002750         DISPLAY "NO SUCH ORDER ON FILE."
002760     END-IF.
002770
002780*-----------------------------------------------------------------
002790* Print every line of the order, accumulate the subtotal, then
002800* the totals band; if there are no lines, say so and stop.
002810*-----------------------------------------------------------------
002820 200-PRINT-INVOICE-BODY.
002830     PERFORM 300-PRINT-DETAIL-LINES
002840             THRU    300-PRINT-INVOICE-TOTALS-EXIT.
002850
002860*-----------------------------------------------------------------
002870 200-TERMINATE-INVOICE.
002880     PERFORM 300-CLOSE-INVOICE-FILES.
002890     DISPLAY "INVOICE PRINT FINISHED.".
002900
002910******************************************************************
002920 300-OPEN-INVOICE-FILES.
002930     OPEN    INPUT   ORDER-FILE
002940             INPUT   ORDER-LINE-FILE
002950             INPUT   CUSTOMER-FILE
002960             INPUT   PRODUCT-FILE
002970             OUTPUT  INVOICE-PRINT-FILE.
002980
002990*-----------------------------------------------------------------
003000 300-FETCH-ORDER.
003010     MOVE    WS-ORDER-ID         TO  ORD-ID.
003020     READ    ORDER-FILE
003030             INVALID KEY     MOVE "N" TO ORDER-FOUND-SW
003040             NOT INVALID KEY MOVE "Y" TO ORDER-FOUND-SW.
003050
003060*-----------------------------------------------------------------
003070 300-FETCH-CUSTOMER.
003080     MOVE    ORD-CUST-ID         TO  CUST-ID.
003090     READ    CUSTOMER-FILE
003100             INVALID KEY     MOVE SPACES TO CUST-NAME CUST-ADDRESS
003110             NOT INVALID KEY CONTINUE.
003120
003130*-----------------------------------------------------------------
003140* Print the RECHNUNG title and the order/customer header band.
003150*-----------------------------------------------------------------
003160 300-PRINT-INVOICE-HEADER.
003170     WRITE   INVOICE-PRINT-LINE  FROM INVOICE-RULE-EQUALS.
003180     WRITE   INVOICE-PRINT-LINE  FROM INVOICE-TITLE.
003190     WRITE   INVOICE-PRINT-LINE  FROM INVOICE-RULE-EQUALS.
003200
003210     MOVE    ORD-ID              TO  IOL-ORDER-ID.
003220     MOVE    ORD-STATUS          TO  WS-STATUS-UPPER.
003230     INSPECT WS-STATUS-UPPER     CONVERTING
003240             "abcdefghijklmnopqrstuvwxyz"
003250         TO  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003260     MOVE    WS-STATUS-UPPER     TO  IOL-STATUS.
003270     WRITE   INVOICE-PRINT-LINE  FROM INVOICE-ORDER-LINE-O.
003280
003290     MOVE    ORD-DATE            TO  WS-INVOICE-DATE-WORK.
003300     MOVE    WS-ID-YEAR          TO  IDL-YEAR.
003310     MOVE    WS-ID-MONTH         TO  IDL-MONTH.
003320     MOVE    WS-ID-DAY           TO  IDL-DAY.
003330     WRITE   INVOICE-PRINT-LINE  FROM INVOICE-DATE-LINE-O.
003340
003350     MOVE    CUST-NAME           TO  ICN-CUST-NAME.
003360     WRITE   INVOICE-PRINT-LINE  FROM INVOICE-CUSTOMER-NAME-O.
003370
003380     MOVE    CUST-ADDRESS        TO  ICA-CUST-ADDR.
003390     WRITE   INVOICE-PRINT-LINE  FROM INVOICE-CUSTOMER-ADDR-O.
003400
003410     WRITE   INVOICE-PRINT-LINE  FROM INVOICE-RULE-EQUALS.
003420     WRITE   INVOICE-PRINT-LINE  FROM INVOICE-COL-HEADER-O.
003430     WRITE   INVOICE-PRINT-LINE  FROM INVOICE-RULE-DASHES.
003440
003450*-----------------------------------------------------------------
003460* Walk every line keyed to this order via the alternate path,
003470* print the detail line, and let the extension subroutine keep
003480* the rounding consistent with ORDER-HISTORY.
003490*-----------------------------------------------------------------
003500 300-PRINT-DETAIL-LINES.
003510     MOVE    0                   TO  WS-LINE-COUNT WS-SUBTOTAL.
003520     MOVE    WS-ORDER-ID         TO  POS-ORD-ID.
003530     MOVE    "N"                 TO  MORE-LINES-SW.
003540     START   ORDER-LINE-FILE KEY IS EQUAL TO POS-ORD-ID
003550             INVALID KEY     MOVE "Y"    TO  MORE-LINES-SW.
003560
003570     PERFORM 400-PRINT-ONE-DETAIL-LINE
003580             UNTIL NO-MORE-LINES.
003590
003600     IF  WS-LINE-COUNT = 0
003610         MOVE    "N"             TO  LINES-EXIST-SW
003620         WRITE   INVOICE-PRINT-LINE FROM INVOICE-NO-LINES-O
003630     ELSE
003640         MOVE    "Y"             TO  LINES-EXIST-SW
003650     END-IF.
003660
003670     IF  NOT ORDER-HAS-LINES
003680         GO TO 300-PRINT-INVOICE-TOTALS-EXIT
003690     END-IF.
003700
003710*-----------------------------------------------------------------
003720* Subtotal, discount, net, VAT and grand total, per the order
003730* desk's long-standing arithmetic.  Discount line is left off
003740* when the order carries no discount percent.
003750*-----------------------------------------------------------------
003760 300-PRINT-INVOICE-TOTALS.
003770     WRITE   INVOICE-PRINT-LINE  FROM INVOICE-RULE-DASHES.
003780
003790     MOVE    "SUBTOTAL:"             TO  IT-LABEL.
003800     MOVE    WS-SUBTOTAL             TO  IT-AMOUNT.
003810     WRITE   INVOICE-PRINT-LINE      FROM INVOICE-TOTAL-O.
003820
003830     IF  ORD-DISCOUNT > 0
003840         COMPUTE WS-DISCOUNT-AMT ROUNDED =
003850                 WS-SUBTOTAL * ORD-DISCOUNT / 100
003860         MOVE    ORD-DISCOUNT    TO  WS-PCT-EDIT
003870         MOVE    SPACES          TO  IT-LABEL
003880         STRING  "DISCOUNT ("  DELIMITED BY SIZE
003890                 WS-PCT-EDIT   DELIMITED BY SIZE
003900                 "%):"         DELIMITED BY SIZE
003910                 INTO IT-LABEL
003920         COMPUTE IT-AMOUNT = 0 - WS-DISCOUNT-AMT
003930         WRITE   INVOICE-PRINT-LINE  FROM INVOICE-TOTAL-O
003940     ELSE
003950         MOVE    0               TO  WS-DISCOUNT-AMT
003960     END-IF.
003970
003980     COMPUTE WS-NET-AMT = WS-SUBTOTAL - WS-DISCOUNT-AMT.
003990     MOVE    "NET:"                  TO  IT-LABEL.
004000     MOVE    WS-NET-AMT              TO  IT-AMOUNT.
004010     WRITE   INVOICE-PRINT-LINE      FROM INVOICE-TOTAL-O.
004020
004030     COMPUTE WS-VAT-AMT ROUNDED =
004040             WS-NET-AMT * ORD-VAT-RATE / 100.
004050     MOVE    ORD-VAT-RATE        TO  WS-PCT-EDIT.
004060     MOVE    SPACES              TO  IT-LABEL.
004070     STRING  "VAT ("         DELIMITED BY SIZE
004080             WS-PCT-EDIT     DELIMITED BY SIZE
004090             "%):"           DELIMITED BY SIZE
004100             INTO IT-LABEL.
004110     MOVE    WS-VAT-AMT              TO  IT-AMOUNT.
004120     WRITE   INVOICE-PRINT-LINE      FROM INVOICE-TOTAL-O.
004130
004140     WRITE   INVOICE-PRINT-LINE  FROM INVOICE-RULE-EQUALS.
004150
004160     COMPUTE WS-GRAND-TOTAL = WS-NET-AMT + WS-VAT-AMT.
004170     MOVE    "GRAND TOTAL:"          TO  IT-LABEL.
004180     MOVE    WS-GRAND-TOTAL          TO  IT-AMOUNT.
004190     WRITE   INVOICE-PRINT-LINE      FROM INVOICE-TOTAL-O.
004200     MOVE    WS-GRAND-TOTAL          TO  WS-TRACE-NUMERIC.
004210
004220     WRITE   INVOICE-PRINT-LINE  FROM INVOICE-RULE-EQUALS.
004230
004240 300-PRINT-INVOICE-TOTALS-EXIT.
004250     EXIT.
004260
004270*-----------------------------------------------------------------
004280 300-CLOSE-INVOICE-FILES.
004290     CLOSE   ORDER-FILE
004300             ORDER-LINE-FILE
004310             CUSTOMER-FILE
004320             PRODUCT-FILE
004330             INVOICE-PRINT-FILE.
004340
004350******************************************************************
004360 400-PRINT-ONE-DETAIL-LINE.
004370     READ    ORDER-LINE-FILE NEXT RECORD
004380             AT END          MOVE "Y" TO MORE-LINES-SW.
004390     IF  NOT NO-MORE-LINES
004400         IF  POS-ORD-ID NOT = WS-ORDER-ID
004410             MOVE    "Y"         TO  MORE-LINES-SW
004420         ELSE
004430             PERFORM 500-BUILD-DETAIL-LINE
004440             ADD     1           TO  WS-LINE-COUNT
004450         END-IF
004460     END-IF.
004470
004480*-----------------------------------------------------------------
004490 500-BUILD-DETAIL-LINE.
004500     MOVE    POS-PROD-ID         TO  PROD-ID.
004510     READ    PRODUCT-FILE
004520             INVALID KEY     MOVE SPACES      TO  PROD-NAME
004530                             MOVE ZEROS        TO  PROD-PRICE
004540             NOT INVALID KEY CONTINUE.
004550
004560     MOVE    POS-QTY             TO  LS-QUANTITY.
004570     MOVE    PROD-PRICE          TO  LS-UNIT-PRICE.
004580     CALL    "COMPUTE-EXTENSION" USING LINK-PARAMETERS.
004590     MOVE    LS-EXTENSION        TO  WS-EXTENSION.
004600     ADD     WS-EXTENSION        TO  WS-SUBTOTAL.
004610
004620     MOVE    POS-ID              TO  ID-LINE-ID.
004630     MOVE    PROD-NAME           TO  ID-PRODUCT-NAME.
004640     MOVE    POS-QTY             TO  ID-QUANTITY.
004650     MOVE    PROD-PRICE          TO  ID-UNIT-PRICE.
004660     MOVE    WS-EXTENSION        TO  ID-EXTENSION.
004670     WRITE   INVOICE-PRINT-LINE  FROM INVOICE-DETAIL-O.
